000100******************************************************************
000110* FECHA       : 16/06/1991                                       *
000120* PROGRAMADOR : ERICK RAMIREZ (EDR)                              *
000130* APLICACION  : DUKA - ADMINISTRACION DE TIENDA                  *
000140* PROGRAMA    : DKR1020                                          *
000150* TIPO        : BATCH - IMPRESION                                *
000160* DESCRIPCION : REPORTE DE CONTROL DE FIN DE CORRIDA.  IMPRIME   *
000170*             : UNA LINEA POR CADA MOTOR DE POSTEO (LEIDOS,      *
000180*             : POSTEADOS, RECHAZADOS Y TOTAL KES) Y UNA         *
000190*             : ALERTA DE EXISTENCIA BAJA POR CADA SALDO DE      *
000200*             : INVENTARIO EN O POR DEBAJO DE SU MINIMO.         *
000210* ARCHIVOS    : DKCTOT=E,INVBI=E,PRNCTL=S                        *
000220* ACCION (ES) : I=IMPRESION                                      *
000230* PROGRAMA(S) : NINGUNO                                          *
000240* INSTALADO   : DD/MM/AAAA                                       *
000250* BPM/RATIONAL: DK-0021                                          *
000260******************************************************************
000270 IDENTIFICATION DIVISION.
000280 PROGRAM-ID.    DKR1020.
000290 AUTHOR.        ERICK RAMIREZ.
000300 INSTALLATION.  DUKA SHOP-MANAGEMENT.
000310 DATE-WRITTEN.  16/06/1991.
000320 DATE-COMPILED.
000330 SECURITY.      NO CONFIDENCIAL.
000340******************************************************************
000350*                    B I T A C O R A   D E   C A M B I O S       *
000360******************************************************************
000370*16/06/1991 (EDR) DK-0021 PROGRAMA ORIGINAL.                      DK-0021 
000380*30/01/1994 (LMQ) DK-0026 SE AGREGA RESUMEN DE TOTALES KES POR    DK-0026 
000390*                 TIPO DE MOTOR (VENTAS/PAGOS/GASTOS).            DK-0026 
000400*19/08/1996 (LMQ) DK-0041 SE AGREGA ALERTA DE EXISTENCIA BAJA     DK-0041 
000410*                 CONTRA EL SALDO DE INVENTARIO.                  DK-0041 
000420*29/12/1998 (JLM) DK-0066 AJUSTE MILENIO - SE VERIFICA QUE EL     DK-0066 
000430*                 ARCHIVO DKCTOT CONCATENADO TRAIGA CORRIDAS      DK-0066 
000440*                 POSTERIORES AL SIGLO SIN TRUNCAR EL AGNO.       DK-0066 
000450*04/05/2006 (RPP) DK-0095 CIERRE DE PROYECTO - ULTIMO MOTOR       DK-0095
000460*                 (DKI1010) AGREGADO AL RESUMEN CONSOLIDADO.      DK-0095
000470*17/04/2007 (JLM) DK-0102 SE CORRIGEN LOS LITERALES DE MOTOR EN  DK-0102
000480*                 206-ACUMULA-KES-POR-MOTOR - NO CUADRABAN CON   DK-0102
000490*                 LO QUE GRABAN LOS PROGRAMAS.  REPORTADO POR    DK-0102
000500*                 AUDITORIA.                                     DK-0102
000510*17/04/2007 (JLM) DK-0103 221-REVISA-UN-SALDO YA NO ALERTA       DK-0103
000520*                 SALDOS SIN MINIMO CAPTURADO (DKIB-MIN-STOCK =  DK-0103
000530*                 CERO).  REPORTADO POR AUDITORIA.                DK-0103
000540******************************************************************
000550 ENVIRONMENT DIVISION.
000560 CONFIGURATION SECTION.
000570 SOURCE-COMPUTER.  IBM-370.
000580 OBJECT-COMPUTER.  IBM-370.
000590 SPECIAL-NAMES.
000600     C01 IS TOP-OF-FORM
000610     CLASS DUKA-ALFA IS "A" THRU "Z"
000620     UPSI-0 ON STATUS IS WKS-MODO-PRUEBA.
000630 INPUT-OUTPUT SECTION.
000640 FILE-CONTROL.
000650     SELECT DKCTOT  ASSIGN TO DKCTOT
000660            ORGANIZATION IS SEQUENTIAL
000670            FILE STATUS  IS FS-DKCTOT.
000680     SELECT INVBI   ASSIGN TO INVBI
000690            ORGANIZATION IS SEQUENTIAL
000700            FILE STATUS  IS FS-INVBI.
000710     SELECT PRNCTL  ASSIGN TO PRNCTL
000720            ORGANIZATION IS SEQUENTIAL
000730            FILE STATUS  IS FS-PRNCTL.
000740 DATA DIVISION.
000750 FILE SECTION.
000760 FD  DKCTOT.
000770     COPY DKCTOT.
000780 FD  INVBI.
000790     COPY DKINVB.
000800*              R E P O R T E   D E   C O N T R O L
000810 FD  PRNCTL
000820     RECORDING MODE IS F.
000830 01  DK-PRNCTL-LINE                   PIC X(80).
000840 01  DK-PRNCTL-COLUMNAS  REDEFINES DK-PRNCTL-LINE.
000850     05  DKPC-COL-MOTOR                PIC X(20).
000860     05  DKPC-COL-LEIDOS                PIC X(10).
000870     05  DKPC-COL-POSTEADOS             PIC X(11).
000880     05  DKPC-COL-RECHAZADOS            PIC X(10).
000890     05  DKPC-COL-MONEDA                PIC X(03).
000900     05  DKPC-COL-TOTAL                 PIC X(26).
000910 WORKING-STORAGE SECTION.
000920 01  WKS-FILE-STATUS.
000930     05  FS-DKCTOT                 PIC XX VALUE SPACES.
000940     05  FS-INVBI                  PIC XX VALUE SPACES.
000950     05  FS-PRNCTL                 PIC XX VALUE SPACES.
000960     05  FILLER                    PIC X(04) VALUE SPACES.
000970 01  WKS-PARAM-ERROR.
000980     05  WKS-PROGRAMA              PIC X(08) VALUE 'DKR1020'.
000990     05  WKS-ARCHIVO               PIC X(08) VALUE SPACES.
001000     05  WKS-ACCION                PIC X(10) VALUE SPACES.
001010     05  WKS-LLAVE                 PIC X(20) VALUE SPACES.
001020     05  FILLER                    PIC X(04) VALUE SPACES.
001030 01  WKS-FLAGS.
001040     05  WKS-FIN-DKCTOT            PIC X(01) VALUE 'N'.
001050         88  FIN-DKCTOT                    VALUE 'Y'.
001060     05  WKS-FIN-INVBI             PIC X(01) VALUE 'N'.
001070         88  FIN-INVBI                     VALUE 'Y'.
001080     05  WKS-MODO-PRUEBA           PIC X(01) VALUE 'N'.
001090     05  FILLER                    PIC X(04) VALUE SPACES.
001100 01  WKS-CONTADORES.
001110     05  WKS-CTR-MOTORES           PIC 9(05) COMP VALUE ZERO.
001120     05  WKS-CTR-ALERTAS           PIC 9(05) COMP VALUE ZERO.
001130     05  FILLER                    PIC X(04) VALUE SPACES.
001140 01  WKS-ACUMULADORES-KES.
001150     05  WKS-KES-VENTAS            PIC S9(9)V99 VALUE ZERO.
001160     05  WKS-KES-PAGOS             PIC S9(9)V99 VALUE ZERO.
001170     05  WKS-KES-GASTOS            PIC S9(9)V99 VALUE ZERO.
001180     05  WKS-KES-INVENTARIO        PIC S9(9)V99 VALUE ZERO.
001190     05  FILLER                    PIC X(04) VALUE SPACES.
001200 01  WKS-ACUM-KES-TABLA  REDEFINES WKS-ACUMULADORES-KES.
001210     05  WKS-ACUM-KES-RENGLON      PIC S9(9)V99 OCCURS 4 TIMES.
001220     05  FILLER                    PIC X(04).
001230 01  WKS-AUXILIARES.
001240     05  WKS-EDIT-CTR              PIC ZZZ,ZZ9  VALUE ZERO.
001250     05  WKS-EDIT-MONEY            PIC ZZZ,ZZZ,ZZ9.99- VALUE ZERO.
001260     05  WKS-EDIT-STOCK            PIC ZZZ,ZZ9- VALUE ZERO.
001270     05  FILLER                    PIC X(04) VALUE SPACES.
001280 PROCEDURE DIVISION.
001290******************************************************************
001300*                 S E C C I O N   P R I N C I P A L              *
001310******************************************************************
001320 000-MAIN SECTION.
001330     PERFORM 100-APERTURA-ARCHIVOS
001340     PERFORM 150-IMPRIME-ENCABEZADO-REPORTE
001350     PERFORM 200-LEE-DKCTOT
001360     PERFORM 205-IMPRIME-TOTALES-MOTOR UNTIL FIN-DKCTOT
001370     PERFORM 210-IMPRIME-RESUMEN-KES
001380     PERFORM 220-ALERTA-EXISTENCIA-BAJA
001390     PERFORM 900-ESTADISTICAS
001400     PERFORM 950-CIERRA-ARCHIVOS
001410     STOP RUN.
001420 000-MAIN-E. EXIT.
001430
001440 100-APERTURA-ARCHIVOS SECTION.
001450     OPEN INPUT  DKCTOT INVBI
001460     OPEN OUTPUT PRNCTL
001470     IF FS-DKCTOT NOT = '00' AND '10'
001480        MOVE 'DKCTOT'  TO WKS-ARCHIVO
001490        MOVE 'OPEN'    TO WKS-ACCION
001500        CALL 'DKERR01' USING WKS-PROGRAMA, WKS-ARCHIVO,
001510             WKS-ACCION, WKS-LLAVE, FS-DKCTOT
001520        MOVE 91 TO RETURN-CODE
001530        STOP RUN
001540     END-IF.
001550 100-APERTURA-ARCHIVOS-E. EXIT.
001560
001570 150-IMPRIME-ENCABEZADO-REPORTE SECTION.
001580     MOVE SPACES TO DK-PRNCTL-LINE
001590     MOVE '          DUKA SHOP MANAGEMENT - REPORTE DE CONTROL'
001600          TO DK-PRNCTL-LINE
001610     WRITE DK-PRNCTL-LINE
001620     MOVE SPACES TO DK-PRNCTL-LINE
001630     WRITE DK-PRNCTL-LINE
001640     MOVE SPACES TO DK-PRNCTL-LINE
001650     MOVE 'MOTOR                LEIDOS  POSTEADOS RECHAZADOS'
001660       &  '     TOTAL KES' TO DK-PRNCTL-LINE
001670     WRITE DK-PRNCTL-LINE.
001680 150-IMPRIME-ENCABEZADO-REPORTE-E. EXIT.
001690
001700 200-LEE-DKCTOT SECTION.
001710     READ DKCTOT
001720          AT END SET FIN-DKCTOT TO TRUE
001730     END-READ.
001740 200-LEE-DKCTOT-E. EXIT.
001750
001760*      I M P R I M E   L I N E A   D E   U N   M O T O R
001770 205-IMPRIME-TOTALES-MOTOR SECTION.
001780     ADD 1 TO WKS-CTR-MOTORES
001790     MOVE DKCT-RECS-READ     TO WKS-EDIT-CTR
001800     MOVE SPACES TO DK-PRNCTL-LINE
001810     MOVE DKCT-ENGINE-NAME       TO DK-PRNCTL-LINE (1:20)
001820     MOVE WKS-EDIT-CTR           TO DK-PRNCTL-LINE (24:07)
001830     MOVE DKCT-RECS-POSTED   TO WKS-EDIT-CTR
001840     MOVE WKS-EDIT-CTR           TO DK-PRNCTL-LINE (34:07)
001850     MOVE DKCT-RECS-REJECTED TO WKS-EDIT-CTR
001860     MOVE WKS-EDIT-CTR           TO DK-PRNCTL-LINE (45:07)
001870     MOVE DKCT-KES-TOTAL     TO WKS-EDIT-MONEY
001880     MOVE 'KES'                  TO DK-PRNCTL-LINE (55:03)
001890     MOVE WKS-EDIT-MONEY         TO DK-PRNCTL-LINE (58:12)
001900     WRITE DK-PRNCTL-LINE
001910     PERFORM 206-ACUMULA-KES-POR-MOTOR
001920     PERFORM 200-LEE-DKCTOT.
001930 205-IMPRIME-TOTALES-MOTOR-E. EXIT.
001940
001950*      A C U M U L A   K E S   S E G U N   E L   M O T O R
001960*17/04/2007 (JLM) DK-0102 LOS LITERALES DE MOTOR NO CUADRABAN    DK-0102
001970*                 CON LO QUE GRABAN DKS1020/DKS1030/DKE1010/     DK-0102
001980*                 DKE1020 EN DKCT-ENGINE-NAME (X(20) TRUNCADO) - DK-0102
001990*                 TODO CAIA EN WHEN OTHER Y EL RESUMEN DE        DK-0102
002000*                 TOTALES KES QUEDABA EN CERO.  REPORTADO POR    DK-0102
002010*                 AUDITORIA.                                     DK-0102
002020 206-ACUMULA-KES-POR-MOTOR SECTION.
002030     EVALUATE TRUE
002040        WHEN DKCT-ENGINE-NAME = 'SALE-POSTING'
002050           ADD DKCT-KES-TOTAL TO WKS-KES-VENTAS
002060        WHEN DKCT-ENGINE-NAME = 'CREDIT-NOTE-POST'
002070           ADD DKCT-KES-TOTAL TO WKS-KES-VENTAS
002080        WHEN DKCT-ENGINE-NAME = 'SALE-PAYMENT-POST'
002090           ADD DKCT-KES-TOTAL TO WKS-KES-PAGOS
002100        WHEN DKCT-ENGINE-NAME = 'EXPENSE-POST'
002110           ADD DKCT-KES-TOTAL TO WKS-KES-GASTOS
002120        WHEN DKCT-ENGINE-NAME = 'EXPENSE-PAY-POST'
002130           ADD DKCT-KES-TOTAL TO WKS-KES-PAGOS
002140        WHEN DKCT-ENGINE-NAME = 'INVENTORY-MVT'
002150           ADD DKCT-KES-TOTAL TO WKS-KES-INVENTARIO
002160        WHEN OTHER
002170           CONTINUE
002180     END-EVALUATE.
002190 206-ACUMULA-KES-POR-MOTOR-E. EXIT.
002200
002210*      R E S U M E N   D E   T O T A L E S   K E S
002220 210-IMPRIME-RESUMEN-KES SECTION.
002230     MOVE SPACES TO DK-PRNCTL-LINE
002240     WRITE DK-PRNCTL-LINE
002250     MOVE SPACES TO DK-PRNCTL-LINE
002260     MOVE '-- RESUMEN DE TOTALES KES --' TO DK-PRNCTL-LINE
002270     WRITE DK-PRNCTL-LINE
002280     MOVE WKS-KES-VENTAS TO WKS-EDIT-MONEY
002290     MOVE SPACES TO DK-PRNCTL-LINE
002300     STRING 'VENTAS POSTEADAS  : KES' DELIMITED BY SIZE
002310            WKS-EDIT-MONEY            DELIMITED BY SIZE
002320            INTO DK-PRNCTL-LINE
002330     WRITE DK-PRNCTL-LINE
002340     MOVE WKS-KES-PAGOS TO WKS-EDIT-MONEY
002350     MOVE SPACES TO DK-PRNCTL-LINE
002360     STRING 'PAGOS APLICADOS   : KES' DELIMITED BY SIZE
002370            WKS-EDIT-MONEY            DELIMITED BY SIZE
002380            INTO DK-PRNCTL-LINE
002390     WRITE DK-PRNCTL-LINE
002400     MOVE WKS-KES-GASTOS TO WKS-EDIT-MONEY
002410     MOVE SPACES TO DK-PRNCTL-LINE
002420     STRING 'GASTOS POSTEADOS  : KES' DELIMITED BY SIZE
002430            WKS-EDIT-MONEY            DELIMITED BY SIZE
002440            INTO DK-PRNCTL-LINE
002450     WRITE DK-PRNCTL-LINE.
002460 210-IMPRIME-RESUMEN-KES-E. EXIT.
002470
002480*      A L E R T A   D E   E X I S T E N C I A   B A J A
002490 220-ALERTA-EXISTENCIA-BAJA SECTION.
002500     MOVE SPACES TO DK-PRNCTL-LINE
002510     WRITE DK-PRNCTL-LINE
002520     MOVE SPACES TO DK-PRNCTL-LINE
002530     MOVE '-- ALERTA DE EXISTENCIA BAJA --' TO DK-PRNCTL-LINE
002540     WRITE DK-PRNCTL-LINE
002550     READ INVBI
002560          AT END SET FIN-INVBI TO TRUE
002570     END-READ
002580     PERFORM 221-REVISA-UN-SALDO UNTIL FIN-INVBI
002590     IF WKS-CTR-ALERTAS = ZERO
002600        MOVE SPACES TO DK-PRNCTL-LINE
002610        MOVE '(SIN ALERTAS - TODOS LOS SALDOS SOBRE MINIMO)'
002620             TO DK-PRNCTL-LINE
002630        WRITE DK-PRNCTL-LINE
002640     END-IF.
002650 220-ALERTA-EXISTENCIA-BAJA-E. EXIT.
002660
002670*17/04/2007 (JLM) DK-0103 SE AGREGA GUARDA DKIB-MIN-STOCK >      DK-0103
002680*                 ZERO - UN SALDO SIN MINIMO CAPTURADO (0) YA    DK-0103
002690*                 NO SE REPORTA COMO BAJO MINIMO.  REPORTADO     DK-0103
002700*                 POR AUDITORIA.                                 DK-0103
002710 221-REVISA-UN-SALDO SECTION.
002720     IF DKIB-MIN-STOCK > ZERO AND DKIB-QTY-ON-HAND <= DKIB-MIN-STOCK
002730        ADD 1 TO WKS-CTR-ALERTAS
002740        MOVE DKIB-QTY-ON-HAND TO WKS-EDIT-STOCK
002750        MOVE SPACES TO DK-PRNCTL-LINE
002760        STRING 'BAJO MINIMO: ' DELIMITED BY SIZE
002770               DKIB-VARIANT-ID   DELIMITED BY SIZE
002780               ' EN '            DELIMITED BY SIZE
002790               DKIB-LOCATION-ID  DELIMITED BY SIZE
002800               ' - EXISTENCIA: ' DELIMITED BY SIZE
002810               WKS-EDIT-STOCK    DELIMITED BY SIZE
002820               INTO DK-PRNCTL-LINE
002830        WRITE DK-PRNCTL-LINE
002840     END-IF
002850     READ INVBI
002860          AT END SET FIN-INVBI TO TRUE
002870     END-READ.
002880 221-REVISA-UN-SALDO-E. EXIT.
002890
002900 900-ESTADISTICAS SECTION.
002910     DISPLAY '============================================'
002920             UPON CONSOLE
002930     DISPLAY 'DKR1020 - MOTORES REPORTADOS    : '
002940             WKS-CTR-MOTORES UPON CONSOLE
002950     DISPLAY 'DKR1020 - ALERTAS DE EXISTENCIA : '
002960             WKS-CTR-ALERTAS UPON CONSOLE
002970     DISPLAY '============================================'
002980             UPON CONSOLE.
002990 900-ESTADISTICAS-E. EXIT.
003000
003010 950-CIERRA-ARCHIVOS SECTION.
003020     CLOSE DKCTOT INVBI PRNCTL.
003030 950-CIERRA-ARCHIVOS-E. EXIT.
