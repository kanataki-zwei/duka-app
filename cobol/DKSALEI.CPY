000100******************************************************************
000110*   D K S A L E I   -   R E N G L O N   D E   V E N T A          *
000120******************************************************************
000130*AUTOR      : E. RAMIREZ (EDR)                DUKA/SHOP-MGMT     *
000140*FECHA      : 25/02/1991                                         *
000150*DESCRIPCION: RENGLON DE VENTA O NOTA DE CREDITO.  LA CANTIDAD   *
000160*           : VIENE NEGATIVA EN NOTAS DE CREDITO.  EL PRECIO     *
000170*           : UNITARIO SE HEREDA DEL RENGLON ORIGINAL EN LAS     *
000180*           : DEVOLUCIONES.                                      *
000190******************************************************************
000200 01  DK-SALE-ITEM-RECORD.
000210     05  DKSI-SALE-ID              PIC X(08).
000220     05  DKSI-ITEM-ID              PIC X(08).
000230     05  DKSI-VARIANT-ID           PIC X(08).
000240     05  DKSI-QTY                  PIC S9(5).
000250     05  DKSI-UNIT-PRICE           PIC S9(7)V99.
000260     05  DKSI-DISC-PCT             PIC S9(3)V99.
000270     05  DKSI-DISC-AMT             PIC S9(9)V99.
000280     05  DKSI-LINE-TOTAL           PIC S9(9)V99.
000290     05  FILLER                    PIC X(15).
