000100******************************************************************
000110*   D K E X P N   -   R E G I S T R O   D E   G A S T O          *
000120******************************************************************
000130*AUTOR      : E. RAMIREZ (EDR)                DUKA/SHOP-MGMT     *
000140*FECHA      : 08/03/1991                                         *
000150*DESCRIPCION: GASTO DEL NEGOCIO (BUSINESS) O DE VENTA (SALES).   *
000160*           : LOS GASTOS RECURRENTES GENERAN HASTA 12 HIJOS EN   *
000170*           : DKE1010, CADA UNO APUNTANDO A SU PADRE POR         *
000180*           : DKEX-PARENT-ID.                                    *
000190******************************************************************
000200 01  DK-EXPENSE-RECORD.
000210     05  DKEX-EXP-ID               PIC X(08).
000220     05  DKEX-CATEGORY-ID          PIC X(08).
000230     05  DKEX-EXP-TYPE             PIC X(10).
000240         88  DKEX-TYPE-BUSINESS            VALUE 'BUSINESS'.
000250         88  DKEX-TYPE-SALES               VALUE 'SALES'.
000260     05  DKEX-TITLE                PIC X(30).
000270     05  DKEX-AMOUNT               PIC S9(9)V99.
000280     05  DKEX-SALE-ID              PIC X(08).
000290     05  DKEX-PAY-STATUS           PIC X(07).
000300         88  DKEX-STAT-UNPAID              VALUE 'UNPAID'.
000310         88  DKEX-STAT-PARTIAL             VALUE 'PARTIAL'.
000320         88  DKEX-STAT-PAID                VALUE 'PAID'.
000330     05  DKEX-AMT-PAID             PIC S9(9)V99.
000340     05  DKEX-AMT-DUE              PIC S9(9)V99.
000350     05  DKEX-RECURRING            PIC X(01).
000360         88  DKEX-IS-RECURRING             VALUE 'Y'.
000370     05  DKEX-FREQ                 PIC X(07).
000380         88  DKEX-FREQ-WEEKLY              VALUE 'WEEKLY'.
000390         88  DKEX-FREQ-MONTHLY             VALUE 'MONTHLY'.
000400     05  DKEX-DAY-OF-WEEK          PIC 9(01).
000410     05  DKEX-DAY-OF-MONTH         PIC 9(02).
000420     05  DKEX-END-DT               PIC 9(08).
000430     05  DKEX-EXP-DT               PIC 9(08).
000440     05  DKEX-EXP-DT-R REDEFINES DKEX-EXP-DT.
000450         10  DKEX-EXP-CCYY         PIC 9(04).
000460         10  DKEX-EXP-MM           PIC 9(02).
000470         10  DKEX-EXP-DD           PIC 9(02).
000480     05  DKEX-PARENT-ID            PIC X(08).
000490     05  FILLER                    PIC X(10).
