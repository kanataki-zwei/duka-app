000100******************************************************************
000110*    D K P R O D M   -   M A E S T R O   D E   P R O D U C T O S *
000120******************************************************************
000130*AUTOR      : E. RAMIREZ (EDR)                DUKA/SHOP-MGMT     *
000140*FECHA      : 14/02/1991                                         *
000150*DESCRIPCION: LAYOUT DEL MAESTRO DE PRODUCTOS (CABECERA).  CADA  *
000160*           : PRODUCTO TIENE UNA O MAS VARIANTES EN DKVARM.      *
000170*           : EL SKU SERIAL SE ASIGNA EN LA UTILERIA DE PRECIOS  *
000180*           : (DKP1010) LA PRIMERA VEZ QUE EL PRODUCTO SE VE SIN *
000190*           : SKU ASIGNADO.                                     *
000200******************************************************************
000210 01  DK-PRODUCT-RECORD.
000220     05  DKPR-PROD-ID              PIC X(08).
000230     05  DKPR-PROD-NAME            PIC X(30).
000240     05  DKPR-PROD-SKU             PIC X(10).
000250     05  DKPR-PROD-SKU-R REDEFINES DKPR-PROD-SKU.
000260         10  DKPR-SKU-PREFIX       PIC X(04).
000270         10  DKPR-SKU-SERIAL       PIC 9(04).
000280         10  FILLER                PIC X(02).
000290     05  DKPR-PROD-ACTIVE          PIC X(01).
000300         88  DKPR-ACTIVE                   VALUE 'Y'.
000310         88  DKPR-INACTIVE                 VALUE 'N'.
000320     05  DKPR-CREATED-DT.
000330         10  DKPR-CREA-CCYY        PIC 9(04).
000340         10  DKPR-CREA-MM          PIC 9(02).
000350         10  DKPR-CREA-DD          PIC 9(02).
000360     05  DKPR-CREATED-R REDEFINES DKPR-CREATED-DT PIC 9(08).
000370     05  FILLER                    PIC X(21).
