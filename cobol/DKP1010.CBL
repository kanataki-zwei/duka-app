000100******************************************************************
000110* FECHA       : 21/05/1991                                       *
000120* PROGRAMADOR : ERICK RAMIREZ (EDR)                              *
000130* APLICACION  : DUKA - ADMINISTRACION DE TIENDA                  *
000140* PROGRAMA    : DKP1010                                          *
000150* TIPO        : BATCH                                            *
000160* DESCRIPCION : UTILERIA DE PRECIOS Y SKU.  CALCULA EL PRECIO    *
000170*             : PROMEDIO DE COMPRA Y DE VENTA DE CADA PRODUCTO   *
000180*             : SOBRE SUS VARIANTES ACTIVAS, Y ASIGNA SKU        *
000190*             : SERIAL A PRODUCTOS Y VARIANTES QUE AUN NO LO     *
000200*             : TIENEN.  PRODUCE UNA HOJA DE TRABAJO IMPRESA.    *
000210* ARCHIVOS    : PRODM=E,VARM=E,PRCRPT=S,DKCTOT=S                 *
000220* ACCION (ES) : C=CALCULO                                        *
000230* PROGRAMA(S) : NINGUNO                                          *
000240* INSTALADO   : DD/MM/AAAA                                       *
000250* BPM/RATIONAL: DK-0012                                          *
000260******************************************************************
000270 IDENTIFICATION DIVISION.
000280 PROGRAM-ID.    DKP1010.
000290 AUTHOR.        ERICK RAMIREZ.
000300 INSTALLATION.  DUKA SHOP-MANAGEMENT.
000310 DATE-WRITTEN.  21/05/1991.
000320 DATE-COMPILED.
000330 SECURITY.      NO CONFIDENCIAL.
000340******************************************************************
000350*                    B I T A C O R A   D E   C A M B I O S       *
000360******************************************************************
000370*21/05/1991 (EDR) DK-0012 PROGRAMA ORIGINAL.                      DK-0012 
000380*11/07/1994 (LMQ) DK-0020 SE EXCLUYEN VARIANTES INACTIVAS DEL     DK-0020 
000390*                 PROMEDIO DE PRECIOS.                            DK-0020 
000400*03/02/1997 (LMQ) DK-0044 SE AGREGA CONTEO DE VARIANTES ACTIVAS   DK-0044 
000410*                 EN LA HOJA DE TRABAJO.                          DK-0044 
000420*18/11/1998 (JLM) DK-0064 AJUSTE MILENIO - ENCABEZADO DE FECHA    DK-0064 
000430*                 DEL REPORTE A CCYYMMDD.                         DK-0064 
000440*12/08/2004 (EDR) DK-0094 SE AGREGA ALIMENTADOR DE TOTALES DE     DK-0094 
000450*                 CONTROL (DKCTOT) PARA EL REPORTE CONSOLIDADO.   DK-0094 
000460******************************************************************
000470 ENVIRONMENT DIVISION.
000480 CONFIGURATION SECTION.
000490 SOURCE-COMPUTER.  IBM-370.
000500 OBJECT-COMPUTER.  IBM-370.
000510 SPECIAL-NAMES.
000520     C01 IS TOP-OF-FORM
000530     CLASS DUKA-ALFA IS "A" THRU "Z"
000540     UPSI-0 ON STATUS IS WKS-MODO-PRUEBA.
000550 INPUT-OUTPUT SECTION.
000560 FILE-CONTROL.
000570     SELECT PRODM   ASSIGN TO PRODM
000580            ORGANIZATION IS SEQUENTIAL
000590            FILE STATUS  IS FS-PRODM.
000600     SELECT VARM    ASSIGN TO VARM
000610            ORGANIZATION IS SEQUENTIAL
000620            FILE STATUS  IS FS-VARM.
000630     SELECT PRCRPT  ASSIGN TO PRCRPT
000640            ORGANIZATION IS SEQUENTIAL
000650            FILE STATUS  IS FS-PRCRPT.
000660     SELECT DKCTOT  ASSIGN TO DKCTOT
000670            ORGANIZATION IS SEQUENTIAL
000680            FILE STATUS  IS FS-DKCTOT.
000690 DATA DIVISION.
000700 FILE SECTION.
000710 FD  PRODM.
000720     COPY DKPRODM.
000730 FD  VARM.
000740     COPY DKVARM.
000750*              H O J A   D E   T R A B A J O   D E   P R E C I O S
000760 FD  PRCRPT
000770     RECORDING MODE IS F.
000780 01  DK-PRCRPT-LINE                   PIC X(80).
000790 FD  DKCTOT.
000800     COPY DKCTOT REPLACING ==DK-CONTROL-TOTALS-RECORD==
000810                          BY ==DK-CTOT-OUT-RECORD==.
000820 WORKING-STORAGE SECTION.
000830 01  WKS-FILE-STATUS.
000840     05  FS-PRODM                  PIC XX VALUE SPACES.
000850     05  FS-VARM                   PIC XX VALUE SPACES.
000860     05  FS-PRCRPT                 PIC XX VALUE SPACES.
000870     05  FS-DKCTOT                 PIC XX VALUE SPACES.
000880     05  FILLER                    PIC X(04) VALUE SPACES.
000890 01  WKS-PARAM-ERROR.
000900     05  WKS-PROGRAMA              PIC X(08) VALUE 'DKP1010'.
000910     05  WKS-ARCHIVO               PIC X(08) VALUE SPACES.
000920     05  WKS-ACCION                PIC X(10) VALUE SPACES.
000930     05  WKS-LLAVE                 PIC X(20) VALUE SPACES.
000940     05  FILLER                    PIC X(04) VALUE SPACES.
000950 01  WKS-FLAGS.
000960     05  WKS-FIN-PRODM             PIC X(01) VALUE 'N'.
000970         88  FIN-PRODM                     VALUE 'Y'.
000980     05  WKS-FIN-VARM              PIC X(01) VALUE 'N'.
000990         88  FIN-VARM                      VALUE 'Y'.
001000     05  WKS-MODO-PRUEBA           PIC X(01) VALUE 'N'.
001010     05  FILLER                    PIC X(04) VALUE SPACES.
001020******************************************************************
001030*   T A B L A   D E   P R O D U C T O S   ( 1000 )               *
001040******************************************************************
001050 01  WKS-TABLA-PRODUCTOS.
001060     05  WKS-PB-TOTAL              PIC 9(05) COMP VALUE ZERO.
001070     05  FILLER                    PIC X(04) VALUE SPACES.
001080     05  WKS-PB-ENTRY OCCURS 1000 TIMES
001090                      INDEXED BY WKS-PB-IDX.
001100         10  TBP-PROD-ID           PIC X(08).
001110         10  TBP-PROD-NAME         PIC X(30).
001120         10  TBP-SKU-PREFIX        PIC X(04).
001130         10  TBP-SKU-SERIAL        PIC 9(04).
001140         10  TBP-ACTIVE            PIC X(01).
001150         10  TBP-AVG-BUY           PIC S9(7)V99.
001160         10  TBP-AVG-SELL          PIC S9(7)V99.
001170         10  TBP-ACTIVE-VAR-CNT    PIC 9(05).
001180******************************************************************
001190*   T A B L A   D E   V A R I A N T E S   ( 3000 )               *
001200******************************************************************
001210 01  WKS-TABLA-VARIANTES.
001220     05  WKS-VB-TOTAL              PIC 9(05) COMP VALUE ZERO.
001230     05  FILLER                    PIC X(04) VALUE SPACES.
001240     05  WKS-VB-ENTRY OCCURS 3000 TIMES
001250                      INDEXED BY WKS-VB-IDX.
001260         10  TBV-VAR-ID            PIC X(08).
001270         10  TBV-PRODUCT-ID        PIC X(08).
001280         10  TBV-SKU-PREFIX        PIC X(04).
001290         10  TBV-SKU-SERIAL        PIC 9(04).
001300         10  TBV-BUY-PRICE         PIC S9(7)V99.
001310         10  TBV-SELL-PRICE        PIC S9(7)V99.
001320         10  TBV-ACTIVE            PIC X(01).
001330 01  WKS-CONTADORES.
001340     05  WKS-CTR-PRODUCTOS         PIC 9(07) COMP VALUE ZERO.
001350     05  WKS-CTR-VARIANTES         PIC 9(07) COMP VALUE ZERO.
001360     05  WKS-CTR-SKU-PROD-GEN      PIC 9(07) COMP VALUE ZERO.
001370     05  WKS-CTR-SKU-VAR-GEN       PIC 9(07) COMP VALUE ZERO.
001380     05  WKS-CTR-PROD-CON-SKU      PIC 9(05) COMP VALUE ZERO.
001390     05  WKS-CTR-VAR-CON-SKU       PIC 9(05) COMP VALUE ZERO.
001400     05  FILLER                    PIC X(04) VALUE SPACES.
001410 01  WKS-AUXILIARES.
001420     05  WKS-SUMA-BUY              PIC S9(9)V99 VALUE ZERO.
001430     05  WKS-SUMA-SELL             PIC S9(9)V99 VALUE ZERO.
001440     05  WKS-CTA-BUY               PIC 9(05) COMP VALUE ZERO.
001450     05  WKS-CTA-SELL              PIC 9(05) COMP VALUE ZERO.
001460     05  WKS-FECHA-CORRIDA         PIC 9(08) VALUE ZERO.
001470     05  WKS-LINEAS-DETALLE        PIC X(80) VALUE SPACES.
001480     05  WKS-EDIT-AVG-BUY          PIC ZZZ,ZZ9.99- VALUE ZERO.
001490     05  WKS-EDIT-AVG-SELL         PIC ZZZ,ZZ9.99- VALUE ZERO.
001500     05  WKS-EDIT-CNT              PIC ZZ,ZZ9      VALUE ZERO.
001510     05  FILLER                    PIC X(04) VALUE SPACES.
001520 PROCEDURE DIVISION.
001530******************************************************************
001540*                 S E C C I O N   P R I N C I P A L              *
001550******************************************************************
001560 000-MAIN SECTION.
001570     PERFORM 100-APERTURA-ARCHIVOS
001580     PERFORM 110-CARGA-VARIANTES
001590     PERFORM 120-CARGA-PRODUCTOS
001600     PERFORM 400-IMPRIME-ENCABEZADO
001610     SET WKS-PB-IDX TO 1
001620     PERFORM 200-PROCESA-PRODUCTO
001630             UNTIL WKS-PB-IDX > WKS-PB-TOTAL
001640     PERFORM 820-GRABA-TOTALES
001650     PERFORM 900-ESTADISTICAS
001660     PERFORM 950-CIERRA-ARCHIVOS
001670     STOP RUN.
001680 000-MAIN-E. EXIT.
001690
001700 100-APERTURA-ARCHIVOS SECTION.
001710     ACCEPT WKS-FECHA-CORRIDA FROM DATE YYYYMMDD
001720     OPEN INPUT  PRODM VARM
001730     OPEN OUTPUT PRCRPT DKCTOT
001740     IF FS-PRODM NOT = '00' AND '10'
001750        MOVE 'PRODM'   TO WKS-ARCHIVO
001760        MOVE 'OPEN'    TO WKS-ACCION
001770        CALL 'DKERR01' USING WKS-PROGRAMA, WKS-ARCHIVO,
001780             WKS-ACCION, WKS-LLAVE, FS-PRODM
001790        MOVE 91 TO RETURN-CODE
001800        STOP RUN
001810     END-IF.
001820 100-APERTURA-ARCHIVOS-E. EXIT.
001830
001840*      C A R G A   D E   V A R I A N T E S   A   M E M O R I A
001850 110-CARGA-VARIANTES SECTION.
001860     READ VARM
001870          AT END SET FIN-VARM TO TRUE
001880     END-READ
001890     PERFORM 111-AGREGA-VARIANTE UNTIL FIN-VARM.
001900 110-CARGA-VARIANTES-E. EXIT.
001910
001920 111-AGREGA-VARIANTE SECTION.
001930     ADD 1 TO WKS-VB-TOTAL
001940     ADD 1 TO WKS-CTR-VARIANTES
001950     SET WKS-VB-IDX TO WKS-VB-TOTAL
001960     MOVE DKVA-VAR-ID     TO TBV-VAR-ID     (WKS-VB-IDX)
001970     MOVE DKVA-PRODUCT-ID TO TBV-PRODUCT-ID (WKS-VB-IDX)
001980     MOVE DKVA-SKU-PREFIX TO TBV-SKU-PREFIX (WKS-VB-IDX)
001990     MOVE DKVA-SKU-SERIAL TO TBV-SKU-SERIAL (WKS-VB-IDX)
002000     MOVE DKVA-BUY-PRICE  TO TBV-BUY-PRICE  (WKS-VB-IDX)
002010     MOVE DKVA-SELL-PRICE TO TBV-SELL-PRICE (WKS-VB-IDX)
002020     MOVE DKVA-ACTIVE     TO TBV-ACTIVE     (WKS-VB-IDX)
002030     IF DKVA-VAR-SKU NOT = SPACES
002040        ADD 1 TO WKS-CTR-VAR-CON-SKU
002050     END-IF
002060     READ VARM
002070          AT END SET FIN-VARM TO TRUE
002080     END-READ.
002090 111-AGREGA-VARIANTE-E. EXIT.
002100
002110*      C A R G A   D E   P R O D U C T O S   A   M E M O R I A
002120 120-CARGA-PRODUCTOS SECTION.
002130     READ PRODM
002140          AT END SET FIN-PRODM TO TRUE
002150     END-READ
002160     PERFORM 121-AGREGA-PRODUCTO UNTIL FIN-PRODM.
002170 120-CARGA-PRODUCTOS-E. EXIT.
002180
002190 121-AGREGA-PRODUCTO SECTION.
002200     ADD 1 TO WKS-PB-TOTAL
002210     ADD 1 TO WKS-CTR-PRODUCTOS
002220     SET WKS-PB-IDX TO WKS-PB-TOTAL
002230     MOVE DKPR-PROD-ID     TO TBP-PROD-ID     (WKS-PB-IDX)
002240     MOVE DKPR-PROD-NAME   TO TBP-PROD-NAME   (WKS-PB-IDX)
002250     MOVE DKPR-SKU-PREFIX  TO TBP-SKU-PREFIX  (WKS-PB-IDX)
002260     MOVE DKPR-SKU-SERIAL  TO TBP-SKU-SERIAL  (WKS-PB-IDX)
002270     MOVE DKPR-PROD-ACTIVE TO TBP-ACTIVE      (WKS-PB-IDX)
002280     MOVE ZERO             TO TBP-AVG-BUY     (WKS-PB-IDX)
002290     MOVE ZERO             TO TBP-AVG-SELL    (WKS-PB-IDX)
002300     MOVE ZERO             TO TBP-ACTIVE-VAR-CNT (WKS-PB-IDX)
002310     IF DKPR-PROD-SKU NOT = SPACES
002320        ADD 1 TO WKS-CTR-PROD-CON-SKU
002330     END-IF
002340     READ PRODM
002350          AT END SET FIN-PRODM TO TRUE
002360     END-READ.
002370 121-AGREGA-PRODUCTO-E. EXIT.
002380
002390*      P R O C E S O   D E   U N   P R O D U C T O
002400 200-PROCESA-PRODUCTO SECTION.
002410     PERFORM 205-CALCULA-PROMEDIOS
002420     IF TBP-SKU-PREFIX (WKS-PB-IDX) = SPACES
002430        PERFORM 210-GENERA-SKU-PRODUCTO
002440     END-IF
002450     PERFORM 215-REVISA-VARIANTES-SKU
002460     PERFORM 800-IMPRIME-DETALLE
002470     SET WKS-PB-IDX UP BY 1.
002480 200-PROCESA-PRODUCTO-E. EXIT.
002490
002500*      C A L C U L A   P R O M E D I O S   D E   P R E C I O
002510 205-CALCULA-PROMEDIOS SECTION.
002520     MOVE ZERO TO WKS-SUMA-BUY WKS-SUMA-SELL
002530     MOVE ZERO TO WKS-CTA-BUY WKS-CTA-SELL
002540     MOVE ZERO TO TBP-ACTIVE-VAR-CNT (WKS-PB-IDX)
002550     SET WKS-VB-IDX TO 1
002560     PERFORM 206-ACUMULA-UNA-VARIANTE
002570             UNTIL WKS-VB-IDX > WKS-VB-TOTAL
002580     IF WKS-CTA-BUY > ZERO
002590        COMPUTE TBP-AVG-BUY (WKS-PB-IDX) ROUNDED =
002600                WKS-SUMA-BUY / WKS-CTA-BUY
002610     ELSE
002620        MOVE ZERO TO TBP-AVG-BUY (WKS-PB-IDX)
002630     END-IF
002640     IF WKS-CTA-SELL > ZERO
002650        COMPUTE TBP-AVG-SELL (WKS-PB-IDX) ROUNDED =
002660                WKS-SUMA-SELL / WKS-CTA-SELL
002670     ELSE
002680        MOVE ZERO TO TBP-AVG-SELL (WKS-PB-IDX)
002690     END-IF.
002700 205-CALCULA-PROMEDIOS-E. EXIT.
002710
002720 206-ACUMULA-UNA-VARIANTE SECTION.
002730     IF TBV-PRODUCT-ID (WKS-VB-IDX) = TBP-PROD-ID (WKS-PB-IDX)
002740        AND TBV-ACTIVE (WKS-VB-IDX) = 'Y'
002750        ADD 1 TO TBP-ACTIVE-VAR-CNT (WKS-PB-IDX)
002760        IF TBV-BUY-PRICE (WKS-VB-IDX) > ZERO
002770           ADD TBV-BUY-PRICE (WKS-VB-IDX) TO WKS-SUMA-BUY
002780           ADD 1 TO WKS-CTA-BUY
002790        END-IF
002800        IF TBV-SELL-PRICE (WKS-VB-IDX) > ZERO
002810           ADD TBV-SELL-PRICE (WKS-VB-IDX) TO WKS-SUMA-SELL
002820           ADD 1 TO WKS-CTA-SELL
002830        END-IF
002840     END-IF
002850     SET WKS-VB-IDX UP BY 1.
002860 206-ACUMULA-UNA-VARIANTE-E. EXIT.
002870
002880*      G E N E R A   S K U   D E L   P R O D U C T O
002890 210-GENERA-SKU-PRODUCTO SECTION.
002900     ADD 1 TO WKS-CTR-PROD-CON-SKU
002910     ADD 1 TO WKS-CTR-SKU-PROD-GEN
002920     MOVE 'PRD-'                TO TBP-SKU-PREFIX (WKS-PB-IDX)
002930     MOVE WKS-CTR-PROD-CON-SKU  TO TBP-SKU-SERIAL (WKS-PB-IDX).
002940 210-GENERA-SKU-PRODUCTO-E. EXIT.
002950
002960*      R E V I S A   S K U   D E   V A R I A N T E S   D E L
002970*      P R O D U C T O   A C T U A L
002980 215-REVISA-VARIANTES-SKU SECTION.
002990     SET WKS-VB-IDX TO 1
003000     PERFORM 220-GENERA-SKU-VARIANTE
003010             UNTIL WKS-VB-IDX > WKS-VB-TOTAL.
003020 215-REVISA-VARIANTES-SKU-E. EXIT.
003030
003040 220-GENERA-SKU-VARIANTE SECTION.
003050     IF TBV-PRODUCT-ID (WKS-VB-IDX) = TBP-PROD-ID (WKS-PB-IDX)
003060        AND TBV-SKU-PREFIX (WKS-VB-IDX) = SPACES
003070        ADD 1 TO WKS-CTR-VAR-CON-SKU
003080        ADD 1 TO WKS-CTR-SKU-VAR-GEN
003090        MOVE 'VAR-'               TO TBV-SKU-PREFIX (WKS-VB-IDX)
003100        MOVE WKS-CTR-VAR-CON-SKU  TO TBV-SKU-SERIAL (WKS-VB-IDX)
003110     END-IF
003120     SET WKS-VB-IDX UP BY 1.
003130 220-GENERA-SKU-VARIANTE-E. EXIT.
003140
003150*      E N C A B E Z A D O   D E   L A   H O J A
003160 400-IMPRIME-ENCABEZADO SECTION.
003170     MOVE SPACES TO DK-PRCRPT-LINE
003180     MOVE 'DUKA - HOJA DE TRABAJO DE PRECIOS Y SKU' TO
003190          DK-PRCRPT-LINE
003200     WRITE DK-PRCRPT-LINE
003210     MOVE SPACES TO DK-PRCRPT-LINE
003220     STRING 'FECHA DE CORRIDA: ' WKS-FECHA-CORRIDA
003230            DELIMITED BY SIZE INTO DK-PRCRPT-LINE
003240     WRITE DK-PRCRPT-LINE
003250     MOVE SPACES TO DK-PRCRPT-LINE
003260     WRITE DK-PRCRPT-LINE.
003270 400-IMPRIME-ENCABEZADO-E. EXIT.
003280
003290*      D E T A L L E   D E   U N   P R O D U C T O
003300 800-IMPRIME-DETALLE SECTION.
003310     MOVE TBP-AVG-BUY  (WKS-PB-IDX) TO WKS-EDIT-AVG-BUY
003320     MOVE TBP-AVG-SELL (WKS-PB-IDX) TO WKS-EDIT-AVG-SELL
003330     MOVE TBP-ACTIVE-VAR-CNT (WKS-PB-IDX) TO WKS-EDIT-CNT
003340     MOVE SPACES TO DK-PRCRPT-LINE
003350     STRING TBP-PROD-ID   (WKS-PB-IDX)   DELIMITED BY SIZE
003360            ' '                          DELIMITED BY SIZE
003370            TBP-PROD-NAME (WKS-PB-IDX)   DELIMITED BY SIZE
003380            ' SKU='                      DELIMITED BY SIZE
003390            TBP-SKU-PREFIX (WKS-PB-IDX)  DELIMITED BY SIZE
003400            TBP-SKU-SERIAL (WKS-PB-IDX)  DELIMITED BY SIZE
003410            ' PC='                       DELIMITED BY SIZE
003420            WKS-EDIT-AVG-BUY             DELIMITED BY SIZE
003430            ' PV='                       DELIMITED BY SIZE
003440            WKS-EDIT-AVG-SELL            DELIMITED BY SIZE
003450            ' VAR-ACT='                  DELIMITED BY SIZE
003460            WKS-EDIT-CNT                 DELIMITED BY SIZE
003470            INTO DK-PRCRPT-LINE
003480     WRITE DK-PRCRPT-LINE.
003490 800-IMPRIME-DETALLE-E. EXIT.
003500
003510 820-GRABA-TOTALES SECTION.
003520     INITIALIZE DK-CTOT-OUT-RECORD
003530     MOVE 'PRODUCT-PRICING'    TO DKCT-ENGINE-NAME
003540     MOVE WKS-CTR-PRODUCTOS    TO DKCT-RECS-READ
003550     MOVE WKS-CTR-SKU-PROD-GEN TO DKCT-RECS-POSTED
003560     MOVE ZERO                 TO DKCT-RECS-REJECTED
003570     MOVE ZERO                 TO DKCT-KES-TOTAL
003580     WRITE DK-CTOT-OUT-RECORD.
003590 820-GRABA-TOTALES-E. EXIT.
003600
003610 900-ESTADISTICAS SECTION.
003620     DISPLAY '============================================'
003630             UPON CONSOLE
003640     DISPLAY 'DKP1010 - PRODUCTOS PROCESADOS  : '
003650             WKS-CTR-PRODUCTOS UPON CONSOLE
003660     DISPLAY 'DKP1010 - VARIANTES PROCESADAS  : '
003670             WKS-CTR-VARIANTES UPON CONSOLE
003680     DISPLAY 'DKP1010 - SKU DE PRODUCTO GENERADOS: '
003690             WKS-CTR-SKU-PROD-GEN UPON CONSOLE
003700     DISPLAY 'DKP1010 - SKU DE VARIANTE GENERADOS: '
003710             WKS-CTR-SKU-VAR-GEN UPON CONSOLE
003720     DISPLAY '============================================'
003730             UPON CONSOLE.
003740 900-ESTADISTICAS-E. EXIT.
003750
003760 950-CIERRA-ARCHIVOS SECTION.
003770     CLOSE PRODM VARM PRCRPT DKCTOT.
003780 950-CIERRA-ARCHIVOS-E. EXIT.
