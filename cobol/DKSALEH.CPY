000100******************************************************************
000110*   D K S A L E H   -   E N C A B E Z A D O   D E   V E N T A    *
000120******************************************************************
000130*AUTOR      : E. RAMIREZ (EDR)                DUKA/SHOP-MGMT     *
000140*FECHA      : 25/02/1991                                         *
000150*DESCRIPCION: ENCABEZADO DE FACTURA (INVOICE) O NOTA DE CREDITO  *
000160*           : (CREDIT-NOTE).  LOS RENGLONES VIVEN EN DKSALEI.    *
000170*           : LOS MONTOS DE NOTA DE CREDITO SE GUARDAN EN        *
000180*           : NEGATIVO, MISMA FORMULA QUE LA FACTURA.            *
000190******************************************************************
000200*18/11/1998 (EDR) TICKET DK-0049 SE AGREGA REDEFINES DE FECHA    *
000210*                 PARA VALIDACION DE SIGLO (AJUSTE MILENIO).     *
000220******************************************************************
000230 01  DK-SALE-HEADER-RECORD.
000240     05  DKSH-SALE-ID              PIC X(08).
000250     05  DKSH-SALE-NUMBER          PIC X(12).
000260     05  DKSH-SALE-NUMBER-R REDEFINES DKSH-SALE-NUMBER.
000270         10  DKSH-DOC-PREFIX       PIC X(04).
000280         10  DKSH-DOC-SERIAL       PIC 9(06).
000290         10  FILLER                PIC X(02).
000300     05  DKSH-SALE-TYPE            PIC X(11).
000310         88  DKSH-TYPE-INVOICE             VALUE 'INVOICE'.
000320         88  DKSH-TYPE-CREDIT-NOTE         VALUE 'CREDIT-NOTE'.
000330     05  DKSH-CUST-ID              PIC X(08).
000340     05  DKSH-ORIG-SALE-ID         PIC X(08).
000350     05  DKSH-SALE-DT              PIC 9(08).
000360     05  DKSH-SALE-DT-R REDEFINES DKSH-SALE-DT.
000370         10  DKSH-SALE-CCYY        PIC 9(04).
000380         10  DKSH-SALE-MM          PIC 9(02).
000390         10  DKSH-SALE-DD          PIC 9(02).
000400     05  DKSH-LOCATION-ID          PIC X(08).
000410     05  DKSH-SUBTOTAL             PIC S9(9)V99.
000420     05  DKSH-DISC-PCT             PIC S9(3)V99.
000430     05  DKSH-DISC-AMT             PIC S9(9)V99.
000440     05  DKSH-TOTAL                PIC S9(9)V99.
000450     05  DKSH-PAY-STATUS           PIC X(07).
000460         88  DKSH-STAT-UNPAID              VALUE 'UNPAID'.
000470         88  DKSH-STAT-PARTIAL             VALUE 'PARTIAL'.
000480         88  DKSH-STAT-PAID                VALUE 'PAID'.
000490     05  DKSH-AMT-PAID             PIC S9(9)V99.
000500     05  DKSH-AMT-DUE              PIC S9(9)V99.
000510     05  DKSH-ITEM-COUNT           PIC 9(03).
000520     05  FILLER                    PIC X(10).
