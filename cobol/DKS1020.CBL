000100******************************************************************
000110* FECHA       : 05/04/1991                                       *
000120* PROGRAMADOR : ERICK RAMIREZ (EDR)                              *
000130* APLICACION  : DUKA - ADMINISTRACION DE TIENDA                  *
000140* PROGRAMA    : DKS1020                                          *
000150* TIPO        : BATCH                                            *
000160* DESCRIPCION : MOTOR DE POSTEO DE NOTAS DE CREDITO (DEVOLUCION  *
000170*             : DE MERCANCIA CONTRA UNA FACTURA YA POSTEADA).    *
000180*             : VALIDA LA FACTURA ORIGEN Y LOS RENGLONES         *
000190*             : DEVUELTOS, CALCULA MONTOS EN NEGATIVO, REINGRESA *
000200*             : LA MERCANCIA A INVENTARIO Y REBAJA EL SALDO DEL  *
000210*             : CLIENTE.  ASIGNA SERIAL CRN-NNNNNN.          *
000220* ARCHIVOS    : CUSTMI=E,CUSTMO=S,INVBI=E,INVBO=S,SALEIN=E,      *
000230*             : CRNREQ=E,SALEOUT=S,ITXNOUT=S,DKCTOT=S            *
000240* ACCION (ES) : P=POSTEO                                         *
000250* PROGRAMA(S) : DKERR01                                          *
000260* INSTALADO   : DD/MM/AAAA                                       *
000270* BPM/RATIONAL: DK-0003                                          *
000280******************************************************************
000290 IDENTIFICATION DIVISION.
000300 PROGRAM-ID.    DKS1020.
000310 AUTHOR.        ERICK RAMIREZ.
000320 INSTALLATION.  DUKA SHOP-MANAGEMENT.
000330 DATE-WRITTEN.  05/04/1991.
000340 DATE-COMPILED.
000350 SECURITY.      NO CONFIDENCIAL.
000360******************************************************************
000370*                    B I T A C O R A   D E   C A M B I O S       *
000380******************************************************************
000390*05/04/1991 (EDR) DK-0003 PROGRAMA ORIGINAL.                      DK-0003 
000400*02/11/1992 (EDR) DK-0011 SE AGREGA VALIDACION DE QUE LA VENTA    DK-0011 
000410*                 ORIGEN NO SEA YA UNA NOTA DE CREDITO.           DK-0011 
000420*14/06/1995 (LMQ) DK-0022 SE CORRIGE SIGNO DEL DESCUENTO EN LA    DK-0022 
000430*                 NOTA CUANDO LA FACTURA ORIGEN TENIA DESCUENTO.  DK-0022 
000440*09/12/1998 (JLM) DK-0058 AJUSTE MILENIO - FECHA DE NOTA A        DK-0058 
000450*                 CCYYMMDD.                                       DK-0058 
000460*22/08/2002 (RPP) DK-0076 SE AMPLIA TABLA DE VENTAS DE 1000 A     DK-0076 
000470*                 2000 FACTURAS POR VOLUMEN DE FIN DE ANO.        DK-0076 
000480*30/09/2005 (EDR) DK-0089 SE AGREGA ALIMENTADOR DE TOTALES DE     DK-0089
000490*                 CONTROL (DKCTOT) PARA EL REPORTE CONSOLIDADO.   DK-0089
000500*11/04/2007 (JLM) DK-0099 351-APLICA-UN-RENGLON YA NO MARCA LA   DK-0099
000510*                 ENTRADA DE INVENTARIO COMO REVERSO - SE MARCA  DK-0099
000520*                 COMO VENTA CON REFERENCIA A LA PROPIA NOTA DE  DK-0099
000530*                 CREDITO.  REPORTADO POR AUDITORIA.              DK-0099
000540*17/04/2007 (JLM) DK-0100 LA NOTA DE CREDITO SE GRABA UNPAID    DK-0100
000550*                 CON SALDO PENDIENTE = TOTAL - ANTES QUEDABA    DK-0100
000560*                 PAID SIN NINGUN SALDO POR APLICAR.  ADEMAS SE  DK-0100
000570*                 CREA EL SALDO DE INVENTARIO SI NO EXISTE EN    DK-0100
000580*                 351-APLICA-UN-RENGLON.  REPORTADO POR          DK-0100
000590*                 AUDITORIA.                                     DK-0100
000600******************************************************************
000610 ENVIRONMENT DIVISION.
000620 CONFIGURATION SECTION.
000630 SOURCE-COMPUTER.  IBM-370.
000640 OBJECT-COMPUTER.  IBM-370.
000650 SPECIAL-NAMES.
000660     C01 IS TOP-OF-FORM
000670     CLASS DUKA-ALFA IS "A" THRU "Z"
000680     UPSI-0 ON STATUS IS WKS-MODO-PRUEBA.
000690 INPUT-OUTPUT SECTION.
000700 FILE-CONTROL.
000710     SELECT CUSTMI  ASSIGN TO CUSTMI
000720            ORGANIZATION IS SEQUENTIAL
000730            FILE STATUS  IS FS-CUSTMI.
000740     SELECT CUSTMO  ASSIGN TO CUSTMO
000750            ORGANIZATION IS SEQUENTIAL
000760            FILE STATUS  IS FS-CUSTMO.
000770     SELECT INVBI   ASSIGN TO INVBI
000780            ORGANIZATION IS SEQUENTIAL
000790            FILE STATUS  IS FS-INVBI.
000800     SELECT INVBO   ASSIGN TO INVBO
000810            ORGANIZATION IS SEQUENTIAL
000820            FILE STATUS  IS FS-INVBO.
000830     SELECT SALEIN  ASSIGN TO SALEIN
000840            ORGANIZATION IS SEQUENTIAL
000850            FILE STATUS  IS FS-SALEIN.
000860     SELECT CRNREQ  ASSIGN TO CRNREQ
000870            ORGANIZATION IS SEQUENTIAL
000880            FILE STATUS  IS FS-CRNREQ.
000890     SELECT SALEOUT ASSIGN TO SALEOUT
000900            ORGANIZATION IS SEQUENTIAL
000910            FILE STATUS  IS FS-SALEOUT.
000920     SELECT ITXNOUT ASSIGN TO ITXNOUT
000930            ORGANIZATION IS SEQUENTIAL
000940            FILE STATUS  IS FS-ITXNOUT.
000950     SELECT DKCTOT  ASSIGN TO DKCTOT
000960            ORGANIZATION IS SEQUENTIAL
000970            FILE STATUS  IS FS-DKCTOT.
000980 DATA DIVISION.
000990 FILE SECTION.
001000*              M A E S T R O   D E   C L I E N T E S   (E)
001010 FD  CUSTMI.
001020     COPY DKCUSTM.
001030*              M A E S T R O   D E   C L I E N T E S   (S)
001040 FD  CUSTMO.
001050     COPY DKCUSTM REPLACING ==DK-CUSTOMER-RECORD==
001060                          BY ==DK-CUSTMO-RECORD==.
001070*              S A L D O S   D E   I N V E N T A R I O   (E)
001080 FD  INVBI.
001090     COPY DKINVB.
001100*              S A L D O S   D E   I N V E N T A R I O   (S)
001110 FD  INVBO.
001120     COPY DKINVB REPLACING ==DK-INVENTORY-BAL-RECORD==
001130                          BY ==DK-INVBO-RECORD==.
001140*              V E N T A S   Y A   P O S T E A D A S   (E)
001150*  SALEIN ES LA SALIDA DE DKS1010/DKS1020 DE LA CORRIDA ANTERIOR.
001160*  SE CARGA POR COMPLETO A LA TABLA WKS-TABLA-VENTAS ANTES DE
001170*  PROCESAR SOLICITUDES DE NOTA DE CREDITO.
001180 FD  SALEIN.
001190     COPY DKSALEH.
001200     COPY DKSALEI.
001210*              V E N T A S   R E E S C R I T A S   (S)
001220*  SE ENUMERA CADA CAMPO EN LA REPLACING PORQUE COPY REPLACING
001230*  SOLO SUSTITUYE PALABRAS COMPLETAS, NUNCA UN PREFIJO SUELTO.
001240 FD  SALEOUT.
001250     COPY DKSALEH REPLACING
001260          ==DK-SALE-HEADER-RECORD== BY ==DK-SALEOUT-HEADER==
001270          ==DKSH-SALE-ID==          BY ==DKOH-SALE-ID==
001280          ==DKSH-SALE-NUMBER-R==    BY ==DKOH-SALE-NUMBER-R==
001290          ==DKSH-SALE-NUMBER==      BY ==DKOH-SALE-NUMBER==
001300          ==DKSH-DOC-PREFIX==       BY ==DKOH-DOC-PREFIX==
001310          ==DKSH-DOC-SERIAL==       BY ==DKOH-DOC-SERIAL==
001320          ==DKSH-SALE-TYPE==        BY ==DKOH-SALE-TYPE==
001330          ==DKSH-TYPE-INVOICE==     BY ==DKOH-TYPE-INVOICE==
001340          ==DKSH-TYPE-CREDIT-NOTE== BY ==DKOH-TYPE-CREDIT-NOTE==
001350          ==DKSH-CUST-ID==          BY ==DKOH-CUST-ID==
001360          ==DKSH-ORIG-SALE-ID==     BY ==DKOH-ORIG-SALE-ID==
001370          ==DKSH-SALE-DT-R==        BY ==DKOH-SALE-DT-R==
001380          ==DKSH-SALE-DT==          BY ==DKOH-SALE-DT==
001390          ==DKSH-SALE-CCYY==        BY ==DKOH-SALE-CCYY==
001400          ==DKSH-SALE-MM==          BY ==DKOH-SALE-MM==
001410          ==DKSH-SALE-DD==          BY ==DKOH-SALE-DD==
001420          ==DKSH-LOCATION-ID==      BY ==DKOH-LOCATION-ID==
001430          ==DKSH-SUBTOTAL==         BY ==DKOH-SUBTOTAL==
001440          ==DKSH-DISC-PCT==         BY ==DKOH-DISC-PCT==
001450          ==DKSH-DISC-AMT==         BY ==DKOH-DISC-AMT==
001460          ==DKSH-TOTAL==            BY ==DKOH-TOTAL==
001470          ==DKSH-PAY-STATUS==       BY ==DKOH-PAY-STATUS==
001480          ==DKSH-STAT-UNPAID==      BY ==DKOH-STAT-UNPAID==
001490          ==DKSH-STAT-PARTIAL==     BY ==DKOH-STAT-PARTIAL==
001500          ==DKSH-STAT-PAID==        BY ==DKOH-STAT-PAID==
001510          ==DKSH-AMT-PAID==         BY ==DKOH-AMT-PAID==
001520          ==DKSH-AMT-DUE==          BY ==DKOH-AMT-DUE==
001530          ==DKSH-ITEM-COUNT==       BY ==DKOH-ITEM-COUNT==.
001540     COPY DKSALEI REPLACING
001550          ==DK-SALE-ITEM-RECORD== BY ==DK-SALEOUT-ITEM==
001560          ==DKSI-SALE-ID==        BY ==DKOI-SALE-ID==
001570          ==DKSI-ITEM-ID==        BY ==DKOI-ITEM-ID==
001580          ==DKSI-VARIANT-ID==     BY ==DKOI-VARIANT-ID==
001590          ==DKSI-QTY==            BY ==DKOI-QTY==
001600          ==DKSI-UNIT-PRICE==     BY ==DKOI-UNIT-PRICE==
001610          ==DKSI-DISC-PCT==       BY ==DKOI-DISC-PCT==
001620          ==DKSI-DISC-AMT==       BY ==DKOI-DISC-AMT==
001630          ==DKSI-LINE-TOTAL==     BY ==DKOI-LINE-TOTAL==.
001640*              S O L I C I T U D E S   D E   N O T A   D E
001650*              C R E D I T O
001660*  FORMATO PROPIO DEL MOTOR, NO ES UN LAYOUT DEL NEGOCIO - SOLO
001670*  LLEVA LO QUE SE NECESITA PARA IDENTIFICAR LA DEVOLUCION.
001680 FD  CRNREQ.
001690 01  DK-CRN-REQ-HEADER.
001700     05  DKNR-ORIG-SALE-ID         PIC X(08).
001710     05  DKNR-CUST-ID              PIC X(08).
001720     05  DKNR-LOCATION-ID          PIC X(08).
001730     05  DKNR-ITEM-COUNT           PIC 9(03).
001740     05  FILLER                    PIC X(20).
001750 01  DK-CRN-REQ-ITEM.
001760     05  DKNI-ORIG-ITEM-ID         PIC X(08).
001770     05  DKNI-VARIANT-ID           PIC X(08).
001780     05  DKNI-RETURN-QTY           PIC S9(5).
001790     05  FILLER                    PIC X(26).
001800*              B I T A C O R A   D E   I N V E N T A R I O
001810 FD  ITXNOUT.
001820     COPY DKITXN.
001830*              A L I M E N T A D O R   D E   T O T A L E S
001840 FD  DKCTOT.
001850     COPY DKCTOT REPLACING ==DK-CONTROL-TOTALS-RECORD==
001860                          BY ==DK-CTOT-OUT-RECORD==.
001870 WORKING-STORAGE SECTION.
001880******************************************************************
001890*           R E C U R S O S   D E   F I L E   S T A T U S        *
001900******************************************************************
001910 01  WKS-FILE-STATUS.
001920     05  FS-CUSTMI                 PIC XX VALUE SPACES.
001930     05  FS-CUSTMO                 PIC XX VALUE SPACES.
001940     05  FS-INVBI                  PIC XX VALUE SPACES.
001950     05  FS-INVBO                  PIC XX VALUE SPACES.
001960     05  FS-SALEIN                 PIC XX VALUE SPACES.
001970     05  FS-CRNREQ                 PIC XX VALUE SPACES.
001980     05  FS-SALEOUT                PIC XX VALUE SPACES.
001990     05  FS-ITXNOUT                PIC XX VALUE SPACES.
002000     05  FS-DKCTOT                 PIC XX VALUE SPACES.
002010     05  FILLER                    PIC X(04) VALUE SPACES.
002020 01  WKS-PARAM-ERROR.
002030     05  WKS-PROGRAMA              PIC X(08) VALUE 'DKS1020'.
002040     05  WKS-ARCHIVO               PIC X(08) VALUE SPACES.
002050     05  WKS-ACCION                PIC X(10) VALUE SPACES.
002060     05  WKS-LLAVE                 PIC X(20) VALUE SPACES.
002070     05  FILLER                    PIC X(04) VALUE SPACES.
002080******************************************************************
002090*                 B A N D E R A S   D E   F I N                  *
002100******************************************************************
002110 01  WKS-FLAGS.
002120     05  WKS-FIN-CUSTMI            PIC X(01) VALUE 'N'.
002130         88  FIN-CUSTMI                    VALUE 'Y'.
002140     05  WKS-FIN-INVBI             PIC X(01) VALUE 'N'.
002150         88  FIN-INVBI                     VALUE 'Y'.
002160     05  WKS-FIN-SALEIN            PIC X(01) VALUE 'N'.
002170         88  FIN-SALEIN                    VALUE 'Y'.
002180     05  WKS-FIN-CRNREQ            PIC X(01) VALUE 'N'.
002190         88  FIN-CRNREQ                    VALUE 'Y'.
002200     05  WKS-NOTA-RECHAZADA        PIC X(01) VALUE 'N'.
002210         88  NOTA-RECHAZADA                VALUE 'Y'.
002220     05  WKS-MODO-PRUEBA           PIC X(01) VALUE 'N'.
002230     05  FILLER                    PIC X(04) VALUE SPACES.
002240******************************************************************
002250*          T A B L A   D E   C L I E N T E S  ( 300 )            *
002260******************************************************************
002270 01  WKS-TABLA-CLIENTES.
002280     05  WKS-CU-TOTAL              PIC 9(05) COMP VALUE ZERO.
002290     05  FILLER                    PIC X(04) VALUE SPACES.
002300     05  WKS-CU-ENTRY OCCURS 300 TIMES
002310                      INDEXED BY WKS-CU-IDX.
002320         10  TBC-CUST-ID           PIC X(08).
002330         10  TBC-CUST-NAME         PIC X(30).
002340         10  TBC-CUST-TYPE         PIC X(10).
002350         10  TBC-TIER-DISC         PIC S9(3)V99.
002360         10  TBC-CREDIT-LIMIT      PIC S9(9)V99.
002370         10  TBC-CURR-BALANCE      PIC S9(9)V99.
002380         10  TBC-STATUS            PIC X(08).
002390         10  TBC-IS-DEFAULT        PIC X(01).
002400         10  TBC-LACT-CCYY         PIC 9(04).
002410         10  TBC-LACT-MM           PIC 9(02).
002420         10  TBC-LACT-DD           PIC 9(02).
002430         10  TBC-ADDR-LINE1        PIC X(25).
002440         10  TBC-ADDR-TOWN         PIC X(15).
002450         10  TBC-ADDR-PHONE        PIC X(13).
002460******************************************************************
002470*       T A B L A   D E   I N V E N T A R I O  ( 2000 )          *
002480******************************************************************
002490 01  WKS-TABLA-INVENTARIO.
002500     05  WKS-IB-TOTAL              PIC 9(05) COMP VALUE ZERO.
002510     05  FILLER                    PIC X(04) VALUE SPACES.
002520     05  WKS-IB-ENTRY OCCURS 2000 TIMES
002530                      INDEXED BY WKS-IB-IDX.
002540         10  TBI-VARIANT-ID        PIC X(08).
002550         10  TBI-LOCATION-ID       PIC X(08).
002560         10  TBI-QTY-ON-HAND       PIC S9(7).
002570         10  TBI-MIN-STOCK         PIC 9(05).
002580         10  TBI-LMOVE-CCYY        PIC 9(04).
002590         10  TBI-LMOVE-MM          PIC 9(02).
002600         10  TBI-LMOVE-DD          PIC 9(02).
002610******************************************************************
002620*   T A B L A   D E   V E N T A S   P O S T E A D A S ( 2000 )   *
002630*   PREFIJO TBS- (TABLA DE VENTAS).  SE CARGA COMPLETA DE        *
002640*   SALEIN Y SE REESCRIBE COMPLETA A SALEOUT AL FINAL (PATRON    *
002650*   MAESTRO-VIEJO / MAESTRO-NUEVO).  DK-0076 AMPLIO A 2000.      *
002660******************************************************************
002670 01  WKS-TABLA-VENTAS.
002680     05  WKS-TS-TOTAL              PIC 9(05) COMP VALUE ZERO.
002690     05  FILLER                    PIC X(04) VALUE SPACES.
002700     05  WKS-TS-ENTRY OCCURS 2000 TIMES
002710                      INDEXED BY WKS-TS-IDX.
002720         10  TBS-SALE-ID           PIC X(08).
002730         10  TBS-SALE-NUMBER       PIC X(12).
002740         10  TBS-SALE-TYPE         PIC X(11).
002750         10  TBS-CUST-ID           PIC X(08).
002760         10  TBS-ORIG-SALE-ID      PIC X(08).
002770         10  TBS-SALE-DT           PIC 9(08).
002780         10  TBS-LOCATION-ID       PIC X(08).
002790         10  TBS-SUBTOTAL          PIC S9(9)V99.
002800         10  TBS-DISC-PCT          PIC S9(3)V99.
002810         10  TBS-DISC-AMT          PIC S9(9)V99.
002820         10  TBS-TOTAL             PIC S9(9)V99.
002830         10  TBS-PAY-STATUS        PIC X(07).
002840         10  TBS-AMT-PAID          PIC S9(9)V99.
002850         10  TBS-AMT-DUE           PIC S9(9)V99.
002860         10  TBS-ITEM-COUNT        PIC 9(03).
002870         10  TBS-FIRST-LINE-IDX    PIC 9(05) COMP.
002880******************************************************************
002890*   T A B L A   D E   R E N G L O N E S   D E   V E N T A        *
002900*   ( 8000 )  PREFIJO TBL-.                                      *
002910******************************************************************
002920 01  WKS-TABLA-RENGLONES-VTA.
002930     05  WKS-TL-TOTAL              PIC 9(05) COMP VALUE ZERO.
002940     05  FILLER                    PIC X(04) VALUE SPACES.
002950     05  WKS-TL-ENTRY OCCURS 8000 TIMES
002960                      INDEXED BY WKS-TL-IDX.
002970         10  TBL-SALE-ID           PIC X(08).
002980         10  TBL-ITEM-ID           PIC X(08).
002990         10  TBL-VARIANT-ID        PIC X(08).
003000         10  TBL-QTY               PIC S9(5).
003010         10  TBL-UNIT-PRICE        PIC S9(7)V99.
003020         10  TBL-DISC-PCT          PIC S9(3)V99.
003030         10  TBL-DISC-AMT          PIC S9(9)V99.
003040         10  TBL-LINE-TOTAL        PIC S9(9)V99.
003050******************************************************************
003060*               C O N T A D O R E S   D E   C O N T R O L        *
003070******************************************************************
003080 01  WKS-CONTADORES.
003090     05  WKS-CTR-LEIDAS            PIC 9(07) COMP VALUE ZERO.
003100     05  WKS-CTR-POSTEADAS         PIC 9(07) COMP VALUE ZERO.
003110     05  WKS-CTR-RECHAZADAS        PIC 9(07) COMP VALUE ZERO.
003120     05  WKS-CTR-SERIAL-CRN        PIC 9(07) COMP VALUE ZERO.
003130     05  WKS-CTR-KES-POSTEADO      PIC S9(9)V99 VALUE ZERO.
003140     05  FILLER                    PIC X(04) VALUE SPACES.
003150******************************************************************
003160*            S U B I N D I C E S   Y   A U X I L I A R E S       *
003170******************************************************************
003180 01  WKS-AUXILIARES.
003190     05  WKS-SUB-ITEM              PIC 9(04) COMP VALUE ZERO.
003200     05  WKS-NUM-RENGLONES         PIC 9(03) COMP VALUE ZERO.
003210     05  WKS-ENCONTRADO            PIC X(01) VALUE 'N'.
003220         88  ENCONTRADO                    VALUE 'Y'.
003230     05  WKS-EXISTE-CLIENTE        PIC X(01) VALUE 'N'.
003240         88  EXISTE-CLIENTE                VALUE 'Y'.
003250     05  WKS-EXISTE-VENTA          PIC X(01) VALUE 'N'.
003260         88  EXISTE-VENTA                  VALUE 'Y'.
003270     05  WKS-CLIENTE-IDX           PIC 9(05) COMP VALUE ZERO.
003280     05  WKS-VENTA-IDX             PIC 9(05) COMP VALUE ZERO.
003290     05  WKS-PCT-DESCUENTO         PIC S9(3)V99 VALUE ZERO.
003300     05  WKS-EXT-RENGLON           PIC S9(9)V99 VALUE ZERO.
003310     05  WKS-SUBTOTAL-CRN          PIC S9(9)V99 VALUE ZERO.
003320     05  WKS-DESCUENTO-CRN         PIC S9(9)V99 VALUE ZERO.
003330     05  WKS-TOTAL-CRN             PIC S9(9)V99 VALUE ZERO.
003340     05  WKS-FECHA-CORRIDA         PIC 9(08) VALUE ZERO.
003350     05  FILLER                    PIC X(04) VALUE SPACES.
003360******************************************************************
003370*   R E N G L O N E S   D E   L A   S O L I C I T U D  ( 30 )    *
003380******************************************************************
003390 01  WKS-TABLA-DEV.
003400     05  WKS-RG-ENTRY OCCURS 30 TIMES INDEXED BY WKS-RG-IDX.
003410         10  WKS-RG-ORIG-ITEM-ID   PIC X(08).
003420         10  WKS-RG-VARIANT-ID     PIC X(08).
003430         10  WKS-RG-QTY            PIC S9(5).
003440         10  WKS-RG-PRECIO         PIC S9(7)V99.
003450         10  WKS-RG-LINE-IDX       PIC 9(05) COMP.
003460         10  FILLER                PIC X(05).
003470******************************************************************
003480*              N U M E R O   D E   D O C U M E N T O             *
003490******************************************************************
003500 01  WKS-NUM-DOCUMENTO.
003510     05  WKS-DOC-PREFIJO           PIC X(04) VALUE 'CRN-'.
003520     05  WKS-DOC-SERIAL            PIC 9(06) VALUE ZERO.
003530 01  WKS-NUM-DOCUMENTO-R REDEFINES WKS-NUM-DOCUMENTO
003540                                   PIC X(10).
003550******************************************************************
003560 PROCEDURE DIVISION.
003570******************************************************************
003580*                 S E C C I O N   P R I N C I P A L              *
003590******************************************************************
003600 000-MAIN SECTION.
003610     PERFORM 100-APERTURA-ARCHIVOS
003620     PERFORM 110-CARGA-CLIENTES
003630     PERFORM 120-CARGA-INVENTARIO
003640     PERFORM 130-CARGA-VENTAS
003650     PERFORM 200-LEE-CRNREQ
003660     PERFORM 210-PROCESA-SOLICITUD UNTIL FIN-CRNREQ
003670     PERFORM 800-GRABA-CLIENTES
003680     PERFORM 810-GRABA-INVENTARIO
003690     PERFORM 815-GRABA-VENTAS
003700     PERFORM 820-GRABA-TOTALES
003710     PERFORM 900-ESTADISTICAS
003720     PERFORM 950-CIERRA-ARCHIVOS
003730     STOP RUN.
003740 000-MAIN-E. EXIT.
003750
003760*                 A P E R T U R A   D E   A R C H I V O S
003770 100-APERTURA-ARCHIVOS SECTION.
003780     ACCEPT WKS-FECHA-CORRIDA FROM DATE YYYYMMDD
003790     OPEN INPUT  CUSTMI INVBI SALEIN CRNREQ
003800     OPEN OUTPUT CUSTMO INVBO SALEOUT ITXNOUT DKCTOT
003810     IF FS-SALEIN NOT = '00' AND '10'
003820        MOVE 'SALEIN'  TO WKS-ARCHIVO
003830        MOVE 'OPEN'    TO WKS-ACCION
003840        CALL 'DKERR01' USING WKS-PROGRAMA, WKS-ARCHIVO,
003850             WKS-ACCION, WKS-LLAVE, FS-SALEIN
003860        MOVE 91 TO RETURN-CODE
003870        STOP RUN
003880     END-IF.
003890 100-APERTURA-ARCHIVOS-E. EXIT.
003900
003910*                 C A R G A   D E   C L I E N T E S
003920 110-CARGA-CLIENTES SECTION.
003930     READ CUSTMI
003940          AT END SET FIN-CUSTMI TO TRUE
003950     END-READ
003960     PERFORM 111-AGREGA-CLIENTE UNTIL FIN-CUSTMI.
003970 110-CARGA-CLIENTES-E. EXIT.
003980
003990 111-AGREGA-CLIENTE SECTION.
004000     ADD 1 TO WKS-CU-TOTAL
004010     SET WKS-CU-IDX TO WKS-CU-TOTAL
004020     MOVE DKCU-CUST-ID      OF DK-CUSTOMER-RECORD
004030          TO TBC-CUST-ID       (WKS-CU-IDX)
004040     MOVE DKCU-CUST-NAME    OF DK-CUSTOMER-RECORD
004050          TO TBC-CUST-NAME     (WKS-CU-IDX)
004060     MOVE DKCU-CUST-TYPE    OF DK-CUSTOMER-RECORD
004070          TO TBC-CUST-TYPE     (WKS-CU-IDX)
004080     MOVE DKCU-TIER-DISC    OF DK-CUSTOMER-RECORD
004090          TO TBC-TIER-DISC     (WKS-CU-IDX)
004100     MOVE DKCU-CREDIT-LIMIT OF DK-CUSTOMER-RECORD
004110          TO TBC-CREDIT-LIMIT  (WKS-CU-IDX)
004120     MOVE DKCU-CURR-BALANCE OF DK-CUSTOMER-RECORD
004130          TO TBC-CURR-BALANCE  (WKS-CU-IDX)
004140     MOVE DKCU-STATUS       OF DK-CUSTOMER-RECORD
004150          TO TBC-STATUS        (WKS-CU-IDX)
004160     MOVE DKCU-IS-DEFAULT   OF DK-CUSTOMER-RECORD
004170          TO TBC-IS-DEFAULT    (WKS-CU-IDX)
004180     MOVE DKCU-LACT-CCYY    OF DK-CUSTOMER-RECORD
004190          TO TBC-LACT-CCYY     (WKS-CU-IDX)
004200     MOVE DKCU-LACT-MM      OF DK-CUSTOMER-RECORD
004210          TO TBC-LACT-MM       (WKS-CU-IDX)
004220     MOVE DKCU-LACT-DD      OF DK-CUSTOMER-RECORD
004230          TO TBC-LACT-DD       (WKS-CU-IDX)
004240     MOVE DKCU-ADDR-LINE1   OF DK-CUSTOMER-RECORD
004250          TO TBC-ADDR-LINE1    (WKS-CU-IDX)
004260     MOVE DKCU-ADDR-TOWN    OF DK-CUSTOMER-RECORD
004270          TO TBC-ADDR-TOWN     (WKS-CU-IDX)
004280     MOVE DKCU-ADDR-PHONE   OF DK-CUSTOMER-RECORD
004290          TO TBC-ADDR-PHONE    (WKS-CU-IDX)
004300     READ CUSTMI
004310          AT END SET FIN-CUSTMI TO TRUE
004320     END-READ.
004330 111-AGREGA-CLIENTE-E. EXIT.
004340
004350*                 C A R G A   D E   I N V E N T A R I O
004360 120-CARGA-INVENTARIO SECTION.
004370     READ INVBI
004380          AT END SET FIN-INVBI TO TRUE
004390     END-READ
004400     PERFORM 121-AGREGA-SALDO UNTIL FIN-INVBI.
004410 120-CARGA-INVENTARIO-E. EXIT.
004420
004430 121-AGREGA-SALDO SECTION.
004440     ADD 1 TO WKS-IB-TOTAL
004450     SET WKS-IB-IDX TO WKS-IB-TOTAL
004460     MOVE DKIB-VARIANT-ID  OF DK-INVENTORY-BAL-RECORD
004470          TO TBI-VARIANT-ID  (WKS-IB-IDX)
004480     MOVE DKIB-LOCATION-ID OF DK-INVENTORY-BAL-RECORD
004490          TO TBI-LOCATION-ID (WKS-IB-IDX)
004500     MOVE DKIB-QTY-ON-HAND OF DK-INVENTORY-BAL-RECORD
004510          TO TBI-QTY-ON-HAND (WKS-IB-IDX)
004520     MOVE DKIB-MIN-STOCK   OF DK-INVENTORY-BAL-RECORD
004530          TO TBI-MIN-STOCK   (WKS-IB-IDX)
004540     MOVE DKIB-LMOVE-CCYY  OF DK-INVENTORY-BAL-RECORD
004550          TO TBI-LMOVE-CCYY  (WKS-IB-IDX)
004560     MOVE DKIB-LMOVE-MM    OF DK-INVENTORY-BAL-RECORD
004570          TO TBI-LMOVE-MM    (WKS-IB-IDX)
004580     MOVE DKIB-LMOVE-DD    OF DK-INVENTORY-BAL-RECORD
004590          TO TBI-LMOVE-DD    (WKS-IB-IDX)
004600     READ INVBI
004610          AT END SET FIN-INVBI TO TRUE
004620     END-READ.
004630 121-AGREGA-SALDO-E. EXIT.
004640
004650*              C A R G A  D E  V E N T A S  P O S T E A D A S
004660 130-CARGA-VENTAS SECTION.
004670     READ SALEIN
004680          AT END SET FIN-SALEIN TO TRUE
004690     END-READ
004700     PERFORM 131-AGREGA-VENTA UNTIL FIN-SALEIN.
004710 130-CARGA-VENTAS-E. EXIT.
004720
004730 131-AGREGA-VENTA SECTION.
004740     ADD 1 TO WKS-TS-TOTAL
004750     SET WKS-TS-IDX TO WKS-TS-TOTAL
004760     MOVE DKSH-SALE-ID      TO TBS-SALE-ID      (WKS-TS-IDX)
004770     MOVE DKSH-SALE-NUMBER  TO TBS-SALE-NUMBER  (WKS-TS-IDX)
004780     MOVE DKSH-SALE-TYPE    TO TBS-SALE-TYPE    (WKS-TS-IDX)
004790     MOVE DKSH-CUST-ID      TO TBS-CUST-ID      (WKS-TS-IDX)
004800     MOVE DKSH-ORIG-SALE-ID TO TBS-ORIG-SALE-ID (WKS-TS-IDX)
004810     MOVE DKSH-SALE-DT      TO TBS-SALE-DT      (WKS-TS-IDX)
004820     MOVE DKSH-LOCATION-ID  TO TBS-LOCATION-ID  (WKS-TS-IDX)
004830     MOVE DKSH-SUBTOTAL     TO TBS-SUBTOTAL     (WKS-TS-IDX)
004840     MOVE DKSH-DISC-PCT     TO TBS-DISC-PCT     (WKS-TS-IDX)
004850     MOVE DKSH-DISC-AMT     TO TBS-DISC-AMT     (WKS-TS-IDX)
004860     MOVE DKSH-TOTAL        TO TBS-TOTAL        (WKS-TS-IDX)
004870     MOVE DKSH-PAY-STATUS   TO TBS-PAY-STATUS   (WKS-TS-IDX)
004880     MOVE DKSH-AMT-PAID     TO TBS-AMT-PAID     (WKS-TS-IDX)
004890     MOVE DKSH-AMT-DUE      TO TBS-AMT-DUE      (WKS-TS-IDX)
004900     MOVE DKSH-ITEM-COUNT   TO TBS-ITEM-COUNT   (WKS-TS-IDX)
004910     ADD 1 TO WKS-TL-TOTAL
004920     SET TBS-FIRST-LINE-IDX (WKS-TS-IDX) TO WKS-TL-TOTAL
004930     SUBTRACT 1 FROM WKS-TL-TOTAL
004940     SET WKS-SUB-ITEM TO 1
004950     PERFORM 132-AGREGA-RENGLON
004960             UNTIL WKS-SUB-ITEM > TBS-ITEM-COUNT (WKS-TS-IDX)
004970     READ SALEIN
004980          AT END SET FIN-SALEIN TO TRUE
004990     END-READ.
005000 131-AGREGA-VENTA-E. EXIT.
005010
005020 132-AGREGA-RENGLON SECTION.
005030     READ SALEIN
005040          AT END SET FIN-SALEIN TO TRUE
005050     END-READ
005060     ADD 1 TO WKS-TL-TOTAL
005070     SET WKS-TL-IDX TO WKS-TL-TOTAL
005080     MOVE DKSI-SALE-ID    TO TBL-SALE-ID    (WKS-TL-IDX)
005090     MOVE DKSI-ITEM-ID    TO TBL-ITEM-ID    (WKS-TL-IDX)
005100     MOVE DKSI-VARIANT-ID TO TBL-VARIANT-ID (WKS-TL-IDX)
005110     MOVE DKSI-QTY        TO TBL-QTY        (WKS-TL-IDX)
005120     MOVE DKSI-UNIT-PRICE TO TBL-UNIT-PRICE (WKS-TL-IDX)
005130     MOVE DKSI-DISC-PCT   TO TBL-DISC-PCT   (WKS-TL-IDX)
005140     MOVE DKSI-DISC-AMT   TO TBL-DISC-AMT   (WKS-TL-IDX)
005150     MOVE DKSI-LINE-TOTAL TO TBL-LINE-TOTAL (WKS-TL-IDX)
005160     ADD 1 TO WKS-SUB-ITEM.
005170 132-AGREGA-RENGLON-E. EXIT.
005180
005190*                 L E C T U R A   D E   S O L I C I T U D
005200 200-LEE-CRNREQ SECTION.
005210     READ CRNREQ
005220          AT END SET FIN-CRNREQ TO TRUE
005230     END-READ.
005240 200-LEE-CRNREQ-E. EXIT.
005250
005260*      P R O C E S O   D E   U N A   S O L I C I T U D
005270 210-PROCESA-SOLICITUD SECTION.
005280     ADD 1 TO WKS-CTR-LEIDAS
005290     MOVE 'N' TO WKS-NOTA-RECHAZADA
005300     MOVE ZERO TO WKS-NUM-RENGLONES
005310     MOVE DKNR-ITEM-COUNT TO WKS-NUM-RENGLONES
005320     PERFORM 205-LEE-RENGLON VARYING WKS-SUB-ITEM FROM 1 BY 1
005330             UNTIL WKS-SUB-ITEM > WKS-NUM-RENGLONES
005340     PERFORM 300-VALIDA-VENTA-ORIGEN
005350     IF NOT NOTA-RECHAZADA
005360        PERFORM 305-VALIDA-CLIENTE
005370     END-IF
005380     IF NOT NOTA-RECHAZADA
005390        PERFORM 310-VALIDA-RENGLONES
005400     END-IF
005410     IF NOT NOTA-RECHAZADA
005420        PERFORM 320-CALCULA-MONTOS-NEG
005430     END-IF
005440     IF NOT NOTA-RECHAZADA
005450        PERFORM 330-ASIGNA-NUMERO-CRN
005460        PERFORM 340-ESCRIBE-NOTA-CREDITO
005470        PERFORM 350-APLICA-INVENTARIO-ENTRADA
005480        PERFORM 360-ACTUALIZA-SALDO-CLIENTE
005490        ADD 1 TO WKS-CTR-POSTEADAS
005500        ADD WKS-TOTAL-CRN TO WKS-CTR-KES-POSTEADO
005510     ELSE
005520        ADD 1 TO WKS-CTR-RECHAZADAS
005530     END-IF
005540     PERFORM 200-LEE-CRNREQ.
005550 210-PROCESA-SOLICITUD-E. EXIT.
005560
005570 205-LEE-RENGLON SECTION.
005580     READ CRNREQ
005590          AT END SET FIN-CRNREQ TO TRUE
005600     END-READ
005610     MOVE DKNI-ORIG-ITEM-ID TO WKS-RG-ORIG-ITEM-ID (WKS-SUB-ITEM)
005620     MOVE DKNI-VARIANT-ID   TO WKS-RG-VARIANT-ID   (WKS-SUB-ITEM)
005630     MOVE DKNI-RETURN-QTY   TO WKS-RG-QTY          (WKS-SUB-ITEM).
005640 205-LEE-RENGLON-E. EXIT.
005650
005660*                 V A L I D A   V E N T A   O R I G E N
005670 300-VALIDA-VENTA-ORIGEN SECTION.
005680     MOVE 'N' TO WKS-EXISTE-VENTA
005690     SET WKS-TS-IDX TO 1
005700     SEARCH WKS-TS-ENTRY
005710        AT END
005720           MOVE 'N' TO WKS-EXISTE-VENTA
005730        WHEN TBS-SALE-ID (WKS-TS-IDX) = DKNR-ORIG-SALE-ID
005740           MOVE 'Y' TO WKS-EXISTE-VENTA
005750           SET WKS-VENTA-IDX TO WKS-TS-IDX
005760     END-SEARCH
005770     IF NOT EXISTE-VENTA
005780        MOVE 'Y' TO WKS-NOTA-RECHAZADA
005790        DISPLAY 'DKS1020 - VENTA ORIGEN NO EXISTE: '
005800                DKNR-ORIG-SALE-ID UPON CONSOLE
005810     ELSE
005820        IF TBS-SALE-TYPE (WKS-VENTA-IDX) NOT = 'INVOICE'
005830           MOVE 'Y' TO WKS-NOTA-RECHAZADA
005840           DISPLAY 'DKS1020 - LA VENTA ORIGEN YA ES NOTA '
005850                   'DE CREDITO: ' DKNR-ORIG-SALE-ID
005860                   UPON CONSOLE
005870        ELSE
005880           MOVE TBS-DISC-PCT (WKS-VENTA-IDX) TO WKS-PCT-DESCUENTO
005890        END-IF
005900     END-IF.
005910 300-VALIDA-VENTA-ORIGEN-E. EXIT.
005920
005930*                 V A L I D A   C L I E N T E
005940 305-VALIDA-CLIENTE SECTION.
005950     MOVE 'N' TO WKS-EXISTE-CLIENTE
005960     SET WKS-CU-IDX TO 1
005970     SEARCH WKS-CU-ENTRY
005980        AT END
005990           MOVE 'N' TO WKS-EXISTE-CLIENTE
006000        WHEN TBC-CUST-ID (WKS-CU-IDX) =
006010             TBS-CUST-ID (WKS-VENTA-IDX)
006020           MOVE 'Y' TO WKS-EXISTE-CLIENTE
006030           SET WKS-CLIENTE-IDX TO WKS-CU-IDX
006040     END-SEARCH
006050     IF NOT EXISTE-CLIENTE
006060        MOVE 'Y' TO WKS-NOTA-RECHAZADA
006070        DISPLAY 'DKS1020 - CLIENTE DE LA VENTA ORIGEN NO '
006080                'EXISTE: ' TBS-CUST-ID (WKS-VENTA-IDX)
006090                UPON CONSOLE
006100     END-IF.
006110 305-VALIDA-CLIENTE-E. EXIT.
006120
006130*                 V A L I D A   R E N G L O N E S
006140 310-VALIDA-RENGLONES SECTION.
006150     SET WKS-SUB-ITEM TO 1
006160     PERFORM 311-VALIDA-UN-RENGLON
006170             UNTIL WKS-SUB-ITEM > WKS-NUM-RENGLONES
006180                OR NOTA-RECHAZADA.
006190 310-VALIDA-RENGLONES-E. EXIT.
006200
006210 311-VALIDA-UN-RENGLON SECTION.
006220     MOVE 'N' TO WKS-ENCONTRADO
006230     SET WKS-TL-IDX TO TBS-FIRST-LINE-IDX (WKS-VENTA-IDX)
006240     SEARCH WKS-TL-ENTRY
006250        VARYING WKS-TL-IDX
006260        AT END
006270           MOVE 'N' TO WKS-ENCONTRADO
006280        WHEN TBL-ITEM-ID (WKS-TL-IDX) =
006290             WKS-RG-ORIG-ITEM-ID (WKS-SUB-ITEM)
006300         AND TBL-SALE-ID (WKS-TL-IDX) =
006310             TBS-SALE-ID (WKS-VENTA-IDX)
006320           MOVE 'Y' TO WKS-ENCONTRADO
006330           SET WKS-RG-LINE-IDX (WKS-SUB-ITEM) TO WKS-TL-IDX
006340     END-SEARCH
006350     IF NOT ENCONTRADO
006360        MOVE 'Y' TO WKS-NOTA-RECHAZADA
006370        DISPLAY 'DKS1020 - RENGLON ORIGEN NO EXISTE: '
006380                WKS-RG-ORIG-ITEM-ID (WKS-SUB-ITEM) UPON CONSOLE
006390     ELSE
006400        IF WKS-RG-QTY (WKS-SUB-ITEM) >
006410           TBL-QTY (WKS-RG-LINE-IDX (WKS-SUB-ITEM))
006420           MOVE 'Y' TO WKS-NOTA-RECHAZADA
006430           DISPLAY 'DKS1020 - CANTIDAD DEVUELTA MAYOR QUE LA '
006440                   'VENDIDA: ' WKS-RG-ORIG-ITEM-ID (WKS-SUB-ITEM)
006450                   UPON CONSOLE
006460        ELSE
006470           MOVE TBL-UNIT-PRICE (WKS-RG-LINE-IDX (WKS-SUB-ITEM))
006480                TO WKS-RG-PRECIO (WKS-SUB-ITEM)
006490        END-IF
006500     END-IF
006510     ADD 1 TO WKS-SUB-ITEM.
006520 311-VALIDA-UN-RENGLON-E. EXIT.
006530
006540*                 C A L C U L A   M O N T O S   N E G A T I V O S
006550 320-CALCULA-MONTOS-NEG SECTION.
006560     MOVE ZERO TO WKS-SUBTOTAL-CRN
006570     SET WKS-SUB-ITEM TO 1
006580     PERFORM 321-EXTIENDE-UN-RENGLON
006590             UNTIL WKS-SUB-ITEM > WKS-NUM-RENGLONES
006600     COMPUTE WKS-DESCUENTO-CRN ROUNDED =
006610             WKS-SUBTOTAL-CRN * WKS-PCT-DESCUENTO / 100
006620     COMPUTE WKS-TOTAL-CRN =
006630             WKS-SUBTOTAL-CRN - WKS-DESCUENTO-CRN.
006640 320-CALCULA-MONTOS-NEG-E. EXIT.
006650
006660 321-EXTIENDE-UN-RENGLON SECTION.
006670     COMPUTE WKS-EXT-RENGLON =
006680             WKS-RG-QTY (WKS-SUB-ITEM) *
006690             WKS-RG-PRECIO (WKS-SUB-ITEM)
006700     SUBTRACT WKS-EXT-RENGLON FROM WKS-SUBTOTAL-CRN
006710     ADD 1 TO WKS-SUB-ITEM.
006720 321-EXTIENDE-UN-RENGLON-E. EXIT.
006730
006740*                 A S I G N A   N U M E R O   D E   N O T A
006750 330-ASIGNA-NUMERO-CRN SECTION.
006760     ADD 1 TO WKS-CTR-SERIAL-CRN
006770     MOVE 'CRN-' TO WKS-DOC-PREFIJO
006780     MOVE WKS-CTR-SERIAL-CRN TO WKS-DOC-SERIAL.
006790 330-ASIGNA-NUMERO-CRN-E. EXIT.
006800
006810*                 E S C R I B E   N O T A   D E   C R E D I T O
006820*  LA NOTA SE AGREGA A LA TABLA DE VENTAS EN MEMORIA - NO SE
006830*  ESCRIBE A SALEOUT AQUI, SALEOUT SE GRABA COMPLETO AL FINAL
006840*  DE LA CORRIDA (815-GRABA-VENTAS).
006850 340-ESCRIBE-NOTA-CREDITO SECTION.
006860     ADD 1 TO WKS-TS-TOTAL
006870     SET WKS-TS-IDX TO WKS-TS-TOTAL
006880     MOVE 'CRN' TO TBS-SALE-ID (WKS-TS-IDX)
006890     MOVE WKS-CTR-SERIAL-CRN TO
006900          TBS-SALE-ID (WKS-TS-IDX) (4:5)
006910     MOVE WKS-NUM-DOCUMENTO-R TO TBS-SALE-NUMBER (WKS-TS-IDX)
006920     MOVE 'CREDIT-NOTE' TO TBS-SALE-TYPE (WKS-TS-IDX)
006930     MOVE TBS-CUST-ID (WKS-VENTA-IDX) TO TBS-CUST-ID (WKS-TS-IDX)
006940     MOVE DKNR-ORIG-SALE-ID TO TBS-ORIG-SALE-ID (WKS-TS-IDX)
006950     MOVE WKS-FECHA-CORRIDA TO TBS-SALE-DT (WKS-TS-IDX)
006960     MOVE DKNR-LOCATION-ID  TO TBS-LOCATION-ID (WKS-TS-IDX)
006970     MOVE WKS-SUBTOTAL-CRN  TO TBS-SUBTOTAL (WKS-TS-IDX)
006980     MOVE WKS-PCT-DESCUENTO TO TBS-DISC-PCT (WKS-TS-IDX)
006990     MOVE WKS-DESCUENTO-CRN TO TBS-DISC-AMT (WKS-TS-IDX)
007000     MOVE WKS-TOTAL-CRN     TO TBS-TOTAL (WKS-TS-IDX)
007010     MOVE 'UNPAID'          TO TBS-PAY-STATUS (WKS-TS-IDX)
007020     MOVE ZERO              TO TBS-AMT-PAID (WKS-TS-IDX)
007030     MOVE WKS-TOTAL-CRN     TO TBS-AMT-DUE (WKS-TS-IDX)
007040     MOVE WKS-NUM-RENGLONES TO TBS-ITEM-COUNT (WKS-TS-IDX)
007050     ADD 1 TO WKS-TL-TOTAL
007060     SET TBS-FIRST-LINE-IDX (WKS-TS-IDX) TO WKS-TL-TOTAL
007070     SUBTRACT 1 FROM WKS-TL-TOTAL
007080     SET WKS-SUB-ITEM TO 1
007090     PERFORM 341-ESCRIBE-UN-RENGLON
007100             UNTIL WKS-SUB-ITEM > WKS-NUM-RENGLONES.
007110 340-ESCRIBE-NOTA-CREDITO-E. EXIT.
007120
007130 341-ESCRIBE-UN-RENGLON SECTION.
007140     ADD 1 TO WKS-TL-TOTAL
007150     SET WKS-TL-IDX TO WKS-TL-TOTAL
007160     MOVE TBS-SALE-ID (WKS-TS-IDX) TO TBL-SALE-ID (WKS-TL-IDX)
007170     MOVE WKS-SUB-ITEM             TO TBL-ITEM-ID (WKS-TL-IDX)
007180     MOVE WKS-RG-VARIANT-ID (WKS-SUB-ITEM)
007190                                   TO TBL-VARIANT-ID (WKS-TL-IDX)
007200     COMPUTE TBL-QTY (WKS-TL-IDX) =
007210             ZERO - WKS-RG-QTY (WKS-SUB-ITEM)
007220     MOVE WKS-RG-PRECIO (WKS-SUB-ITEM)
007230                                  TO TBL-UNIT-PRICE (WKS-TL-IDX)
007240     MOVE WKS-PCT-DESCUENTO       TO TBL-DISC-PCT (WKS-TL-IDX)
007250     COMPUTE TBL-DISC-AMT (WKS-TL-IDX) ROUNDED =
007260             WKS-RG-QTY (WKS-SUB-ITEM) *
007270             WKS-RG-PRECIO (WKS-SUB-ITEM) *
007280             WKS-PCT-DESCUENTO / 100
007290     COMPUTE TBL-LINE-TOTAL (WKS-TL-IDX) =
007300             ZERO -
007310             (WKS-RG-QTY (WKS-SUB-ITEM) *
007320              WKS-RG-PRECIO (WKS-SUB-ITEM) -
007330              TBL-DISC-AMT (WKS-TL-IDX))
007340     ADD 1 TO WKS-SUB-ITEM.
007350 341-ESCRIBE-UN-RENGLON-E. EXIT.
007360
007370*              A P L I C A  I N V E N T A R I O (E N T R A D A)
007380 350-APLICA-INVENTARIO-ENTRADA SECTION.
007390     SET WKS-SUB-ITEM TO 1
007400     PERFORM 351-APLICA-UN-RENGLON
007410             UNTIL WKS-SUB-ITEM > WKS-NUM-RENGLONES.
007420 350-APLICA-INVENTARIO-ENTRADA-E. EXIT.
007430
007440*11/04/2007 (JLM) DK-0099 LA ENTRADA DE INVENTARIO DE LA NOTA    DK-0099
007450*                 DE CREDITO YA NO SE MARCA COMO REVERSO - ESA   DK-0099
007460*                 CLASIFICACION ES SOLO PARA 350-PROCESA-        DK-0099
007470*                 REVERSO DE DKI1010.  SE MARCA COMO VENTA CON   DK-0099
007480*                 REFERENCIA A LA PROPIA NOTA DE CREDITO.        DK-0099
007490*17/04/2007 (JLM) DK-0100 SE AGREGA CLAUSULA AT END - SI NO      DK-0100
007500*                 EXISTE SALDO EN LA UBICACION DE LA VENTA       DK-0100
007510*                 ORIGEN SE CREA EN LUGAR DE PERDER LA ENTRADA.  DK-0100
007520*                 REPORTADO POR AUDITORIA.                       DK-0100
007530 351-APLICA-UN-RENGLON SECTION.
007540     SET WKS-IB-IDX TO 1
007550     SEARCH WKS-IB-ENTRY
007560        AT END
007570           ADD 1 TO WKS-IB-TOTAL
007580           SET WKS-IB-IDX TO WKS-IB-TOTAL
007590           MOVE WKS-RG-VARIANT-ID (WKS-SUB-ITEM) TO
007600                TBI-VARIANT-ID  (WKS-IB-IDX)
007610           MOVE DKNR-LOCATION-ID TO
007620                TBI-LOCATION-ID (WKS-IB-IDX)
007630           MOVE WKS-RG-QTY (WKS-SUB-ITEM) TO
007640                TBI-QTY-ON-HAND (WKS-IB-IDX)
007650           MOVE ZERO TO TBI-MIN-STOCK (WKS-IB-IDX)
007660           MOVE WKS-FECHA-CORRIDA (1:4) TO
007670                TBI-LMOVE-CCYY (WKS-IB-IDX)
007680           MOVE WKS-FECHA-CORRIDA (5:2) TO
007690                TBI-LMOVE-MM   (WKS-IB-IDX)
007700           MOVE WKS-FECHA-CORRIDA (7:2) TO
007710                TBI-LMOVE-DD   (WKS-IB-IDX)
007720        WHEN TBI-VARIANT-ID (WKS-IB-IDX) =
007730             WKS-RG-VARIANT-ID (WKS-SUB-ITEM)
007740         AND TBI-LOCATION-ID (WKS-IB-IDX) = DKNR-LOCATION-ID
007750           ADD WKS-RG-QTY (WKS-SUB-ITEM) TO
007760               TBI-QTY-ON-HAND (WKS-IB-IDX)
007770           MOVE WKS-FECHA-CORRIDA (1:4) TO
007780                TBI-LMOVE-CCYY (WKS-IB-IDX)
007790           MOVE WKS-FECHA-CORRIDA (5:2) TO
007800                TBI-LMOVE-MM   (WKS-IB-IDX)
007810           MOVE WKS-FECHA-CORRIDA (7:2) TO
007820                TBI-LMOVE-DD   (WKS-IB-IDX)
007830     END-SEARCH
007840     INITIALIZE DK-INV-TXN-RECORD
007850     MOVE WKS-CTR-SERIAL-CRN TO DKIT-TXN-ID
007860     MOVE WKS-RG-VARIANT-ID (WKS-SUB-ITEM) TO DKIT-VARIANT-ID
007870     SET DKIT-TYPE-IN TO TRUE
007880     MOVE WKS-RG-QTY (WKS-SUB-ITEM) TO DKIT-QTY
007890     MOVE SPACES TO DKIT-FROM-LOC
007900     MOVE DKNR-LOCATION-ID TO DKIT-TO-LOC
007910     SET DKIT-REF-SALE TO TRUE
007920     MOVE WKS-CTR-SERIAL-CRN TO DKIT-REF-ID
007930     MOVE ZERO TO DKIT-UNIT-COST DKIT-TOTAL-COST
007940                  DKIT-AMT-PAID DKIT-AMT-DUE
007950     SET DKIT-STAT-PAID TO TRUE
007960     MOVE WKS-FECHA-CORRIDA TO DKIT-TXN-DT
007970     WRITE DK-INV-TXN-RECORD
007980     ADD 1 TO WKS-SUB-ITEM.
007990 351-APLICA-UN-RENGLON-E. EXIT.
008000
008010*              A C T U A L I Z A  S A L D O  D E L  C L I E N T E
008020 360-ACTUALIZA-SALDO-CLIENTE SECTION.
008030     ADD WKS-TOTAL-CRN TO
008040         TBC-CURR-BALANCE (WKS-CLIENTE-IDX)
008050     MOVE WKS-FECHA-CORRIDA (1:4) TO
008060          TBC-LACT-CCYY (WKS-CLIENTE-IDX)
008070     MOVE WKS-FECHA-CORRIDA (5:2) TO
008080          TBC-LACT-MM   (WKS-CLIENTE-IDX)
008090     MOVE WKS-FECHA-CORRIDA (7:2) TO
008100          TBC-LACT-DD   (WKS-CLIENTE-IDX).
008110 360-ACTUALIZA-SALDO-CLIENTE-E. EXIT.
008120
008130*                 G R A B A   M A E S T R O S
008140 800-GRABA-CLIENTES SECTION.
008150     SET WKS-CU-IDX TO 1
008160     PERFORM 801-GRABA-UN-CLIENTE
008170             UNTIL WKS-CU-IDX > WKS-CU-TOTAL.
008180 800-GRABA-CLIENTES-E. EXIT.
008190
008200 801-GRABA-UN-CLIENTE SECTION.
008210     MOVE TBC-CUST-ID      (WKS-CU-IDX)
008220          TO DKCU-CUST-ID      OF DK-CUSTMO-RECORD
008230     MOVE TBC-CUST-NAME    (WKS-CU-IDX)
008240          TO DKCU-CUST-NAME    OF DK-CUSTMO-RECORD
008250     MOVE TBC-CUST-TYPE    (WKS-CU-IDX)
008260          TO DKCU-CUST-TYPE    OF DK-CUSTMO-RECORD
008270     MOVE TBC-TIER-DISC    (WKS-CU-IDX)
008280          TO DKCU-TIER-DISC    OF DK-CUSTMO-RECORD
008290     MOVE TBC-CREDIT-LIMIT (WKS-CU-IDX)
008300          TO DKCU-CREDIT-LIMIT OF DK-CUSTMO-RECORD
008310     MOVE TBC-CURR-BALANCE (WKS-CU-IDX)
008320          TO DKCU-CURR-BALANCE OF DK-CUSTMO-RECORD
008330     MOVE TBC-STATUS       (WKS-CU-IDX)
008340          TO DKCU-STATUS       OF DK-CUSTMO-RECORD
008350     MOVE TBC-IS-DEFAULT   (WKS-CU-IDX)
008360          TO DKCU-IS-DEFAULT   OF DK-CUSTMO-RECORD
008370     MOVE TBC-LACT-CCYY    (WKS-CU-IDX)
008380          TO DKCU-LACT-CCYY    OF DK-CUSTMO-RECORD
008390     MOVE TBC-LACT-MM      (WKS-CU-IDX)
008400          TO DKCU-LACT-MM      OF DK-CUSTMO-RECORD
008410     MOVE TBC-LACT-DD      (WKS-CU-IDX)
008420          TO DKCU-LACT-DD      OF DK-CUSTMO-RECORD
008430     MOVE TBC-ADDR-LINE1   (WKS-CU-IDX)
008440          TO DKCU-ADDR-LINE1   OF DK-CUSTMO-RECORD
008450     MOVE TBC-ADDR-TOWN    (WKS-CU-IDX)
008460          TO DKCU-ADDR-TOWN    OF DK-CUSTMO-RECORD
008470     MOVE TBC-ADDR-PHONE   (WKS-CU-IDX)
008480          TO DKCU-ADDR-PHONE   OF DK-CUSTMO-RECORD
008490     WRITE DK-CUSTMO-RECORD
008500     SET WKS-CU-IDX UP BY 1.
008510 801-GRABA-UN-CLIENTE-E. EXIT.
008520
008530 810-GRABA-INVENTARIO SECTION.
008540     SET WKS-IB-IDX TO 1
008550     PERFORM 811-GRABA-UN-SALDO
008560             UNTIL WKS-IB-IDX > WKS-IB-TOTAL.
008570 810-GRABA-INVENTARIO-E. EXIT.
008580
008590 811-GRABA-UN-SALDO SECTION.
008600     MOVE TBI-VARIANT-ID  (WKS-IB-IDX)
008610          TO DKIB-VARIANT-ID  OF DK-INVBO-RECORD
008620     MOVE TBI-LOCATION-ID (WKS-IB-IDX)
008630          TO DKIB-LOCATION-ID OF DK-INVBO-RECORD
008640     MOVE TBI-QTY-ON-HAND (WKS-IB-IDX)
008650          TO DKIB-QTY-ON-HAND OF DK-INVBO-RECORD
008660     MOVE TBI-MIN-STOCK   (WKS-IB-IDX)
008670          TO DKIB-MIN-STOCK   OF DK-INVBO-RECORD
008680     MOVE TBI-LMOVE-CCYY  (WKS-IB-IDX)
008690          TO DKIB-LMOVE-CCYY  OF DK-INVBO-RECORD
008700     MOVE TBI-LMOVE-MM    (WKS-IB-IDX)
008710          TO DKIB-LMOVE-MM    OF DK-INVBO-RECORD
008720     MOVE TBI-LMOVE-DD    (WKS-IB-IDX)
008730          TO DKIB-LMOVE-DD    OF DK-INVBO-RECORD
008740     WRITE DK-INVBO-RECORD
008750     SET WKS-IB-IDX UP BY 1.
008760 811-GRABA-UN-SALDO-E. EXIT.
008770
008780*                 G R A B A   V E N T A S   ( C O M P L E T A S )
008790 815-GRABA-VENTAS SECTION.
008800     SET WKS-TS-IDX TO 1
008810     PERFORM 816-GRABA-UNA-VENTA
008820             UNTIL WKS-TS-IDX > WKS-TS-TOTAL.
008830 815-GRABA-VENTAS-E. EXIT.
008840
008850 816-GRABA-UNA-VENTA SECTION.
008860     MOVE TBS-SALE-ID      (WKS-TS-IDX) TO DKOH-SALE-ID
008870     MOVE TBS-SALE-NUMBER  (WKS-TS-IDX) TO DKOH-SALE-NUMBER
008880     MOVE TBS-SALE-TYPE    (WKS-TS-IDX) TO DKOH-SALE-TYPE
008890     MOVE TBS-CUST-ID      (WKS-TS-IDX) TO DKOH-CUST-ID
008900     MOVE TBS-ORIG-SALE-ID (WKS-TS-IDX) TO DKOH-ORIG-SALE-ID
008910     MOVE TBS-SALE-DT      (WKS-TS-IDX) TO DKOH-SALE-DT
008920     MOVE TBS-LOCATION-ID  (WKS-TS-IDX) TO DKOH-LOCATION-ID
008930     MOVE TBS-SUBTOTAL     (WKS-TS-IDX) TO DKOH-SUBTOTAL
008940     MOVE TBS-DISC-PCT     (WKS-TS-IDX) TO DKOH-DISC-PCT
008950     MOVE TBS-DISC-AMT     (WKS-TS-IDX) TO DKOH-DISC-AMT
008960     MOVE TBS-TOTAL        (WKS-TS-IDX) TO DKOH-TOTAL
008970     MOVE TBS-PAY-STATUS   (WKS-TS-IDX) TO DKOH-PAY-STATUS
008980     MOVE TBS-AMT-PAID     (WKS-TS-IDX) TO DKOH-AMT-PAID
008990     MOVE TBS-AMT-DUE      (WKS-TS-IDX) TO DKOH-AMT-DUE
009000     MOVE TBS-ITEM-COUNT   (WKS-TS-IDX) TO DKOH-ITEM-COUNT
009010     WRITE DK-SALEOUT-HEADER
009020     SET WKS-TL-IDX TO TBS-FIRST-LINE-IDX (WKS-TS-IDX)
009030     SET WKS-SUB-ITEM TO 1
009040     PERFORM 817-GRABA-UN-RENGLON
009050             UNTIL WKS-SUB-ITEM > TBS-ITEM-COUNT (WKS-TS-IDX)
009060     SET WKS-TS-IDX UP BY 1.
009070 816-GRABA-UNA-VENTA-E. EXIT.
009080
009090 817-GRABA-UN-RENGLON SECTION.
009100     MOVE TBL-SALE-ID    (WKS-TL-IDX) TO DKOI-SALE-ID
009110     MOVE TBL-ITEM-ID    (WKS-TL-IDX) TO DKOI-ITEM-ID
009120     MOVE TBL-VARIANT-ID (WKS-TL-IDX) TO DKOI-VARIANT-ID
009130     MOVE TBL-QTY        (WKS-TL-IDX) TO DKOI-QTY
009140     MOVE TBL-UNIT-PRICE (WKS-TL-IDX) TO DKOI-UNIT-PRICE
009150     MOVE TBL-DISC-PCT   (WKS-TL-IDX) TO DKOI-DISC-PCT
009160     MOVE TBL-DISC-AMT   (WKS-TL-IDX) TO DKOI-DISC-AMT
009170     MOVE TBL-LINE-TOTAL (WKS-TL-IDX) TO DKOI-LINE-TOTAL
009180     WRITE DK-SALEOUT-ITEM
009190     SET WKS-TL-IDX UP BY 1
009200     ADD 1 TO WKS-SUB-ITEM.
009210 817-GRABA-UN-RENGLON-E. EXIT.
009220
009230 820-GRABA-TOTALES SECTION.
009240     INITIALIZE DK-CTOT-OUT-RECORD
009250     MOVE 'CREDIT-NOTE-POST'  TO DKCT-ENGINE-NAME
009260     MOVE WKS-CTR-LEIDAS      TO DKCT-RECS-READ
009270     MOVE WKS-CTR-POSTEADAS   TO DKCT-RECS-POSTED
009280     MOVE WKS-CTR-RECHAZADAS  TO DKCT-RECS-REJECTED
009290     MOVE WKS-CTR-KES-POSTEADO TO DKCT-KES-TOTAL
009300     WRITE DK-CTOT-OUT-RECORD.
009310 820-GRABA-TOTALES-E. EXIT.
009320
009330*                 E S T A D I S T I C A S
009340 900-ESTADISTICAS SECTION.
009350     DISPLAY '============================================'
009360             UPON CONSOLE
009370     DISPLAY 'DKS1020 - NOTAS LEIDAS      : ' WKS-CTR-LEIDAS
009380             UPON CONSOLE
009390     DISPLAY 'DKS1020 - NOTAS POSTEADAS   : ' WKS-CTR-POSTEADAS
009400             UPON CONSOLE
009410     DISPLAY 'DKS1020 - NOTAS RECHAZADAS  : '
009420             WKS-CTR-RECHAZADAS UPON CONSOLE
009430     DISPLAY 'DKS1020 - TOTAL KES NOTAS   : '
009440             WKS-CTR-KES-POSTEADO UPON CONSOLE
009450     DISPLAY '============================================'
009460             UPON CONSOLE.
009470 900-ESTADISTICAS-E. EXIT.
009480
009490*                 C I E R R A   A R C H I V O S
009500 950-CIERRA-ARCHIVOS SECTION.
009510     CLOSE CUSTMI CUSTMO INVBI INVBO SALEIN CRNREQ SALEOUT
009520           ITXNOUT DKCTOT.
009530 950-CIERRA-ARCHIVOS-E. EXIT.
