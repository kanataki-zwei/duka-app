000100******************************************************************
000110* FECHA       : 09/05/1991                                       *
000120* PROGRAMADOR : ERICK RAMIREZ (EDR)                              *
000130* APLICACION  : DUKA - ADMINISTRACION DE TIENDA                  *
000140* PROGRAMA    : DKI1010                                          *
000150* TIPO        : BATCH                                            *
000160* DESCRIPCION : MOTOR DE MOVIMIENTOS DE INVENTARIO.  PROCESA     *
000170*             : ENTRADAS, SALIDAS, TRASLADOS ENTRE BODEGAS,      *
000180*             : AJUSTES DE CONTEO FISICO Y REVERSOS DE           *
000190*             : MOVIMIENTOS YA POSTEADOS.  ACTUALIZA SALDOS DE   *
000200*             : INVENTARIO Y ESCRIBE LA BITACORA DE MOVIMIENTOS. *
000210* ARCHIVOS    : INVBI=E,INVBO=S,ITXNIN=E,ITXNOUT=S,MVTREQ=E,     *
000220*             : DKCTOT=S                                        *
000230* ACCION (ES) : P=POSTEO                                         *
000240* PROGRAMA(S) : DKERR01                                          *
000250* INSTALADO   : DD/MM/AAAA                                       *
000260* BPM/RATIONAL: DK-0009                                          *
000270******************************************************************
000280 IDENTIFICATION DIVISION.
000290 PROGRAM-ID.    DKI1010.
000300 AUTHOR.        ERICK RAMIREZ.
000310 INSTALLATION.  DUKA SHOP-MANAGEMENT.
000320 DATE-WRITTEN.  09/05/1991.
000330 DATE-COMPILED.
000340 SECURITY.      NO CONFIDENCIAL.
000350******************************************************************
000360*                    B I T A C O R A   D E   C A M B I O S       *
000370******************************************************************
000380*09/05/1991 (EDR) DK-0010 PROGRAMA ORIGINAL - SOLO ENTRADA Y      DK-0010 
000390*                 SALIDA.                                         DK-0010 
000400*23/03/1993 (EDR) DK-0013 SE AGREGA TRASLADO ENTRE BODEGAS.       DK-0013 
000410*15/10/1995 (LMQ) DK-0024 SE AGREGA AJUSTE DE CONTEO FISICO.      DK-0024 
000420*29/12/1998 (JLM) DK-0063 AJUSTE MILENIO - FECHA DE MOVIMIENTO A  DK-0063 
000430*                 CCYYMMDD.                                       DK-0063 
000440*06/06/2000 (RPP) DK-0068 SE AGREGA REVERSO DE MOVIMIENTOS        DK-0068 
000450*                 CONTRA LA BITACORA DE LA CORRIDA ANTERIOR.      DK-0068 
000460*30/09/2005 (EDR) DK-0093 SE AGREGA ALIMENTADOR DE TOTALES DE     DK-0093
000470*                 CONTROL (DKCTOT) PARA EL REPORTE CONSOLIDADO.   DK-0093
000471*17/04/2007 (JLM) DK-0101 300-PROCESA-ENTRADA YA NO RECHAZA UN   DK-0101
000472*                 MOVIMIENTO DE ENTRADA A UBICACION SIN SALDO -  DK-0101
000473*                 SE CREA EL SALDO EN CERO.  EL RECHAZO POR      DK-0101
000474*                 SALDO INEXISTENTE ES SOLO PARA SALIDA/         DK-0101
000475*                 TRASLADO.  REPORTADO POR AUDITORIA.            DK-0101
000480******************************************************************
000490 ENVIRONMENT DIVISION.
000500 CONFIGURATION SECTION.
000510 SOURCE-COMPUTER.  IBM-370.
000520 OBJECT-COMPUTER.  IBM-370.
000530 SPECIAL-NAMES.
000540     C01 IS TOP-OF-FORM
000550     CLASS DUKA-ALFA IS "A" THRU "Z"
000560     UPSI-0 ON STATUS IS WKS-MODO-PRUEBA.
000570 INPUT-OUTPUT SECTION.
000580 FILE-CONTROL.
000590     SELECT INVBI   ASSIGN TO INVBI
000600            ORGANIZATION IS SEQUENTIAL
000610            FILE STATUS  IS FS-INVBI.
000620     SELECT INVBO   ASSIGN TO INVBO
000630            ORGANIZATION IS SEQUENTIAL
000640            FILE STATUS  IS FS-INVBO.
000650     SELECT ITXNIN  ASSIGN TO ITXNIN
000660            ORGANIZATION IS SEQUENTIAL
000670            FILE STATUS  IS FS-ITXNIN.
000680     SELECT ITXNOUT ASSIGN TO ITXNOUT
000690            ORGANIZATION IS SEQUENTIAL
000700            FILE STATUS  IS FS-ITXNOUT.
000710     SELECT MVTREQ  ASSIGN TO MVTREQ
000720            ORGANIZATION IS SEQUENTIAL
000730            FILE STATUS  IS FS-MVTREQ.
000740     SELECT DKCTOT  ASSIGN TO DKCTOT
000750            ORGANIZATION IS SEQUENTIAL
000760            FILE STATUS  IS FS-DKCTOT.
000770 DATA DIVISION.
000780 FILE SECTION.
000790 FD  INVBI.
000800     COPY DKINVB.
000810 FD  INVBO.
000820     COPY DKINVB REPLACING ==DK-INVENTORY-BAL-RECORD==
000830                          BY ==DK-INVBO-RECORD==.
000840*              B I T A C O R A   D E   M O V I M I E N T O S   (E)
000850 FD  ITXNIN.
000860     COPY DKITXN.
000870*              B I T A C O R A   D E   M O V I M I E N T O S   (S)
000880 FD  ITXNOUT.
000890     COPY DKITXN REPLACING
000900          ==DK-INV-TXN-RECORD== BY ==DK-ITXNOUT-RECORD==
000910          ==DKIT-TXN-ID==       BY ==DKOT-TXN-ID==
000920          ==DKIT-VARIANT-ID==   BY ==DKOT-VARIANT-ID==
000930          ==DKIT-TXN-TYPE==     BY ==DKOT-TXN-TYPE==
000940          ==DKIT-TYPE-IN==      BY ==DKOT-TYPE-IN==
000950          ==DKIT-TYPE-OUT==     BY ==DKOT-TYPE-OUT==
000960          ==DKIT-TYPE-TRANSFER== BY ==DKOT-TYPE-TRANSFER==
000970          ==DKIT-TYPE-ADJUST==  BY ==DKOT-TYPE-ADJUST==
000980          ==DKIT-QTY==          BY ==DKOT-QTY==
000990          ==DKIT-FROM-LOC==     BY ==DKOT-FROM-LOC==
001000          ==DKIT-TO-LOC==       BY ==DKOT-TO-LOC==
001010          ==DKIT-REF-TYPE==     BY ==DKOT-REF-TYPE==
001020          ==DKIT-REF-SALE==     BY ==DKOT-REF-SALE==
001030          ==DKIT-REF-REVERSAL== BY ==DKOT-REF-REVERSAL==
001040          ==DKIT-REF-ID==       BY ==DKOT-REF-ID==
001050          ==DKIT-UNIT-COST==    BY ==DKOT-UNIT-COST==
001060          ==DKIT-TOTAL-COST==   BY ==DKOT-TOTAL-COST==
001070          ==DKIT-PAY-STATUS==   BY ==DKOT-PAY-STATUS==
001080          ==DKIT-STAT-UNPAID==  BY ==DKOT-STAT-UNPAID==
001090          ==DKIT-STAT-PARTIAL== BY ==DKOT-STAT-PARTIAL==
001100          ==DKIT-STAT-PAID==    BY ==DKOT-STAT-PAID==
001110          ==DKIT-AMT-PAID==     BY ==DKOT-AMT-PAID==
001120          ==DKIT-AMT-DUE==      BY ==DKOT-AMT-DUE==
001130          ==DKIT-TXN-DT-R==     BY ==DKOT-TXN-DT-R==
001140          ==DKIT-TXN-DT==       BY ==DKOT-TXN-DT==
001150          ==DKIT-TXN-CCYY==     BY ==DKOT-TXN-CCYY==
001160          ==DKIT-TXN-MM==       BY ==DKOT-TXN-MM==
001170          ==DKIT-TXN-DD==       BY ==DKOT-TXN-DD==.
001180*           S O L I C I T U D E S  D E  M O V I M I E N T O (E)
001190 FD  MVTREQ.
001200 01  DK-MVT-REQ-RECORD.
001210     05  DKMR-MVT-TYPE             PIC X(10).
001220     05  DKMR-VARIANT-ID           PIC X(08).
001230     05  DKMR-QTY                  PIC S9(7).
001240     05  DKMR-FROM-LOC             PIC X(08).
001250     05  DKMR-TO-LOC               PIC X(08).
001260     05  DKMR-UNIT-COST            PIC S9(7)V99.
001270     05  DKMR-REVERSAL-TXN-ID      PIC X(08).
001280     05  FILLER                    PIC X(15).
001290 FD  DKCTOT.
001300     COPY DKCTOT REPLACING ==DK-CONTROL-TOTALS-RECORD==
001310                          BY ==DK-CTOT-OUT-RECORD==.
001320 WORKING-STORAGE SECTION.
001330 01  WKS-FILE-STATUS.
001340     05  FS-INVBI                  PIC XX VALUE SPACES.
001350     05  FS-INVBO                  PIC XX VALUE SPACES.
001360     05  FS-ITXNIN                 PIC XX VALUE SPACES.
001370     05  FS-ITXNOUT                PIC XX VALUE SPACES.
001380     05  FS-MVTREQ                 PIC XX VALUE SPACES.
001390     05  FS-DKCTOT                 PIC XX VALUE SPACES.
001400     05  FILLER                    PIC X(04) VALUE SPACES.
001410 01  WKS-PARAM-ERROR.
001420     05  WKS-PROGRAMA              PIC X(08) VALUE 'DKI1010'.
001430     05  WKS-ARCHIVO               PIC X(08) VALUE SPACES.
001440     05  WKS-ACCION                PIC X(10) VALUE SPACES.
001450     05  WKS-LLAVE                 PIC X(20) VALUE SPACES.
001460     05  FILLER                    PIC X(04) VALUE SPACES.
001470 01  WKS-FLAGS.
001480     05  WKS-FIN-INVBI             PIC X(01) VALUE 'N'.
001490         88  FIN-INVBI                     VALUE 'Y'.
001500     05  WKS-FIN-ITXNIN            PIC X(01) VALUE 'N'.
001510         88  FIN-ITXNIN                    VALUE 'Y'.
001520     05  WKS-FIN-MVTREQ            PIC X(01) VALUE 'N'.
001530         88  FIN-MVTREQ                    VALUE 'Y'.
001540     05  WKS-MOVTO-RECHAZADO       PIC X(01) VALUE 'N'.
001550         88  MOVTO-RECHAZADO               VALUE 'Y'.
001560     05  WKS-MODO-PRUEBA           PIC X(01) VALUE 'N'.
001570     05  FILLER                    PIC X(04) VALUE SPACES.
001580 01  WKS-TABLA-INVENTARIO.
001590     05  WKS-IB-TOTAL              PIC 9(05) COMP VALUE ZERO.
001600     05  FILLER                    PIC X(04) VALUE SPACES.
001610     05  WKS-IB-ENTRY OCCURS 2000 TIMES
001620                      INDEXED BY WKS-IB-IDX.
001630         10  TBI-VARIANT-ID        PIC X(08).
001640         10  TBI-LOCATION-ID       PIC X(08).
001650         10  TBI-QTY-ON-HAND       PIC S9(7).
001660         10  TBI-MIN-STOCK         PIC 9(05).
001670         10  TBI-LMOVE-CCYY        PIC 9(04).
001680         10  TBI-LMOVE-MM          PIC 9(02).
001690         10  TBI-LMOVE-DD          PIC 9(02).
001700******************************************************************
001710*   T A B L A   D E   M O V I M I E N T O S  ( 5000 )  DK-0068   *
001720******************************************************************
001730 01  WKS-TABLA-MOVIMIENTOS.
001740     05  WKS-TT-TOTAL              PIC 9(05) COMP VALUE ZERO.
001750     05  FILLER                    PIC X(04) VALUE SPACES.
001760     05  WKS-TT-ENTRY OCCURS 5000 TIMES
001770                      INDEXED BY WKS-TT-IDX.
001780         10  TBT-TXN-ID            PIC X(08).
001790         10  TBT-VARIANT-ID        PIC X(08).
001800         10  TBT-TXN-TYPE          PIC X(10).
001810         10  TBT-QTY               PIC 9(07).
001820         10  TBT-FROM-LOC          PIC X(08).
001830         10  TBT-TO-LOC            PIC X(08).
001840         10  TBT-REF-TYPE          PIC X(10).
001850         10  TBT-REF-ID            PIC X(08).
001860         10  TBT-UNIT-COST         PIC S9(7)V99.
001870         10  TBT-TOTAL-COST        PIC S9(9)V99.
001880         10  TBT-PAY-STATUS        PIC X(07).
001890         10  TBT-AMT-PAID          PIC S9(9)V99.
001900         10  TBT-AMT-DUE           PIC S9(9)V99.
001910         10  TBT-TXN-DT            PIC 9(08).
001920 01  WKS-CONTADORES.
001930     05  WKS-CTR-LEIDOS            PIC 9(07) COMP VALUE ZERO.
001940     05  WKS-CTR-POSTEADOS         PIC 9(07) COMP VALUE ZERO.
001950     05  WKS-CTR-RECHAZADOS        PIC 9(07) COMP VALUE ZERO.
001960     05  WKS-CTR-SERIAL-TXN        PIC 9(07) COMP VALUE ZERO.
001970     05  WKS-CTR-KES-POSTEADO      PIC S9(9)V99 VALUE ZERO.
001980     05  FILLER                    PIC X(04) VALUE SPACES.
001990 01  WKS-AUXILIARES.
002000     05  WKS-EXISTE-SALDO-DE       PIC X(01) VALUE 'N'.
002010         88  EXISTE-SALDO-DE               VALUE 'Y'.
002020     05  WKS-EXISTE-SALDO-A        PIC X(01) VALUE 'N'.
002030         88  EXISTE-SALDO-A                VALUE 'Y'.
002040     05  WKS-SALDO-DE-IDX          PIC 9(05) COMP VALUE ZERO.
002050     05  WKS-SALDO-A-IDX           PIC 9(05) COMP VALUE ZERO.
002060     05  WKS-EXISTE-TXN-ORIG       PIC X(01) VALUE 'N'.
002070         88  EXISTE-TXN-ORIG               VALUE 'Y'.
002080     05  WKS-TXN-ORIG-IDX          PIC 9(05) COMP VALUE ZERO.
002090     05  WKS-YA-REVERSADO          PIC X(01) VALUE 'N'.
002100         88  YA-REVERSADO                  VALUE 'Y'.
002110     05  WKS-EXT-COSTO             PIC S9(9)V99 VALUE ZERO.
002120     05  WKS-TXN-ID-DISPLAY        PIC 9(08) VALUE ZERO.
002130     05  WKS-FECHA-CORRIDA         PIC 9(08) VALUE ZERO.
002140     05  FILLER                    PIC X(04) VALUE SPACES.
002150 PROCEDURE DIVISION.
002160******************************************************************
002170*                 S E C C I O N   P R I N C I P A L              *
002180******************************************************************
002190 000-MAIN SECTION.
002200     PERFORM 100-APERTURA-ARCHIVOS
002210     PERFORM 120-CARGA-INVENTARIO
002220     PERFORM 130-CARGA-MOVIMIENTOS
002230     PERFORM 200-LEE-MVTREQ
002240     PERFORM 210-PROCESA-SOLICITUD UNTIL FIN-MVTREQ
002250     PERFORM 810-GRABA-INVENTARIO
002260     PERFORM 815-GRABA-MOVIMIENTOS
002270     PERFORM 820-GRABA-TOTALES
002280     PERFORM 900-ESTADISTICAS
002290     PERFORM 950-CIERRA-ARCHIVOS
002300     STOP RUN.
002310 000-MAIN-E. EXIT.
002320
002330 100-APERTURA-ARCHIVOS SECTION.
002340     ACCEPT WKS-FECHA-CORRIDA FROM DATE YYYYMMDD
002350     OPEN INPUT  INVBI ITXNIN MVTREQ
002360     OPEN OUTPUT INVBO ITXNOUT DKCTOT
002370     IF FS-INVBI NOT = '00' AND '10'
002380        MOVE 'INVBI'   TO WKS-ARCHIVO
002390        MOVE 'OPEN'    TO WKS-ACCION
002400        CALL 'DKERR01' USING WKS-PROGRAMA, WKS-ARCHIVO,
002410             WKS-ACCION, WKS-LLAVE, FS-INVBI
002420        MOVE 91 TO RETURN-CODE
002430        STOP RUN
002440     END-IF.
002450 100-APERTURA-ARCHIVOS-E. EXIT.
002460
002470 120-CARGA-INVENTARIO SECTION.
002480     READ INVBI
002490          AT END SET FIN-INVBI TO TRUE
002500     END-READ
002510     PERFORM 121-AGREGA-SALDO UNTIL FIN-INVBI.
002520 120-CARGA-INVENTARIO-E. EXIT.
002530
002540 121-AGREGA-SALDO SECTION.
002550     ADD 1 TO WKS-IB-TOTAL
002560     SET WKS-IB-IDX TO WKS-IB-TOTAL
002570     MOVE DKIB-VARIANT-ID  OF DK-INVENTORY-BAL-RECORD
002580          TO TBI-VARIANT-ID  (WKS-IB-IDX)
002590     MOVE DKIB-LOCATION-ID OF DK-INVENTORY-BAL-RECORD
002600          TO TBI-LOCATION-ID (WKS-IB-IDX)
002610     MOVE DKIB-QTY-ON-HAND OF DK-INVENTORY-BAL-RECORD
002620          TO TBI-QTY-ON-HAND (WKS-IB-IDX)
002630     MOVE DKIB-MIN-STOCK   OF DK-INVENTORY-BAL-RECORD
002640          TO TBI-MIN-STOCK   (WKS-IB-IDX)
002650     MOVE DKIB-LMOVE-CCYY  OF DK-INVENTORY-BAL-RECORD
002660          TO TBI-LMOVE-CCYY  (WKS-IB-IDX)
002670     MOVE DKIB-LMOVE-MM    OF DK-INVENTORY-BAL-RECORD
002680          TO TBI-LMOVE-MM    (WKS-IB-IDX)
002690     MOVE DKIB-LMOVE-DD    OF DK-INVENTORY-BAL-RECORD
002700          TO TBI-LMOVE-DD    (WKS-IB-IDX)
002710     READ INVBI
002720          AT END SET FIN-INVBI TO TRUE
002730     END-READ.
002740 121-AGREGA-SALDO-E. EXIT.
002750
002760 130-CARGA-MOVIMIENTOS SECTION.
002770     READ ITXNIN
002780          AT END SET FIN-ITXNIN TO TRUE
002790     END-READ
002800     PERFORM 131-AGREGA-MOVIMIENTO UNTIL FIN-ITXNIN.
002810 130-CARGA-MOVIMIENTOS-E. EXIT.
002820
002830 131-AGREGA-MOVIMIENTO SECTION.
002840     ADD 1 TO WKS-TT-TOTAL
002850     SET WKS-TT-IDX TO WKS-TT-TOTAL
002860     MOVE DKIT-TXN-ID      TO TBT-TXN-ID      (WKS-TT-IDX)
002870     MOVE DKIT-VARIANT-ID  TO TBT-VARIANT-ID  (WKS-TT-IDX)
002880     MOVE DKIT-TXN-TYPE    TO TBT-TXN-TYPE    (WKS-TT-IDX)
002890     MOVE DKIT-QTY         TO TBT-QTY         (WKS-TT-IDX)
002900     MOVE DKIT-FROM-LOC    TO TBT-FROM-LOC    (WKS-TT-IDX)
002910     MOVE DKIT-TO-LOC      TO TBT-TO-LOC      (WKS-TT-IDX)
002920     MOVE DKIT-REF-TYPE    TO TBT-REF-TYPE    (WKS-TT-IDX)
002930     MOVE DKIT-REF-ID      TO TBT-REF-ID      (WKS-TT-IDX)
002940     MOVE DKIT-UNIT-COST   TO TBT-UNIT-COST   (WKS-TT-IDX)
002950     MOVE DKIT-TOTAL-COST  TO TBT-TOTAL-COST  (WKS-TT-IDX)
002960     MOVE DKIT-PAY-STATUS  TO TBT-PAY-STATUS  (WKS-TT-IDX)
002970     MOVE DKIT-AMT-PAID    TO TBT-AMT-PAID    (WKS-TT-IDX)
002980     MOVE DKIT-AMT-DUE     TO TBT-AMT-DUE     (WKS-TT-IDX)
002990     MOVE DKIT-TXN-DT-R    TO TBT-TXN-DT      (WKS-TT-IDX)
003000     READ ITXNIN
003010          AT END SET FIN-ITXNIN TO TRUE
003020     END-READ.
003030 131-AGREGA-MOVIMIENTO-E. EXIT.
003040
003050 200-LEE-MVTREQ SECTION.
003060     READ MVTREQ
003070          AT END SET FIN-MVTREQ TO TRUE
003080     END-READ.
003090 200-LEE-MVTREQ-E. EXIT.
003100
003110*      P R O C E S O   D E   U N A   S O L I C I T U D
003120 210-PROCESA-SOLICITUD SECTION.
003130     ADD 1 TO WKS-CTR-LEIDOS
003140     MOVE 'N' TO WKS-MOVTO-RECHAZADO
003150     EVALUATE TRUE
003160        WHEN DKMR-MVT-TYPE = 'IN'
003170           PERFORM 300-PROCESA-ENTRADA
003180        WHEN DKMR-MVT-TYPE = 'OUT'
003190           PERFORM 310-PROCESA-SALIDA
003200        WHEN DKMR-MVT-TYPE = 'TRANSFER'
003210           PERFORM 320-PROCESA-TRASLADO
003220        WHEN DKMR-MVT-TYPE = 'ADJUST'
003230           PERFORM 330-PROCESA-AJUSTE
003240        WHEN DKMR-MVT-TYPE = 'REVERSAL'
003250           PERFORM 350-PROCESA-REVERSO
003260        WHEN OTHER
003270           MOVE 'Y' TO WKS-MOVTO-RECHAZADO
003280           DISPLAY 'DKI1010 - TIPO DE MOVIMIENTO INVALIDO: '
003290                   DKMR-MVT-TYPE UPON CONSOLE
003300     END-EVALUATE
003310     IF NOT MOVTO-RECHAZADO
003320        ADD 1 TO WKS-CTR-POSTEADOS
003330     ELSE
003340        ADD 1 TO WKS-CTR-RECHAZADOS
003350     END-IF
003360     PERFORM 200-LEE-MVTREQ.
003370 210-PROCESA-SOLICITUD-E. EXIT.
003380
003390*                 U B I C A   S A L D O   ( D E S T I N O )
003400 290-UBICA-SALDO-A SECTION.
003410     MOVE 'N' TO WKS-EXISTE-SALDO-A
003420     SET WKS-IB-IDX TO 1
003430     SEARCH WKS-IB-ENTRY
003440        AT END
003450           MOVE 'N' TO WKS-EXISTE-SALDO-A
003460        WHEN TBI-VARIANT-ID  (WKS-IB-IDX) = DKMR-VARIANT-ID
003470         AND TBI-LOCATION-ID (WKS-IB-IDX) = DKMR-TO-LOC
003480           MOVE 'Y' TO WKS-EXISTE-SALDO-A
003490           SET WKS-SALDO-A-IDX TO WKS-IB-IDX
003500     END-SEARCH.
003510 290-UBICA-SALDO-A-E. EXIT.
003520
003530*                 U B I C A   S A L D O   ( O R I G E N )
003540 291-UBICA-SALDO-DE SECTION.
003550     MOVE 'N' TO WKS-EXISTE-SALDO-DE
003560     SET WKS-IB-IDX TO 1
003570     SEARCH WKS-IB-ENTRY
003580        AT END
003590           MOVE 'N' TO WKS-EXISTE-SALDO-DE
003600        WHEN TBI-VARIANT-ID  (WKS-IB-IDX) = DKMR-VARIANT-ID
003610         AND TBI-LOCATION-ID (WKS-IB-IDX) = DKMR-FROM-LOC
003620           MOVE 'Y' TO WKS-EXISTE-SALDO-DE
003630           SET WKS-SALDO-DE-IDX TO WKS-IB-IDX
003640     END-SEARCH.
003650 291-UBICA-SALDO-DE-E. EXIT.
003660
003670*                 P R O C E S A   E N T R A D A
003671*17/04/2007 (JLM) DK-0101 UNA ENTRADA A UBICACION SIN SALDO YA   DK-0101
003672*                 NO SE RECHAZA - SE CREA EL SALDO EN CERO Y     DK-0101
003673*                 SE APLICA LA CANTIDAD.  EL RECHAZO POR SALDO   DK-0101
003674*                 INEXISTENTE QUEDA SOLO PARA SALIDA/TRASLADO.   DK-0101
003675*                 REPORTADO POR AUDITORIA.                       DK-0101
003680 300-PROCESA-ENTRADA SECTION.
003690     PERFORM 290-UBICA-SALDO-A
003700     IF NOT EXISTE-SALDO-A
003701        ADD 1 TO WKS-IB-TOTAL
003702        SET WKS-IB-IDX TO WKS-IB-TOTAL
003703        MOVE WKS-IB-TOTAL TO WKS-SALDO-A-IDX
003704        MOVE DKMR-VARIANT-ID TO TBI-VARIANT-ID  (WKS-IB-IDX)
003705        MOVE DKMR-TO-LOC     TO TBI-LOCATION-ID (WKS-IB-IDX)
003706        MOVE ZERO            TO TBI-QTY-ON-HAND (WKS-IB-IDX)
003707        MOVE ZERO            TO TBI-MIN-STOCK   (WKS-IB-IDX)
003708        MOVE 'Y' TO WKS-EXISTE-SALDO-A
003709     END-IF
003750     ADD DKMR-QTY TO TBI-QTY-ON-HAND (WKS-SALDO-A-IDX)
003760     PERFORM 295-ACTUALIZA-FECHA-SALDO-A
003770     PERFORM 340-CALCULA-COSTOS
003780     PERFORM 360-ESCRIBE-MOVIMIENTO.
003800 300-PROCESA-ENTRADA-E. EXIT.
003810
003820*                 P R O C E S A   S A L I D A
003830 310-PROCESA-SALIDA SECTION.
003840     PERFORM 291-UBICA-SALDO-DE
003850     IF NOT EXISTE-SALDO-DE
003860        MOVE 'Y' TO WKS-MOVTO-RECHAZADO
003870        DISPLAY 'DKI1010 - NO EXISTE SALDO ORIGEN PARA '
003880                'SALIDA: ' DKMR-VARIANT-ID UPON CONSOLE
003890     ELSE
003900        IF TBI-QTY-ON-HAND (WKS-SALDO-DE-IDX) < DKMR-QTY
003910           MOVE 'Y' TO WKS-MOVTO-RECHAZADO
003920           DISPLAY 'DKI1010 - EXISTENCIA INSUFICIENTE PARA '
003930                   'SALIDA: ' DKMR-VARIANT-ID UPON CONSOLE
003940        ELSE
003950           SUBTRACT DKMR-QTY FROM
003960                    TBI-QTY-ON-HAND (WKS-SALDO-DE-IDX)
003970           SET WKS-SALDO-A-IDX TO WKS-SALDO-DE-IDX
003980           PERFORM 295-ACTUALIZA-FECHA-SALDO-A
003990           PERFORM 340-CALCULA-COSTOS
004000           PERFORM 360-ESCRIBE-MOVIMIENTO
004010        END-IF
004020     END-IF.
004030 310-PROCESA-SALIDA-E. EXIT.
004040
004050*                 P R O C E S A   T R A S L A D O
004060 320-PROCESA-TRASLADO SECTION.
004070     PERFORM 291-UBICA-SALDO-DE
004080     PERFORM 290-UBICA-SALDO-A
004090     IF NOT EXISTE-SALDO-DE OR NOT EXISTE-SALDO-A
004100        MOVE 'Y' TO WKS-MOVTO-RECHAZADO
004110        DISPLAY 'DKI1010 - SALDO ORIGEN O DESTINO NO '
004120                'EXISTE PARA TRASLADO: ' DKMR-VARIANT-ID
004130                UPON CONSOLE
004140     ELSE
004150        IF TBI-QTY-ON-HAND (WKS-SALDO-DE-IDX) < DKMR-QTY
004160           MOVE 'Y' TO WKS-MOVTO-RECHAZADO
004170           DISPLAY 'DKI1010 - EXISTENCIA INSUFICIENTE PARA '
004180                   'TRASLADO: ' DKMR-VARIANT-ID UPON CONSOLE
004190        ELSE
004200           SUBTRACT DKMR-QTY FROM
004210                    TBI-QTY-ON-HAND (WKS-SALDO-DE-IDX)
004220           ADD DKMR-QTY TO TBI-QTY-ON-HAND (WKS-SALDO-A-IDX)
004230           PERFORM 295-ACTUALIZA-FECHA-SALDO-A
004240           PERFORM 340-CALCULA-COSTOS
004250           PERFORM 360-ESCRIBE-MOVIMIENTO
004260        END-IF
004270     END-IF.
004280 320-PROCESA-TRASLADO-E. EXIT.
004290
004300*                 P R O C E S A   A J U S T E
004310*  LA CANTIDAD DEL AJUSTE VIENE CON SIGNO (POSITIVA AUMENTA,
004320*  NEGATIVA DISMINUYE) - SE APLICA DIRECTO CONTRA EL SALDO.
004330 330-PROCESA-AJUSTE SECTION.
004340     MOVE DKMR-FROM-LOC TO DKMR-TO-LOC
004350     PERFORM 290-UBICA-SALDO-A
004360     IF NOT EXISTE-SALDO-A
004370        MOVE 'Y' TO WKS-MOVTO-RECHAZADO
004380        DISPLAY 'DKI1010 - NO EXISTE SALDO PARA AJUSTE: '
004390                DKMR-VARIANT-ID UPON CONSOLE
004400     ELSE
004410        ADD DKMR-QTY TO TBI-QTY-ON-HAND (WKS-SALDO-A-IDX)
004420        IF TBI-QTY-ON-HAND (WKS-SALDO-A-IDX) < ZERO
004430           MOVE 'Y' TO WKS-MOVTO-RECHAZADO
004440           SUBTRACT DKMR-QTY FROM
004450                    TBI-QTY-ON-HAND (WKS-SALDO-A-IDX)
004460           DISPLAY 'DKI1010 - EL AJUSTE DEJA SALDO '
004470                   'NEGATIVO: ' DKMR-VARIANT-ID UPON CONSOLE
004480        ELSE
004490           PERFORM 295-ACTUALIZA-FECHA-SALDO-A
004500           PERFORM 340-CALCULA-COSTOS
004510           PERFORM 360-ESCRIBE-MOVIMIENTO
004520        END-IF
004530     END-IF.
004540 330-PROCESA-AJUSTE-E. EXIT.
004550
004560*              A C T U A L I Z A  F E C H A  D E L  S A L D O
004570 295-ACTUALIZA-FECHA-SALDO-A SECTION.
004580     MOVE WKS-FECHA-CORRIDA (1:4) TO
004590          TBI-LMOVE-CCYY (WKS-SALDO-A-IDX)
004600     MOVE WKS-FECHA-CORRIDA (5:2) TO
004610          TBI-LMOVE-MM   (WKS-SALDO-A-IDX)
004620     MOVE WKS-FECHA-CORRIDA (7:2) TO
004630          TBI-LMOVE-DD   (WKS-SALDO-A-IDX).
004640 295-ACTUALIZA-FECHA-SALDO-A-E. EXIT.
004650
004660*                 C A L C U L A   C O S T O S
004670 340-CALCULA-COSTOS SECTION.
004680     COMPUTE WKS-EXT-COSTO ROUNDED =
004690             DKMR-QTY * DKMR-UNIT-COST.
004700 340-CALCULA-COSTOS-E. EXIT.
004710
004720*                 E S C R I B E   M O V I M I E N T O
004730 360-ESCRIBE-MOVIMIENTO SECTION.
004740     ADD 1 TO WKS-CTR-SERIAL-TXN
004750     ADD 1 TO WKS-TT-TOTAL
004760     SET WKS-TT-IDX TO WKS-TT-TOTAL
004770     MOVE WKS-CTR-SERIAL-TXN TO WKS-TXN-ID-DISPLAY
004780     MOVE WKS-TXN-ID-DISPLAY  TO TBT-TXN-ID     (WKS-TT-IDX)
004790     MOVE DKMR-VARIANT-ID     TO TBT-VARIANT-ID (WKS-TT-IDX)
004800     MOVE DKMR-MVT-TYPE       TO TBT-TXN-TYPE   (WKS-TT-IDX)
004810     MOVE DKMR-QTY            TO TBT-QTY        (WKS-TT-IDX)
004820     MOVE DKMR-FROM-LOC       TO TBT-FROM-LOC   (WKS-TT-IDX)
004830     MOVE DKMR-TO-LOC         TO TBT-TO-LOC     (WKS-TT-IDX)
004840     MOVE SPACES              TO TBT-REF-TYPE   (WKS-TT-IDX)
004850     MOVE SPACES              TO TBT-REF-ID     (WKS-TT-IDX)
004860     MOVE DKMR-UNIT-COST      TO TBT-UNIT-COST  (WKS-TT-IDX)
004870     MOVE WKS-EXT-COSTO       TO TBT-TOTAL-COST (WKS-TT-IDX)
004880     MOVE 'PAID'              TO TBT-PAY-STATUS (WKS-TT-IDX)
004890     MOVE WKS-EXT-COSTO       TO TBT-AMT-PAID   (WKS-TT-IDX)
004900     MOVE ZERO                TO TBT-AMT-DUE    (WKS-TT-IDX)
004910     MOVE WKS-FECHA-CORRIDA   TO TBT-TXN-DT     (WKS-TT-IDX)
004920     ADD WKS-EXT-COSTO TO WKS-CTR-KES-POSTEADO.
004930 360-ESCRIBE-MOVIMIENTO-E. EXIT.
004940
004950*                 P R O C E S A   R E V E R S O
004960 350-PROCESA-REVERSO SECTION.
004970     MOVE 'N' TO WKS-EXISTE-TXN-ORIG
004980     MOVE 'N' TO WKS-YA-REVERSADO
004990     SET WKS-TT-IDX TO 1
005000     SEARCH WKS-TT-ENTRY
005010        AT END
005020           MOVE 'N' TO WKS-EXISTE-TXN-ORIG
005030        WHEN TBT-TXN-ID (WKS-TT-IDX) = DKMR-REVERSAL-TXN-ID
005040           MOVE 'Y' TO WKS-EXISTE-TXN-ORIG
005050           SET WKS-TXN-ORIG-IDX TO WKS-TT-IDX
005060     END-SEARCH
005070     IF NOT EXISTE-TXN-ORIG
005080        MOVE 'Y' TO WKS-MOVTO-RECHAZADO
005090        DISPLAY 'DKI1010 - MOVIMIENTO A REVERSAR NO EXISTE: '
005100                DKMR-REVERSAL-TXN-ID UPON CONSOLE
005110     ELSE
005120        SET WKS-TT-IDX TO 1
005130        SEARCH WKS-TT-ENTRY
005140           AT END
005150              MOVE 'N' TO WKS-YA-REVERSADO
005160           WHEN TBT-REF-TYPE (WKS-TT-IDX) = 'REVERSAL'
005170            AND TBT-REF-ID   (WKS-TT-IDX) =
005180                DKMR-REVERSAL-TXN-ID
005190              MOVE 'Y' TO WKS-YA-REVERSADO
005200        END-SEARCH
005210        IF YA-REVERSADO
005220           MOVE 'Y' TO WKS-MOVTO-RECHAZADO
005230           DISPLAY 'DKI1010 - EL MOVIMIENTO YA FUE '
005240                   'REVERSADO: ' DKMR-REVERSAL-TXN-ID
005250                   UPON CONSOLE
005260        ELSE
005270           PERFORM 351-APLICA-REVERSO-SALDO
005280           PERFORM 352-ESCRIBE-REVERSO
005290        END-IF
005300     END-IF.
005310 350-PROCESA-REVERSO-E. EXIT.
005320
005330*                 A P L I C A   R E V E R S O   A L   S A L D O
005340 351-APLICA-REVERSO-SALDO SECTION.
005350     MOVE TBT-VARIANT-ID (WKS-TXN-ORIG-IDX) TO DKMR-VARIANT-ID
005360     IF TBT-TXN-TYPE (WKS-TXN-ORIG-IDX) = 'IN'
005370        MOVE TBT-TO-LOC (WKS-TXN-ORIG-IDX) TO DKMR-TO-LOC
005380        PERFORM 290-UBICA-SALDO-A
005390        SUBTRACT TBT-QTY (WKS-TXN-ORIG-IDX) FROM
005400                 TBI-QTY-ON-HAND (WKS-SALDO-A-IDX)
005410        PERFORM 295-ACTUALIZA-FECHA-SALDO-A
005420     ELSE
005430        MOVE TBT-FROM-LOC (WKS-TXN-ORIG-IDX) TO DKMR-TO-LOC
005440        PERFORM 290-UBICA-SALDO-A
005450        ADD TBT-QTY (WKS-TXN-ORIG-IDX) TO
005460            TBI-QTY-ON-HAND (WKS-SALDO-A-IDX)
005470        PERFORM 295-ACTUALIZA-FECHA-SALDO-A
005480     END-IF.
005490 351-APLICA-REVERSO-SALDO-E. EXIT.
005500
005510*              E S C R I B E  R E N G L O N  D E  R E V E R S O
005520 352-ESCRIBE-REVERSO SECTION.
005530     ADD 1 TO WKS-CTR-SERIAL-TXN
005540     ADD 1 TO WKS-TT-TOTAL
005550     SET WKS-TT-IDX TO WKS-TT-TOTAL
005560     MOVE WKS-CTR-SERIAL-TXN TO WKS-TXN-ID-DISPLAY
005570     MOVE WKS-TXN-ID-DISPLAY  TO TBT-TXN-ID     (WKS-TT-IDX)
005580     MOVE TBT-VARIANT-ID (WKS-TXN-ORIG-IDX)
005590          TO TBT-VARIANT-ID (WKS-TT-IDX)
005600     MOVE TBT-TXN-TYPE   (WKS-TXN-ORIG-IDX)
005610          TO TBT-TXN-TYPE   (WKS-TT-IDX)
005620     MOVE TBT-QTY        (WKS-TXN-ORIG-IDX)
005630          TO TBT-QTY        (WKS-TT-IDX)
005640     MOVE TBT-FROM-LOC   (WKS-TXN-ORIG-IDX)
005650          TO TBT-FROM-LOC   (WKS-TT-IDX)
005660     MOVE TBT-TO-LOC     (WKS-TXN-ORIG-IDX)
005670          TO TBT-TO-LOC     (WKS-TT-IDX)
005680     MOVE 'REVERSAL'          TO TBT-REF-TYPE   (WKS-TT-IDX)
005690     MOVE DKMR-REVERSAL-TXN-ID TO TBT-REF-ID    (WKS-TT-IDX)
005700     MOVE ZERO                TO TBT-UNIT-COST  (WKS-TT-IDX)
005710     MOVE ZERO                TO TBT-TOTAL-COST (WKS-TT-IDX)
005720     MOVE 'PAID'              TO TBT-PAY-STATUS (WKS-TT-IDX)
005730     MOVE ZERO                TO TBT-AMT-PAID   (WKS-TT-IDX)
005740     MOVE ZERO                TO TBT-AMT-DUE    (WKS-TT-IDX)
005750     MOVE WKS-FECHA-CORRIDA   TO TBT-TXN-DT     (WKS-TT-IDX).
005760 352-ESCRIBE-REVERSO-E. EXIT.
005770
005780 810-GRABA-INVENTARIO SECTION.
005790     SET WKS-IB-IDX TO 1
005800     PERFORM 811-GRABA-UN-SALDO
005810             UNTIL WKS-IB-IDX > WKS-IB-TOTAL.
005820 810-GRABA-INVENTARIO-E. EXIT.
005830
005840 811-GRABA-UN-SALDO SECTION.
005850     MOVE TBI-VARIANT-ID  (WKS-IB-IDX)
005860          TO DKIB-VARIANT-ID  OF DK-INVBO-RECORD
005870     MOVE TBI-LOCATION-ID (WKS-IB-IDX)
005880          TO DKIB-LOCATION-ID OF DK-INVBO-RECORD
005890     MOVE TBI-QTY-ON-HAND (WKS-IB-IDX)
005900          TO DKIB-QTY-ON-HAND OF DK-INVBO-RECORD
005910     MOVE TBI-MIN-STOCK   (WKS-IB-IDX)
005920          TO DKIB-MIN-STOCK   OF DK-INVBO-RECORD
005930     MOVE TBI-LMOVE-CCYY  (WKS-IB-IDX)
005940          TO DKIB-LMOVE-CCYY  OF DK-INVBO-RECORD
005950     MOVE TBI-LMOVE-MM    (WKS-IB-IDX)
005960          TO DKIB-LMOVE-MM    OF DK-INVBO-RECORD
005970     MOVE TBI-LMOVE-DD    (WKS-IB-IDX)
005980          TO DKIB-LMOVE-DD    OF DK-INVBO-RECORD
005990     WRITE DK-INVBO-RECORD
006000     SET WKS-IB-IDX UP BY 1.
006010 811-GRABA-UN-SALDO-E. EXIT.
006020
006030 815-GRABA-MOVIMIENTOS SECTION.
006040     SET WKS-TT-IDX TO 1
006050     PERFORM 816-GRABA-UN-MOVIMIENTO
006060             UNTIL WKS-TT-IDX > WKS-TT-TOTAL.
006070 815-GRABA-MOVIMIENTOS-E. EXIT.
006080
006090 816-GRABA-UN-MOVIMIENTO SECTION.
006100     MOVE TBT-TXN-ID     (WKS-TT-IDX) TO DKOT-TXN-ID
006110     MOVE TBT-VARIANT-ID (WKS-TT-IDX) TO DKOT-VARIANT-ID
006120     MOVE TBT-TXN-TYPE   (WKS-TT-IDX) TO DKOT-TXN-TYPE
006130     MOVE TBT-QTY        (WKS-TT-IDX) TO DKOT-QTY
006140     MOVE TBT-FROM-LOC   (WKS-TT-IDX) TO DKOT-FROM-LOC
006150     MOVE TBT-TO-LOC     (WKS-TT-IDX) TO DKOT-TO-LOC
006160     MOVE TBT-REF-TYPE   (WKS-TT-IDX) TO DKOT-REF-TYPE
006170     MOVE TBT-REF-ID     (WKS-TT-IDX) TO DKOT-REF-ID
006180     MOVE TBT-UNIT-COST  (WKS-TT-IDX) TO DKOT-UNIT-COST
006190     MOVE TBT-TOTAL-COST (WKS-TT-IDX) TO DKOT-TOTAL-COST
006200     MOVE TBT-PAY-STATUS (WKS-TT-IDX) TO DKOT-PAY-STATUS
006210     MOVE TBT-AMT-PAID   (WKS-TT-IDX) TO DKOT-AMT-PAID
006220     MOVE TBT-AMT-DUE    (WKS-TT-IDX) TO DKOT-AMT-DUE
006230     MOVE TBT-TXN-DT     (WKS-TT-IDX) TO DKOT-TXN-DT-R
006240     WRITE DK-ITXNOUT-RECORD
006250     SET WKS-TT-IDX UP BY 1.
006260 816-GRABA-UN-MOVIMIENTO-E. EXIT.
006270
006280 820-GRABA-TOTALES SECTION.
006290     INITIALIZE DK-CTOT-OUT-RECORD
006300     MOVE 'INVENTORY-MVT'     TO DKCT-ENGINE-NAME
006310     MOVE WKS-CTR-LEIDOS      TO DKCT-RECS-READ
006320     MOVE WKS-CTR-POSTEADOS   TO DKCT-RECS-POSTED
006330     MOVE WKS-CTR-RECHAZADOS  TO DKCT-RECS-REJECTED
006340     MOVE WKS-CTR-KES-POSTEADO TO DKCT-KES-TOTAL
006350     WRITE DK-CTOT-OUT-RECORD.
006360 820-GRABA-TOTALES-E. EXIT.
006370
006380 900-ESTADISTICAS SECTION.
006390     DISPLAY '============================================'
006400             UPON CONSOLE
006410     DISPLAY 'DKI1010 - MOVTOS LEIDOS     : ' WKS-CTR-LEIDOS
006420             UPON CONSOLE
006430     DISPLAY 'DKI1010 - MOVTOS POSTEADOS  : ' WKS-CTR-POSTEADOS
006440             UPON CONSOLE
006450     DISPLAY 'DKI1010 - MOVTOS RECHAZADOS : '
006460             WKS-CTR-RECHAZADOS UPON CONSOLE
006470     DISPLAY 'DKI1010 - TOTAL KES COSTO   : '
006480             WKS-CTR-KES-POSTEADO UPON CONSOLE
006490     DISPLAY '============================================'
006500             UPON CONSOLE.
006510 900-ESTADISTICAS-E. EXIT.
006520
006530 950-CIERRA-ARCHIVOS SECTION.
006540     CLOSE INVBI INVBO ITXNIN ITXNOUT MVTREQ DKCTOT.
006550 950-CIERRA-ARCHIVOS-E. EXIT.
