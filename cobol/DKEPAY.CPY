000100******************************************************************
000110*   D K E P A Y   -   P A G O   D E   G A S T O                  *
000120******************************************************************
000130*AUTOR      : E. RAMIREZ (EDR)                DUKA/SHOP-MGMT     *
000140*FECHA      : 08/03/1991                                         *
000150*DESCRIPCION: MISMA FORMA QUE DKSPAY, PERO CONTRA UN GASTO.  UNA *
000160*           : REFERENCIA CASH NO SE EXIGE (A DIFERENCIA DEL      *
000170*           : PAGO DE VENTA).                                    *
000180******************************************************************
000190 01  DK-EXP-PAYMENT-RECORD.
000200     05  DKEP-EXP-ID               PIC X(08).
000210     05  DKEP-PAY-DT               PIC 9(08).
000220     05  DKEP-PAY-DT-R REDEFINES DKEP-PAY-DT.
000230         10  DKEP-PAY-CCYY         PIC 9(04).
000240         10  DKEP-PAY-MM           PIC 9(02).
000250         10  DKEP-PAY-DD           PIC 9(02).
000260     05  DKEP-AMOUNT               PIC S9(9)V99.
000270     05  DKEP-METHOD               PIC X(05).
000280         88  DKEP-METH-CASH                VALUE 'CASH'.
000290         88  DKEP-METH-MPESA               VALUE 'MPESA'.
000300         88  DKEP-METH-BANK                VALUE 'BANK'.
000310         88  DKEP-METH-CARD                VALUE 'CARD'.
000320     05  DKEP-REFERENCE            PIC X(20).
000330     05  DKEP-NEW-AMOUNT           PIC S9(9)V99.
000340     05  FILLER                    PIC X(10).
