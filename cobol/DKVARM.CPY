000100******************************************************************
000110*    D K V A R M   -   M A E S T R O   D E   V A R I A N T E S   *
000120******************************************************************
000130*AUTOR      : E. RAMIREZ (EDR)                DUKA/SHOP-MGMT     *
000140*FECHA      : 14/02/1991                                         *
000150*DESCRIPCION: LAYOUT DE VARIANTE DE PRODUCTO (TALLA/COLOR/ETC).  *
000160*           : ORDENADO POR DKVA-VAR-ID.  PRECIOS EN CERO         *
000170*           : SIGNIFICAN "SIN DEFINIR" Y SE EXCLUYEN DE LOS      *
000180*           : PROMEDIOS EN DKP1010.                              *
000190******************************************************************
000200 01  DK-VARIANT-RECORD.
000210     05  DKVA-VAR-ID               PIC X(08).
000220     05  DKVA-PRODUCT-ID           PIC X(08).
000230     05  DKVA-VAR-NAME             PIC X(20).
000240     05  DKVA-VAR-SKU              PIC X(10).
000250     05  DKVA-VAR-SKU-R REDEFINES DKVA-VAR-SKU.
000260         10  DKVA-SKU-PREFIX       PIC X(04).
000270         10  DKVA-SKU-SERIAL       PIC 9(04).
000280         10  FILLER                PIC X(02).
000290     05  DKVA-BUY-PRICE            PIC S9(7)V99.
000300     05  DKVA-SELL-PRICE           PIC S9(7)V99.
000310     05  DKVA-ACTIVE               PIC X(01).
000320         88  DKVA-IS-ACTIVE                VALUE 'Y'.
000330         88  DKVA-IS-INACTIVE              VALUE 'N'.
000340     05  FILLER                    PIC X(15).
