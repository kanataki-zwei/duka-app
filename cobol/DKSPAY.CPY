000100******************************************************************
000110*   D K S P A Y   -   P A G O   D E   V E N T A                  *
000120******************************************************************
000130*AUTOR      : E. RAMIREZ (EDR)                DUKA/SHOP-MGMT     *
000140*FECHA      : 02/03/1991                                         *
000150*DESCRIPCION: PAGO APLICADO A UNA FACTURA.  ESTE MISMO LAYOUT SE *
000160*           : REUTILIZA PARA EL HISTORIAL DE PAGOS QUE ALIMENTA  *
000170*           : EL DOCUMENTO IMPRESO EN DKR1010.  LA REFERENCIA ES *
000180*           : OBLIGATORIA SALVO PARA EL METODO CASH.             *
000190******************************************************************
000200 01  DK-SALE-PAYMENT-RECORD.
000210     05  DKSP-SALE-ID              PIC X(08).
000220     05  DKSP-PAY-DT               PIC 9(08).
000230     05  DKSP-PAY-DT-R REDEFINES DKSP-PAY-DT.
000240         10  DKSP-PAY-CCYY         PIC 9(04).
000250         10  DKSP-PAY-MM           PIC 9(02).
000260         10  DKSP-PAY-DD           PIC 9(02).
000270     05  DKSP-AMOUNT               PIC S9(9)V99.
000280     05  DKSP-METHOD               PIC X(05).
000290         88  DKSP-METH-CASH                VALUE 'CASH'.
000300         88  DKSP-METH-MPESA               VALUE 'MPESA'.
000310         88  DKSP-METH-BANK                VALUE 'BANK'.
000320         88  DKSP-METH-CARD                VALUE 'CARD'.
000330     05  DKSP-REFERENCE            PIC X(20).
000340     05  FILLER                    PIC X(10).
