000100******************************************************************
000110* FECHA       : 18/04/1991                                       *
000120* PROGRAMADOR : ERICK RAMIREZ (EDR)                              *
000130* APLICACION  : DUKA - ADMINISTRACION DE TIENDA                  *
000140* PROGRAMA    : DKS1030                                          *
000150* TIPO        : BATCH                                            *
000160* DESCRIPCION : MOTOR DE POSTEO DE PAGOS DE VENTA.  APLICA CADA  *
000170*             : PAGO CONTRA LA FACTURA, DERIVA EL NUEVO ESTATUS  *
000180*             : DE PAGO (UNPAID/PARTIAL/PAID) Y REBAJA EL SALDO  *
000190*             : DEL CLIENTE.  ESCRIBE HISTORIAL DE PAGOS PARA    *
000200*             : EL DOCUMENTO IMPRESO (DKR1010).                  *
000210* ARCHIVOS    : CUSTMI=E,CUSTMO=S,SALEIN=E,SALEOUT=S,PAYREQ=E,   *
000220*             : PAYPOST=S,DKCTOT=S                               *
000230* ACCION (ES) : P=POSTEO                                         *
000240* PROGRAMA(S) : DKERR01                                          *
000250* INSTALADO   : DD/MM/AAAA                                       *
000260* BPM/RATIONAL: DK-0004                                          *
000270******************************************************************
000280 IDENTIFICATION DIVISION.
000290 PROGRAM-ID.    DKS1030.
000300 AUTHOR.        ERICK RAMIREZ.
000310 INSTALLATION.  DUKA SHOP-MANAGEMENT.
000320 DATE-WRITTEN.  18/04/1991.
000330 DATE-COMPILED.
000340 SECURITY.      NO CONFIDENCIAL.
000350******************************************************************
000360*                    B I T A C O R A   D E   C A M B I O S       *
000370******************************************************************
000380*18/04/1991 (EDR) DK-0004 PROGRAMA ORIGINAL.                      DK-0004 
000390*07/01/1994 (EDR) DK-0016 SE AGREGA VALIDACION DE REFERENCIA      DK-0016 
000400*                 OBLIGATORIA PARA METODOS DISTINTOS DE CASH.     DK-0016 
000410*21/03/1997 (LMQ) DK-0033 SE CORRIGE DERIVACION DE ESTATUS        DK-0033 
000420*                 CUANDO EL PAGO DEJA SALDO EXACTO EN CERO.       DK-0033 
000430*29/12/1998 (JLM) DK-0060 AJUSTE MILENIO - FECHA DE PAGO A        DK-0060 
000440*                 CCYYMMDD.                                       DK-0060 
000450*17/07/2001 (RPP) DK-0071 SE AMPLIA TABLA DE VENTAS DE 1000 A     DK-0071 
000460*                 2000 FACTURAS - MISMO AJUSTE DE DKS1020.        DK-0071 
000470*30/09/2005 (EDR) DK-0090 SE AGREGA ALIMENTADOR DE TOTALES DE     DK-0090
000480*                 CONTROL (DKCTOT) PARA EL REPORTE CONSOLIDADO.   DK-0090
000481*11/04/2007 (JLM) DK-0098 220-VALIDA-METODO-REF AHORA RECHAZA    DK-0098
000482*                 TAMBIEN EL PAGO EN CASH QUE TRAE REFERENCIA.    DK-0098
000483*                 REPORTADO POR AUDITORIA.                       DK-0098
000490******************************************************************
000500 ENVIRONMENT DIVISION.
000510 CONFIGURATION SECTION.
000520 SOURCE-COMPUTER.  IBM-370.
000530 OBJECT-COMPUTER.  IBM-370.
000540 SPECIAL-NAMES.
000550     C01 IS TOP-OF-FORM
000560     CLASS DUKA-ALFA IS "A" THRU "Z"
000570     UPSI-0 ON STATUS IS WKS-MODO-PRUEBA.
000580 INPUT-OUTPUT SECTION.
000590 FILE-CONTROL.
000600     SELECT CUSTMI  ASSIGN TO CUSTMI
000610            ORGANIZATION IS SEQUENTIAL
000620            FILE STATUS  IS FS-CUSTMI.
000630     SELECT CUSTMO  ASSIGN TO CUSTMO
000640            ORGANIZATION IS SEQUENTIAL
000650            FILE STATUS  IS FS-CUSTMO.
000660     SELECT SALEIN  ASSIGN TO SALEIN
000670            ORGANIZATION IS SEQUENTIAL
000680            FILE STATUS  IS FS-SALEIN.
000690     SELECT SALEOUT ASSIGN TO SALEOUT
000700            ORGANIZATION IS SEQUENTIAL
000710            FILE STATUS  IS FS-SALEOUT.
000720     SELECT PAYREQ  ASSIGN TO PAYREQ
000730            ORGANIZATION IS SEQUENTIAL
000740            FILE STATUS  IS FS-PAYREQ.
000750     SELECT PAYPOST ASSIGN TO PAYPOST
000760            ORGANIZATION IS SEQUENTIAL
000770            FILE STATUS  IS FS-PAYPOST.
000780     SELECT DKCTOT  ASSIGN TO DKCTOT
000790            ORGANIZATION IS SEQUENTIAL
000800            FILE STATUS  IS FS-DKCTOT.
000810 DATA DIVISION.
000820 FILE SECTION.
000830*              M A E S T R O   D E   C L I E N T E S   (E/S)
000840 FD  CUSTMI.
000850     COPY DKCUSTM.
000860 FD  CUSTMO.
000870     COPY DKCUSTM REPLACING ==DK-CUSTOMER-RECORD==
000880                          BY ==DK-CUSTMO-RECORD==.
000890*              V E N T A S   P O S T E A D A S   (E)
000900 FD  SALEIN.
000910     COPY DKSALEH.
000920     COPY DKSALEI.
000930*              V E N T A S   R E E S C R I T A S   (S)
000940*  SE ENUMERA CADA CAMPO PORQUE COPY REPLACING SOLO SUSTITUYE
000950*  PALABRAS COMPLETAS - VER DK-0004.
000960 FD  SALEOUT.
000970     COPY DKSALEH REPLACING
000980          ==DK-SALE-HEADER-RECORD== BY ==DK-SALEOUT-HEADER==
000990          ==DKSH-SALE-ID==          BY ==DKOH-SALE-ID==
001000          ==DKSH-SALE-NUMBER-R==    BY ==DKOH-SALE-NUMBER-R==
001010          ==DKSH-SALE-NUMBER==      BY ==DKOH-SALE-NUMBER==
001020          ==DKSH-DOC-PREFIX==       BY ==DKOH-DOC-PREFIX==
001030          ==DKSH-DOC-SERIAL==       BY ==DKOH-DOC-SERIAL==
001040          ==DKSH-SALE-TYPE==        BY ==DKOH-SALE-TYPE==
001050          ==DKSH-TYPE-INVOICE==     BY ==DKOH-TYPE-INVOICE==
001060          ==DKSH-TYPE-CREDIT-NOTE== BY ==DKOH-TYPE-CREDIT-NOTE==
001070          ==DKSH-CUST-ID==          BY ==DKOH-CUST-ID==
001080          ==DKSH-ORIG-SALE-ID==     BY ==DKOH-ORIG-SALE-ID==
001090          ==DKSH-SALE-DT-R==        BY ==DKOH-SALE-DT-R==
001100          ==DKSH-SALE-DT==          BY ==DKOH-SALE-DT==
001110          ==DKSH-SALE-CCYY==        BY ==DKOH-SALE-CCYY==
001120          ==DKSH-SALE-MM==          BY ==DKOH-SALE-MM==
001130          ==DKSH-SALE-DD==          BY ==DKOH-SALE-DD==
001140          ==DKSH-LOCATION-ID==      BY ==DKOH-LOCATION-ID==
001150          ==DKSH-SUBTOTAL==         BY ==DKOH-SUBTOTAL==
001160          ==DKSH-DISC-PCT==         BY ==DKOH-DISC-PCT==
001170          ==DKSH-DISC-AMT==         BY ==DKOH-DISC-AMT==
001180          ==DKSH-TOTAL==            BY ==DKOH-TOTAL==
001190          ==DKSH-PAY-STATUS==       BY ==DKOH-PAY-STATUS==
001200          ==DKSH-STAT-UNPAID==      BY ==DKOH-STAT-UNPAID==
001210          ==DKSH-STAT-PARTIAL==     BY ==DKOH-STAT-PARTIAL==
001220          ==DKSH-STAT-PAID==        BY ==DKOH-STAT-PAID==
001230          ==DKSH-AMT-PAID==         BY ==DKOH-AMT-PAID==
001240          ==DKSH-AMT-DUE==          BY ==DKOH-AMT-DUE==
001250          ==DKSH-ITEM-COUNT==       BY ==DKOH-ITEM-COUNT==.
001260     COPY DKSALEI REPLACING
001270          ==DK-SALE-ITEM-RECORD== BY ==DK-SALEOUT-ITEM==
001280          ==DKSI-SALE-ID==        BY ==DKOI-SALE-ID==
001290          ==DKSI-ITEM-ID==        BY ==DKOI-ITEM-ID==
001300          ==DKSI-VARIANT-ID==     BY ==DKOI-VARIANT-ID==
001310          ==DKSI-QTY==            BY ==DKOI-QTY==
001320          ==DKSI-UNIT-PRICE==     BY ==DKOI-UNIT-PRICE==
001330          ==DKSI-DISC-PCT==       BY ==DKOI-DISC-PCT==
001340          ==DKSI-DISC-AMT==       BY ==DKOI-DISC-AMT==
001350          ==DKSI-LINE-TOTAL==     BY ==DKOI-LINE-TOTAL==.
001360*              S O L I C I T U D E S   D E   P A G O   (E)
001370 FD  PAYREQ.
001380     COPY DKSPAY REPLACING ==DK-SALE-PAYMENT-RECORD==
001390                          BY ==DK-PAY-REQ-RECORD==
001400                          ==DKSP-== BY ==DKPQ-==.
001410*              H I S T O R I A L   D E   P A G O S   (S)
001420 FD  PAYPOST.
001430     COPY DKSPAY.
001440*              A L I M E N T A D O R   D E   T O T A L E S
001450 FD  DKCTOT.
001460     COPY DKCTOT REPLACING ==DK-CONTROL-TOTALS-RECORD==
001470                          BY ==DK-CTOT-OUT-RECORD==.
001480 WORKING-STORAGE SECTION.
001490 01  WKS-FILE-STATUS.
001500     05  FS-CUSTMI                 PIC XX VALUE SPACES.
001510     05  FS-CUSTMO                 PIC XX VALUE SPACES.
001520     05  FS-SALEIN                 PIC XX VALUE SPACES.
001530     05  FS-SALEOUT                PIC XX VALUE SPACES.
001540     05  FS-PAYREQ                 PIC XX VALUE SPACES.
001550     05  FS-PAYPOST                PIC XX VALUE SPACES.
001560     05  FS-DKCTOT                 PIC XX VALUE SPACES.
001570     05  FILLER                    PIC X(04) VALUE SPACES.
001580 01  WKS-PARAM-ERROR.
001590     05  WKS-PROGRAMA              PIC X(08) VALUE 'DKS1030'.
001600     05  WKS-ARCHIVO               PIC X(08) VALUE SPACES.
001610     05  WKS-ACCION                PIC X(10) VALUE SPACES.
001620     05  WKS-LLAVE                 PIC X(20) VALUE SPACES.
001630     05  FILLER                    PIC X(04) VALUE SPACES.
001640 01  WKS-FLAGS.
001650     05  WKS-FIN-CUSTMI            PIC X(01) VALUE 'N'.
001660         88  FIN-CUSTMI                    VALUE 'Y'.
001670     05  WKS-FIN-SALEIN            PIC X(01) VALUE 'N'.
001680         88  FIN-SALEIN                    VALUE 'Y'.
001690     05  WKS-FIN-PAYREQ            PIC X(01) VALUE 'N'.
001700         88  FIN-PAYREQ                    VALUE 'Y'.
001710     05  WKS-PAGO-RECHAZADO        PIC X(01) VALUE 'N'.
001720         88  PAGO-RECHAZADO                VALUE 'Y'.
001730     05  WKS-MODO-PRUEBA           PIC X(01) VALUE 'N'.
001740     05  FILLER                    PIC X(04) VALUE SPACES.
001750 01  WKS-TABLA-CLIENTES.
001760     05  WKS-CU-TOTAL              PIC 9(05) COMP VALUE ZERO.
001770     05  FILLER                    PIC X(04) VALUE SPACES.
001780     05  WKS-CU-ENTRY OCCURS 300 TIMES
001790                      INDEXED BY WKS-CU-IDX.
001800         10  TBC-CUST-ID           PIC X(08).
001810         10  TBC-CUST-NAME         PIC X(30).
001820         10  TBC-CUST-TYPE         PIC X(10).
001830         10  TBC-TIER-DISC         PIC S9(3)V99.
001840         10  TBC-CREDIT-LIMIT      PIC S9(9)V99.
001850         10  TBC-CURR-BALANCE      PIC S9(9)V99.
001860         10  TBC-STATUS            PIC X(08).
001870         10  TBC-IS-DEFAULT        PIC X(01).
001880         10  TBC-LACT-CCYY         PIC 9(04).
001890         10  TBC-LACT-MM           PIC 9(02).
001900         10  TBC-LACT-DD           PIC 9(02).
001910         10  TBC-ADDR-LINE1        PIC X(25).
001920         10  TBC-ADDR-TOWN         PIC X(15).
001930         10  TBC-ADDR-PHONE        PIC X(13).
001940******************************************************************
001950*   T A B L A   D E   V E N T A S   P O S T E A D A S ( 2000 )   *
001960******************************************************************
001970 01  WKS-TABLA-VENTAS.
001980     05  WKS-TS-TOTAL              PIC 9(05) COMP VALUE ZERO.
001990     05  FILLER                    PIC X(04) VALUE SPACES.
002000     05  WKS-TS-ENTRY OCCURS 2000 TIMES
002010                      INDEXED BY WKS-TS-IDX.
002020         10  TBS-SALE-ID           PIC X(08).
002030         10  TBS-SALE-NUMBER       PIC X(12).
002040         10  TBS-SALE-TYPE         PIC X(11).
002050         10  TBS-CUST-ID           PIC X(08).
002060         10  TBS-ORIG-SALE-ID      PIC X(08).
002070         10  TBS-SALE-DT           PIC 9(08).
002080         10  TBS-LOCATION-ID       PIC X(08).
002090         10  TBS-SUBTOTAL          PIC S9(9)V99.
002100         10  TBS-DISC-PCT          PIC S9(3)V99.
002110         10  TBS-DISC-AMT          PIC S9(9)V99.
002120         10  TBS-TOTAL             PIC S9(9)V99.
002130         10  TBS-PAY-STATUS        PIC X(07).
002140         10  TBS-AMT-PAID          PIC S9(9)V99.
002150         10  TBS-AMT-DUE           PIC S9(9)V99.
002160         10  TBS-ITEM-COUNT        PIC 9(03).
002170         10  TBS-FIRST-LINE-IDX    PIC 9(05) COMP.
002180 01  WKS-TABLA-RENGLONES-VTA.
002190     05  WKS-TL-TOTAL              PIC 9(05) COMP VALUE ZERO.
002200     05  FILLER                    PIC X(04) VALUE SPACES.
002210     05  WKS-TL-ENTRY OCCURS 8000 TIMES
002220                      INDEXED BY WKS-TL-IDX.
002230         10  TBL-SALE-ID           PIC X(08).
002240         10  TBL-ITEM-ID           PIC X(08).
002250         10  TBL-VARIANT-ID        PIC X(08).
002260         10  TBL-QTY               PIC S9(5).
002270         10  TBL-UNIT-PRICE        PIC S9(7)V99.
002280         10  TBL-DISC-PCT          PIC S9(3)V99.
002290         10  TBL-DISC-AMT          PIC S9(9)V99.
002300         10  TBL-LINE-TOTAL        PIC S9(9)V99.
002310 01  WKS-CONTADORES.
002320     05  WKS-CTR-LEIDOS            PIC 9(07) COMP VALUE ZERO.
002330     05  WKS-CTR-POSTEADOS         PIC 9(07) COMP VALUE ZERO.
002340     05  WKS-CTR-RECHAZADOS        PIC 9(07) COMP VALUE ZERO.
002350     05  WKS-CTR-KES-POSTEADO      PIC S9(9)V99 VALUE ZERO.
002360     05  FILLER                    PIC X(04) VALUE SPACES.
002370 01  WKS-AUXILIARES.
002380     05  WKS-EXISTE-VENTA          PIC X(01) VALUE 'N'.
002390         88  EXISTE-VENTA                  VALUE 'Y'.
002400     05  WKS-VENTA-IDX             PIC 9(05) COMP VALUE ZERO.
002410     05  WKS-EXISTE-CLIENTE        PIC X(01) VALUE 'N'.
002420         88  EXISTE-CLIENTE                VALUE 'Y'.
002430     05  WKS-CLIENTE-IDX           PIC 9(05) COMP VALUE ZERO.
002440     05  WKS-SALDO-NUEVO-VTA       PIC S9(9)V99 VALUE ZERO.
002450     05  WKS-FECHA-CORRIDA         PIC 9(08) VALUE ZERO.
002460     05  FILLER                    PIC X(04) VALUE SPACES.
002470 PROCEDURE DIVISION.
002480******************************************************************
002490*                 S E C C I O N   P R I N C I P A L              *
002500******************************************************************
002510 000-MAIN SECTION.
002520     PERFORM 100-APERTURA-ARCHIVOS
002530     PERFORM 110-CARGA-CLIENTES
002540     PERFORM 130-CARGA-VENTAS
002550     PERFORM 200-LEE-PAYREQ
002560     PERFORM 210-PROCESA-PAGO UNTIL FIN-PAYREQ
002570     PERFORM 800-GRABA-CLIENTES
002580     PERFORM 815-GRABA-VENTAS
002590     PERFORM 820-GRABA-TOTALES
002600     PERFORM 900-ESTADISTICAS
002610     PERFORM 950-CIERRA-ARCHIVOS
002620     STOP RUN.
002630 000-MAIN-E. EXIT.
002640
002650 100-APERTURA-ARCHIVOS SECTION.
002660     ACCEPT WKS-FECHA-CORRIDA FROM DATE YYYYMMDD
002670     OPEN INPUT  CUSTMI SALEIN PAYREQ
002680     OPEN OUTPUT CUSTMO SALEOUT PAYPOST DKCTOT
002690     IF FS-SALEIN NOT = '00' AND '10'
002700        MOVE 'SALEIN'  TO WKS-ARCHIVO
002710        MOVE 'OPEN'    TO WKS-ACCION
002720        CALL 'DKERR01' USING WKS-PROGRAMA, WKS-ARCHIVO,
002730             WKS-ACCION, WKS-LLAVE, FS-SALEIN
002740        MOVE 91 TO RETURN-CODE
002750        STOP RUN
002760     END-IF.
002770 100-APERTURA-ARCHIVOS-E. EXIT.
002780
002790 110-CARGA-CLIENTES SECTION.
002800     READ CUSTMI
002810          AT END SET FIN-CUSTMI TO TRUE
002820     END-READ
002830     PERFORM 111-AGREGA-CLIENTE UNTIL FIN-CUSTMI.
002840 110-CARGA-CLIENTES-E. EXIT.
002850
002860 111-AGREGA-CLIENTE SECTION.
002870     ADD 1 TO WKS-CU-TOTAL
002880     SET WKS-CU-IDX TO WKS-CU-TOTAL
002890     MOVE DKCU-CUST-ID      OF DK-CUSTOMER-RECORD
002900          TO TBC-CUST-ID       (WKS-CU-IDX)
002910     MOVE DKCU-CUST-NAME    OF DK-CUSTOMER-RECORD
002920          TO TBC-CUST-NAME     (WKS-CU-IDX)
002930     MOVE DKCU-CUST-TYPE    OF DK-CUSTOMER-RECORD
002940          TO TBC-CUST-TYPE     (WKS-CU-IDX)
002950     MOVE DKCU-TIER-DISC    OF DK-CUSTOMER-RECORD
002960          TO TBC-TIER-DISC     (WKS-CU-IDX)
002970     MOVE DKCU-CREDIT-LIMIT OF DK-CUSTOMER-RECORD
002980          TO TBC-CREDIT-LIMIT  (WKS-CU-IDX)
002990     MOVE DKCU-CURR-BALANCE OF DK-CUSTOMER-RECORD
003000          TO TBC-CURR-BALANCE  (WKS-CU-IDX)
003010     MOVE DKCU-STATUS       OF DK-CUSTOMER-RECORD
003020          TO TBC-STATUS        (WKS-CU-IDX)
003030     MOVE DKCU-IS-DEFAULT   OF DK-CUSTOMER-RECORD
003040          TO TBC-IS-DEFAULT    (WKS-CU-IDX)
003050     MOVE DKCU-LACT-CCYY    OF DK-CUSTOMER-RECORD
003060          TO TBC-LACT-CCYY     (WKS-CU-IDX)
003070     MOVE DKCU-LACT-MM      OF DK-CUSTOMER-RECORD
003080          TO TBC-LACT-MM       (WKS-CU-IDX)
003090     MOVE DKCU-LACT-DD      OF DK-CUSTOMER-RECORD
003100          TO TBC-LACT-DD       (WKS-CU-IDX)
003110     MOVE DKCU-ADDR-LINE1   OF DK-CUSTOMER-RECORD
003120          TO TBC-ADDR-LINE1    (WKS-CU-IDX)
003130     MOVE DKCU-ADDR-TOWN    OF DK-CUSTOMER-RECORD
003140          TO TBC-ADDR-TOWN     (WKS-CU-IDX)
003150     MOVE DKCU-ADDR-PHONE   OF DK-CUSTOMER-RECORD
003160          TO TBC-ADDR-PHONE    (WKS-CU-IDX)
003170     READ CUSTMI
003180          AT END SET FIN-CUSTMI TO TRUE
003190     END-READ.
003200 111-AGREGA-CLIENTE-E. EXIT.
003210
003220 130-CARGA-VENTAS SECTION.
003230     READ SALEIN
003240          AT END SET FIN-SALEIN TO TRUE
003250     END-READ
003260     PERFORM 131-AGREGA-VENTA UNTIL FIN-SALEIN.
003270 130-CARGA-VENTAS-E. EXIT.
003280
003290 131-AGREGA-VENTA SECTION.
003300     ADD 1 TO WKS-TS-TOTAL
003310     SET WKS-TS-IDX TO WKS-TS-TOTAL
003320     MOVE DKSH-SALE-ID      TO TBS-SALE-ID      (WKS-TS-IDX)
003330     MOVE DKSH-SALE-NUMBER  TO TBS-SALE-NUMBER  (WKS-TS-IDX)
003340     MOVE DKSH-SALE-TYPE    TO TBS-SALE-TYPE    (WKS-TS-IDX)
003350     MOVE DKSH-CUST-ID      TO TBS-CUST-ID      (WKS-TS-IDX)
003360     MOVE DKSH-ORIG-SALE-ID TO TBS-ORIG-SALE-ID (WKS-TS-IDX)
003370     MOVE DKSH-SALE-DT      TO TBS-SALE-DT      (WKS-TS-IDX)
003380     MOVE DKSH-LOCATION-ID  TO TBS-LOCATION-ID  (WKS-TS-IDX)
003390     MOVE DKSH-SUBTOTAL     TO TBS-SUBTOTAL     (WKS-TS-IDX)
003400     MOVE DKSH-DISC-PCT     TO TBS-DISC-PCT     (WKS-TS-IDX)
003410     MOVE DKSH-DISC-AMT     TO TBS-DISC-AMT     (WKS-TS-IDX)
003420     MOVE DKSH-TOTAL        TO TBS-TOTAL        (WKS-TS-IDX)
003430     MOVE DKSH-PAY-STATUS   TO TBS-PAY-STATUS   (WKS-TS-IDX)
003440     MOVE DKSH-AMT-PAID     TO TBS-AMT-PAID     (WKS-TS-IDX)
003450     MOVE DKSH-AMT-DUE      TO TBS-AMT-DUE      (WKS-TS-IDX)
003460     MOVE DKSH-ITEM-COUNT   TO TBS-ITEM-COUNT   (WKS-TS-IDX)
003470     ADD 1 TO WKS-TL-TOTAL
003480     SET TBS-FIRST-LINE-IDX (WKS-TS-IDX) TO WKS-TL-TOTAL
003490     SUBTRACT 1 FROM WKS-TL-TOTAL
003500     SET WKS-TL-IDX TO WKS-TL-TOTAL
003510     PERFORM 132-AGREGA-RENGLON
003520             TBS-ITEM-COUNT (WKS-TS-IDX) TIMES
003530     READ SALEIN
003540          AT END SET FIN-SALEIN TO TRUE
003550     END-READ.
003560 131-AGREGA-VENTA-E. EXIT.
003570
003580 132-AGREGA-RENGLON SECTION.
003590     READ SALEIN
003600          AT END SET FIN-SALEIN TO TRUE
003610     END-READ
003620     ADD 1 TO WKS-TL-TOTAL
003630     SET WKS-TL-IDX TO WKS-TL-TOTAL
003640     MOVE DKSI-SALE-ID    TO TBL-SALE-ID    (WKS-TL-IDX)
003650     MOVE DKSI-ITEM-ID    TO TBL-ITEM-ID    (WKS-TL-IDX)
003660     MOVE DKSI-VARIANT-ID TO TBL-VARIANT-ID (WKS-TL-IDX)
003670     MOVE DKSI-QTY        TO TBL-QTY        (WKS-TL-IDX)
003680     MOVE DKSI-UNIT-PRICE TO TBL-UNIT-PRICE (WKS-TL-IDX)
003690     MOVE DKSI-DISC-PCT   TO TBL-DISC-PCT   (WKS-TL-IDX)
003700     MOVE DKSI-DISC-AMT   TO TBL-DISC-AMT   (WKS-TL-IDX)
003710     MOVE DKSI-LINE-TOTAL TO TBL-LINE-TOTAL (WKS-TL-IDX).
003720 132-AGREGA-RENGLON-E. EXIT.
003730
003740 200-LEE-PAYREQ SECTION.
003750     READ PAYREQ
003760          AT END SET FIN-PAYREQ TO TRUE
003770     END-READ.
003780 200-LEE-PAYREQ-E. EXIT.
003790
003800*      P R O C E S O   D E   U N   P A G O
003810 210-PROCESA-PAGO SECTION.
003820     ADD 1 TO WKS-CTR-LEIDOS
003830     MOVE 'N' TO WKS-PAGO-RECHAZADO
003840     PERFORM 220-VALIDA-METODO-REF
003850     IF NOT PAGO-RECHAZADO
003860        PERFORM 230-VALIDA-VENTA
003870     END-IF
003880     IF NOT PAGO-RECHAZADO
003890        PERFORM 240-VALIDA-MONTO
003900     END-IF
003910     IF NOT PAGO-RECHAZADO
003920        PERFORM 250-APLICA-PAGO
003930        PERFORM 260-DERIVA-ESTADO
003940        PERFORM 270-ACTUALIZA-SALDO-CLIENTE
003950        ADD 1 TO WKS-CTR-POSTEADOS
003960        ADD DKPQ-AMOUNT TO WKS-CTR-KES-POSTEADO
003970     ELSE
003980        ADD 1 TO WKS-CTR-RECHAZADOS
003990     END-IF
004000     PERFORM 200-LEE-PAYREQ.
004010 210-PROCESA-PAGO-E. EXIT.
004020
004030*              V A L I D A  M E T O D O  Y  R E F E R E N C I A
004031*11/04/2007 (JLM) DK-0098 SE RECHAZA PAGO EN CASH QUE TRAE       DK-0098
004032*                 REFERENCIA - EN VENTAS EL CASH NUNCA LLEVA     DK-0098
004033*                 REFERENCIA, NO ES OPCIONAL COMO EN GASTOS.     DK-0098
004040 220-VALIDA-METODO-REF SECTION.
004050     IF DKPQ-METHOD NOT = 'CASH' AND DKPQ-REFERENCE = SPACES
004060        MOVE 'Y' TO WKS-PAGO-RECHAZADO
004070        DISPLAY 'DKS1030 - REFERENCIA OBLIGATORIA PARA '
004080                'METODO: ' DKPQ-METHOD ' VENTA: ' DKPQ-SALE-ID
004090                UPON CONSOLE
004091     END-IF
004092     IF DKPQ-METHOD = 'CASH' AND DKPQ-REFERENCE NOT = SPACES
004093        MOVE 'Y' TO WKS-PAGO-RECHAZADO
004094        DISPLAY 'DKS1030 - PAGO EN CASH NO LLEVA REFERENCIA: '
004095                'VENTA: ' DKPQ-SALE-ID UPON CONSOLE
004096     END-IF.
004110 220-VALIDA-METODO-REF-E. EXIT.
004120
004130*                 V A L I D A   V E N T A
004140 230-VALIDA-VENTA SECTION.
004150     MOVE 'N' TO WKS-EXISTE-VENTA
004160     SET WKS-TS-IDX TO 1
004170     SEARCH WKS-TS-ENTRY
004180        AT END
004190           MOVE 'N' TO WKS-EXISTE-VENTA
004200        WHEN TBS-SALE-ID (WKS-TS-IDX) = DKPQ-SALE-ID
004210           MOVE 'Y' TO WKS-EXISTE-VENTA
004220           SET WKS-VENTA-IDX TO WKS-TS-IDX
004230     END-SEARCH
004240     IF NOT EXISTE-VENTA
004250        MOVE 'Y' TO WKS-PAGO-RECHAZADO
004260        DISPLAY 'DKS1030 - VENTA NO EXISTE: ' DKPQ-SALE-ID
004270                UPON CONSOLE
004280     ELSE
004290        IF TBS-PAY-STATUS (WKS-VENTA-IDX) = 'PAID'
004300           MOVE 'Y' TO WKS-PAGO-RECHAZADO
004310           DISPLAY 'DKS1030 - LA VENTA YA ESTA PAGADA: '
004320                   DKPQ-SALE-ID UPON CONSOLE
004330        ELSE
004340           MOVE 'N' TO WKS-EXISTE-CLIENTE
004350           SET WKS-CU-IDX TO 1
004360           SEARCH WKS-CU-ENTRY
004370              AT END
004380                 MOVE 'N' TO WKS-EXISTE-CLIENTE
004390              WHEN TBC-CUST-ID (WKS-CU-IDX) =
004400                   TBS-CUST-ID (WKS-VENTA-IDX)
004410                 MOVE 'Y' TO WKS-EXISTE-CLIENTE
004420                 SET WKS-CLIENTE-IDX TO WKS-CU-IDX
004430           END-SEARCH
004440           IF NOT EXISTE-CLIENTE
004450              MOVE 'Y' TO WKS-PAGO-RECHAZADO
004460           END-IF
004470        END-IF
004480     END-IF.
004490 230-VALIDA-VENTA-E. EXIT.
004500
004510*                 V A L I D A   M O N T O
004520 240-VALIDA-MONTO SECTION.
004530     IF DKPQ-AMOUNT <= ZERO
004540        MOVE 'Y' TO WKS-PAGO-RECHAZADO
004550        DISPLAY 'DKS1030 - MONTO DE PAGO INVALIDO: '
004560                DKPQ-SALE-ID UPON CONSOLE
004570     ELSE
004580        IF DKPQ-AMOUNT > TBS-AMT-DUE (WKS-VENTA-IDX)
004590           MOVE 'Y' TO WKS-PAGO-RECHAZADO
004600           DISPLAY 'DKS1030 - MONTO DE PAGO MAYOR AL SALDO '
004610                   'PENDIENTE: ' DKPQ-SALE-ID UPON CONSOLE
004620        END-IF
004630     END-IF.
004640 240-VALIDA-MONTO-E. EXIT.
004650
004660*                 A P L I C A   P A G O
004670 250-APLICA-PAGO SECTION.
004680     ADD DKPQ-AMOUNT TO TBS-AMT-PAID (WKS-VENTA-IDX)
004690     SUBTRACT DKPQ-AMOUNT FROM TBS-AMT-DUE (WKS-VENTA-IDX)
004700     MOVE DKPQ-SALE-ID   TO DKSP-SALE-ID
004710     MOVE DKPQ-PAY-DT    TO DKSP-PAY-DT
004720     MOVE DKPQ-AMOUNT    TO DKSP-AMOUNT
004730     MOVE DKPQ-METHOD    TO DKSP-METHOD
004740     MOVE DKPQ-REFERENCE TO DKSP-REFERENCE
004750     WRITE DK-SALE-PAYMENT-RECORD.
004760 250-APLICA-PAGO-E. EXIT.
004770
004780*                 D E R I V A   E S T A D O   D E   P A G O
004790 260-DERIVA-ESTADO SECTION.
004800     IF TBS-AMT-DUE (WKS-VENTA-IDX) <= ZERO
004810        MOVE ZERO TO TBS-AMT-DUE (WKS-VENTA-IDX)
004820        MOVE 'PAID' TO TBS-PAY-STATUS (WKS-VENTA-IDX)
004830     ELSE
004840        MOVE 'PARTIAL' TO TBS-PAY-STATUS (WKS-VENTA-IDX)
004850     END-IF.
004860 260-DERIVA-ESTADO-E. EXIT.
004870
004880*              A C T U A L I Z A  S A L D O  D E L  C L I E N T E
004890 270-ACTUALIZA-SALDO-CLIENTE SECTION.
004900     SUBTRACT DKPQ-AMOUNT FROM TBC-CURR-BALANCE (WKS-CLIENTE-IDX)
004910     MOVE WKS-FECHA-CORRIDA (1:4) TO
004920          TBC-LACT-CCYY (WKS-CLIENTE-IDX)
004930     MOVE WKS-FECHA-CORRIDA (5:2) TO
004940          TBC-LACT-MM   (WKS-CLIENTE-IDX)
004950     MOVE WKS-FECHA-CORRIDA (7:2) TO
004960          TBC-LACT-DD   (WKS-CLIENTE-IDX).
004970 270-ACTUALIZA-SALDO-CLIENTE-E. EXIT.
004980
004990 800-GRABA-CLIENTES SECTION.
005000     SET WKS-CU-IDX TO 1
005010     PERFORM 801-GRABA-UN-CLIENTE
005020             UNTIL WKS-CU-IDX > WKS-CU-TOTAL.
005030 800-GRABA-CLIENTES-E. EXIT.
005040
005050 801-GRABA-UN-CLIENTE SECTION.
005060     MOVE TBC-CUST-ID      (WKS-CU-IDX)
005070          TO DKCU-CUST-ID      OF DK-CUSTMO-RECORD
005080     MOVE TBC-CUST-NAME    (WKS-CU-IDX)
005090          TO DKCU-CUST-NAME    OF DK-CUSTMO-RECORD
005100     MOVE TBC-CUST-TYPE    (WKS-CU-IDX)
005110          TO DKCU-CUST-TYPE    OF DK-CUSTMO-RECORD
005120     MOVE TBC-TIER-DISC    (WKS-CU-IDX)
005130          TO DKCU-TIER-DISC    OF DK-CUSTMO-RECORD
005140     MOVE TBC-CREDIT-LIMIT (WKS-CU-IDX)
005150          TO DKCU-CREDIT-LIMIT OF DK-CUSTMO-RECORD
005160     MOVE TBC-CURR-BALANCE (WKS-CU-IDX)
005170          TO DKCU-CURR-BALANCE OF DK-CUSTMO-RECORD
005180     MOVE TBC-STATUS       (WKS-CU-IDX)
005190          TO DKCU-STATUS       OF DK-CUSTMO-RECORD
005200     MOVE TBC-IS-DEFAULT   (WKS-CU-IDX)
005210          TO DKCU-IS-DEFAULT   OF DK-CUSTMO-RECORD
005220     MOVE TBC-LACT-CCYY    (WKS-CU-IDX)
005230          TO DKCU-LACT-CCYY    OF DK-CUSTMO-RECORD
005240     MOVE TBC-LACT-MM      (WKS-CU-IDX)
005250          TO DKCU-LACT-MM      OF DK-CUSTMO-RECORD
005260     MOVE TBC-LACT-DD      (WKS-CU-IDX)
005270          TO DKCU-LACT-DD      OF DK-CUSTMO-RECORD
005280     MOVE TBC-ADDR-LINE1   (WKS-CU-IDX)
005290          TO DKCU-ADDR-LINE1   OF DK-CUSTMO-RECORD
005300     MOVE TBC-ADDR-TOWN    (WKS-CU-IDX)
005310          TO DKCU-ADDR-TOWN    OF DK-CUSTMO-RECORD
005320     MOVE TBC-ADDR-PHONE   (WKS-CU-IDX)
005330          TO DKCU-ADDR-PHONE   OF DK-CUSTMO-RECORD
005340     WRITE DK-CUSTMO-RECORD
005350     SET WKS-CU-IDX UP BY 1.
005360 801-GRABA-UN-CLIENTE-E. EXIT.
005370
005380 815-GRABA-VENTAS SECTION.
005390     SET WKS-TS-IDX TO 1
005400     PERFORM 816-GRABA-UNA-VENTA
005410             UNTIL WKS-TS-IDX > WKS-TS-TOTAL.
005420 815-GRABA-VENTAS-E. EXIT.
005430
005440 816-GRABA-UNA-VENTA SECTION.
005450     MOVE TBS-SALE-ID      (WKS-TS-IDX) TO DKOH-SALE-ID
005460     MOVE TBS-SALE-NUMBER  (WKS-TS-IDX) TO DKOH-SALE-NUMBER
005470     MOVE TBS-SALE-TYPE    (WKS-TS-IDX) TO DKOH-SALE-TYPE
005480     MOVE TBS-CUST-ID      (WKS-TS-IDX) TO DKOH-CUST-ID
005490     MOVE TBS-ORIG-SALE-ID (WKS-TS-IDX) TO DKOH-ORIG-SALE-ID
005500     MOVE TBS-SALE-DT      (WKS-TS-IDX) TO DKOH-SALE-DT
005510     MOVE TBS-LOCATION-ID  (WKS-TS-IDX) TO DKOH-LOCATION-ID
005520     MOVE TBS-SUBTOTAL     (WKS-TS-IDX) TO DKOH-SUBTOTAL
005530     MOVE TBS-DISC-PCT     (WKS-TS-IDX) TO DKOH-DISC-PCT
005540     MOVE TBS-DISC-AMT     (WKS-TS-IDX) TO DKOH-DISC-AMT
005550     MOVE TBS-TOTAL        (WKS-TS-IDX) TO DKOH-TOTAL
005560     MOVE TBS-PAY-STATUS   (WKS-TS-IDX) TO DKOH-PAY-STATUS
005570     MOVE TBS-AMT-PAID     (WKS-TS-IDX) TO DKOH-AMT-PAID
005580     MOVE TBS-AMT-DUE      (WKS-TS-IDX) TO DKOH-AMT-DUE
005590     MOVE TBS-ITEM-COUNT   (WKS-TS-IDX) TO DKOH-ITEM-COUNT
005600     WRITE DK-SALEOUT-HEADER
005610     SET WKS-TL-IDX TO TBS-FIRST-LINE-IDX (WKS-TS-IDX)
005620     PERFORM 817-GRABA-UN-RENGLON
005630             TBS-ITEM-COUNT (WKS-TS-IDX) TIMES
005640     SET WKS-TS-IDX UP BY 1.
005650 816-GRABA-UNA-VENTA-E. EXIT.
005660
005670 817-GRABA-UN-RENGLON SECTION.
005680     MOVE TBL-SALE-ID    (WKS-TL-IDX) TO DKOI-SALE-ID
005690     MOVE TBL-ITEM-ID    (WKS-TL-IDX) TO DKOI-ITEM-ID
005700     MOVE TBL-VARIANT-ID (WKS-TL-IDX) TO DKOI-VARIANT-ID
005710     MOVE TBL-QTY        (WKS-TL-IDX) TO DKOI-QTY
005720     MOVE TBL-UNIT-PRICE (WKS-TL-IDX) TO DKOI-UNIT-PRICE
005730     MOVE TBL-DISC-PCT   (WKS-TL-IDX) TO DKOI-DISC-PCT
005740     MOVE TBL-DISC-AMT   (WKS-TL-IDX) TO DKOI-DISC-AMT
005750     MOVE TBL-LINE-TOTAL (WKS-TL-IDX) TO DKOI-LINE-TOTAL
005760     WRITE DK-SALEOUT-ITEM
005770     SET WKS-TL-IDX UP BY 1.
005780 817-GRABA-UN-RENGLON-E. EXIT.
005790
005800 820-GRABA-TOTALES SECTION.
005810     INITIALIZE DK-CTOT-OUT-RECORD
005820     MOVE 'SALE-PAYMENT-POST' TO DKCT-ENGINE-NAME
005830     MOVE WKS-CTR-LEIDOS       TO DKCT-RECS-READ
005840     MOVE WKS-CTR-POSTEADOS    TO DKCT-RECS-POSTED
005850     MOVE WKS-CTR-RECHAZADOS   TO DKCT-RECS-REJECTED
005860     MOVE WKS-CTR-KES-POSTEADO TO DKCT-KES-TOTAL
005870     WRITE DK-CTOT-OUT-RECORD.
005880 820-GRABA-TOTALES-E. EXIT.
005890
005900 900-ESTADISTICAS SECTION.
005910     DISPLAY '============================================'
005920             UPON CONSOLE
005930     DISPLAY 'DKS1030 - PAGOS LEIDOS      : ' WKS-CTR-LEIDOS
005940             UPON CONSOLE
005950     DISPLAY 'DKS1030 - PAGOS POSTEADOS   : ' WKS-CTR-POSTEADOS
005960             UPON CONSOLE
005970     DISPLAY 'DKS1030 - PAGOS RECHAZADOS  : '
005980             WKS-CTR-RECHAZADOS UPON CONSOLE
005990     DISPLAY 'DKS1030 - TOTAL KES PAGADO  : '
006000             WKS-CTR-KES-POSTEADO UPON CONSOLE
006010     DISPLAY '============================================'
006020             UPON CONSOLE.
006030 900-ESTADISTICAS-E. EXIT.
006040
006050 950-CIERRA-ARCHIVOS SECTION.
006060     CLOSE CUSTMI CUSTMO SALEIN SALEOUT PAYREQ PAYPOST DKCTOT.
006070 950-CIERRA-ARCHIVOS-E. EXIT.
