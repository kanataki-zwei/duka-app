000100******************************************************************
000110* FECHA       : 30/04/1991                                       *
000120* PROGRAMADOR : ERICK RAMIREZ (EDR)                              *
000130* APLICACION  : DUKA - ADMINISTRACION DE TIENDA                  *
000140* PROGRAMA    : DKE1020                                          *
000150* TIPO        : BATCH                                            *
000160* DESCRIPCION : MOTOR DE POSTEO DE PAGOS DE GASTO.  APLICA EL    *
000170*             : PAGO, DERIVA EL NUEVO ESTATUS Y RECALCULA EL     *
000180*             : SALDO PENDIENTE CUANDO EL GASTO SE ENMIENDA      *
000190*             : (CAMBIO DE MONTO DESPUES DE PAGOS PARCIALES).    *
000200* ARCHIVOS    : EXPMI=E,EXPMO=S,PAYREQ=E,DKCTOT=S                *
000210* ACCION (ES) : P=POSTEO                                         *
000220* PROGRAMA(S) : DKERR01                                          *
000230* INSTALADO   : DD/MM/AAAA                                       *
000240* BPM/RATIONAL: DK-0008                                          *
000250******************************************************************
000260 IDENTIFICATION DIVISION.
000270 PROGRAM-ID.    DKE1020.
000280 AUTHOR.        ERICK RAMIREZ.
000290 INSTALLATION.  DUKA SHOP-MANAGEMENT.
000300 DATE-WRITTEN.  30/04/1991.
000310 DATE-COMPILED.
000320 SECURITY.      NO CONFIDENCIAL.
000330******************************************************************
000340*                    B I T A C O R A   D E   C A M B I O S       *
000350******************************************************************
000360*30/04/1991 (EDR) DK-0008 PROGRAMA ORIGINAL.                      DK-0008 
000370*19/09/1994 (EDR) DK-0019 SE AGREGA RECALCULO DE SALDO CUANDO     DK-0019 
000380*                 EL GASTO SE ENMIENDA (NUEVO MONTO).             DK-0019 
000390*29/12/1998 (JLM) DK-0062 AJUSTE MILENIO - FECHA DE PAGO A        DK-0062 
000400*                 CCYYMMDD.                                       DK-0062 
000410*30/09/2005 (EDR) DK-0092 SE AGREGA ALIMENTADOR DE TOTALES DE     DK-0092 
000420*                 CONTROL (DKCTOT) PARA EL REPORTE CONSOLIDADO.   DK-0092 
000430******************************************************************
000440 ENVIRONMENT DIVISION.
000450 CONFIGURATION SECTION.
000460 SOURCE-COMPUTER.  IBM-370.
000470 OBJECT-COMPUTER.  IBM-370.
000480 SPECIAL-NAMES.
000490     C01 IS TOP-OF-FORM
000500     CLASS DUKA-ALFA IS "A" THRU "Z"
000510     UPSI-0 ON STATUS IS WKS-MODO-PRUEBA.
000520 INPUT-OUTPUT SECTION.
000530 FILE-CONTROL.
000540     SELECT EXPMI   ASSIGN TO EXPMI
000550            ORGANIZATION IS SEQUENTIAL
000560            FILE STATUS  IS FS-EXPMI.
000570     SELECT EXPMO   ASSIGN TO EXPMO
000580            ORGANIZATION IS SEQUENTIAL
000590            FILE STATUS  IS FS-EXPMO.
000600     SELECT PAYREQ  ASSIGN TO PAYREQ
000610            ORGANIZATION IS SEQUENTIAL
000620            FILE STATUS  IS FS-PAYREQ.
000630     SELECT DKCTOT  ASSIGN TO DKCTOT
000640            ORGANIZATION IS SEQUENTIAL
000650            FILE STATUS  IS FS-DKCTOT.
000660 DATA DIVISION.
000670 FILE SECTION.
000680 FD  EXPMI.
000690     COPY DKEXPN.
000700 FD  EXPMO.
000710     COPY DKEXPN REPLACING ==DK-EXPENSE-RECORD==
000720                          BY ==DK-EXPMO-RECORD==.
000730*           S O L I C I T U D E S  D E  P A G O  D E  G A S T O
000740 FD  PAYREQ.
000750     COPY DKEPAY.
000760 FD  DKCTOT.
000770     COPY DKCTOT REPLACING ==DK-CONTROL-TOTALS-RECORD==
000780                          BY ==DK-CTOT-OUT-RECORD==.
000790 WORKING-STORAGE SECTION.
000800 01  WKS-FILE-STATUS.
000810     05  FS-EXPMI                  PIC XX VALUE SPACES.
000820     05  FS-EXPMO                  PIC XX VALUE SPACES.
000830     05  FS-PAYREQ                 PIC XX VALUE SPACES.
000840     05  FS-DKCTOT                 PIC XX VALUE SPACES.
000850     05  FILLER                    PIC X(04) VALUE SPACES.
000860 01  WKS-PARAM-ERROR.
000870     05  WKS-PROGRAMA              PIC X(08) VALUE 'DKE1020'.
000880     05  WKS-ARCHIVO               PIC X(08) VALUE SPACES.
000890     05  WKS-ACCION                PIC X(10) VALUE SPACES.
000900     05  WKS-LLAVE                 PIC X(20) VALUE SPACES.
000910     05  FILLER                    PIC X(04) VALUE SPACES.
000920 01  WKS-FLAGS.
000930     05  WKS-FIN-EXPMI             PIC X(01) VALUE 'N'.
000940         88  FIN-EXPMI                     VALUE 'Y'.
000950     05  WKS-FIN-PAYREQ            PIC X(01) VALUE 'N'.
000960         88  FIN-PAYREQ                    VALUE 'Y'.
000970     05  WKS-PAGO-RECHAZADO        PIC X(01) VALUE 'N'.
000980         88  PAGO-RECHAZADO                VALUE 'Y'.
000990     05  WKS-MODO-PRUEBA           PIC X(01) VALUE 'N'.
001000     05  FILLER                    PIC X(04) VALUE SPACES.
001010 01  WKS-TABLA-GASTOS.
001020     05  WKS-EX-TOTAL              PIC 9(05) COMP VALUE ZERO.
001030     05  FILLER                    PIC X(04) VALUE SPACES.
001040     05  WKS-EX-ENTRY OCCURS 5000 TIMES
001050                      INDEXED BY WKS-EX-IDX.
001060         10  TBE-EXP-ID            PIC X(08).
001070         10  TBE-CATEGORY-ID       PIC X(08).
001080         10  TBE-EXP-TYPE          PIC X(10).
001090         10  TBE-TITLE             PIC X(30).
001100         10  TBE-AMOUNT            PIC S9(9)V99.
001110         10  TBE-SALE-ID           PIC X(08).
001120         10  TBE-PAY-STATUS        PIC X(07).
001130         10  TBE-AMT-PAID          PIC S9(9)V99.
001140         10  TBE-AMT-DUE           PIC S9(9)V99.
001150         10  TBE-RECURRING         PIC X(01).
001160         10  TBE-FREQ              PIC X(07).
001170         10  TBE-DAY-OF-WEEK       PIC 9(01).
001180         10  TBE-DAY-OF-MONTH      PIC 9(02).
001190         10  TBE-END-DT            PIC 9(08).
001200         10  TBE-EXP-DT            PIC 9(08).
001210         10  TBE-PARENT-ID         PIC X(08).
001220 01  WKS-CONTADORES.
001230     05  WKS-CTR-LEIDOS            PIC 9(07) COMP VALUE ZERO.
001240     05  WKS-CTR-POSTEADOS         PIC 9(07) COMP VALUE ZERO.
001250     05  WKS-CTR-RECHAZADOS        PIC 9(07) COMP VALUE ZERO.
001260     05  WKS-CTR-KES-POSTEADO      PIC S9(9)V99 VALUE ZERO.
001270     05  FILLER                    PIC X(04) VALUE SPACES.
001280 01  WKS-AUXILIARES.
001290     05  WKS-EXISTE-GASTO          PIC X(01) VALUE 'N'.
001300         88  EXISTE-GASTO                  VALUE 'Y'.
001310     05  WKS-GASTO-IDX             PIC 9(05) COMP VALUE ZERO.
001320     05  FILLER                    PIC X(04) VALUE SPACES.
001330 PROCEDURE DIVISION.
001340 000-MAIN SECTION.
001350     PERFORM 100-APERTURA-ARCHIVOS
001360     PERFORM 130-CARGA-GASTOS
001370     PERFORM 200-LEE-PAYREQ
001380     PERFORM 210-PROCESA-PAGO UNTIL FIN-PAYREQ
001390     PERFORM 800-GRABA-GASTOS
001400     PERFORM 820-GRABA-TOTALES
001410     PERFORM 900-ESTADISTICAS
001420     PERFORM 950-CIERRA-ARCHIVOS
001430     STOP RUN.
001440 000-MAIN-E. EXIT.
001450
001460 100-APERTURA-ARCHIVOS SECTION.
001470     OPEN INPUT  EXPMI PAYREQ
001480     OPEN OUTPUT EXPMO DKCTOT
001490     IF FS-EXPMI NOT = '00' AND '10'
001500        MOVE 'EXPMI'   TO WKS-ARCHIVO
001510        MOVE 'OPEN'    TO WKS-ACCION
001520        CALL 'DKERR01' USING WKS-PROGRAMA, WKS-ARCHIVO,
001530             WKS-ACCION, WKS-LLAVE, FS-EXPMI
001540        MOVE 91 TO RETURN-CODE
001550        STOP RUN
001560     END-IF.
001570 100-APERTURA-ARCHIVOS-E. EXIT.
001580
001590 130-CARGA-GASTOS SECTION.
001600     READ EXPMI
001610          AT END SET FIN-EXPMI TO TRUE
001620     END-READ
001630     PERFORM 131-AGREGA-GASTO UNTIL FIN-EXPMI.
001640 130-CARGA-GASTOS-E. EXIT.
001650
001660 131-AGREGA-GASTO SECTION.
001670     ADD 1 TO WKS-EX-TOTAL
001680     SET WKS-EX-IDX TO WKS-EX-TOTAL
001690     MOVE DKEX-EXP-ID       TO TBE-EXP-ID       (WKS-EX-IDX)
001700     MOVE DKEX-CATEGORY-ID  TO TBE-CATEGORY-ID  (WKS-EX-IDX)
001710     MOVE DKEX-EXP-TYPE     TO TBE-EXP-TYPE     (WKS-EX-IDX)
001720     MOVE DKEX-TITLE        TO TBE-TITLE        (WKS-EX-IDX)
001730     MOVE DKEX-AMOUNT       TO TBE-AMOUNT       (WKS-EX-IDX)
001740     MOVE DKEX-SALE-ID      TO TBE-SALE-ID      (WKS-EX-IDX)
001750     MOVE DKEX-PAY-STATUS   TO TBE-PAY-STATUS   (WKS-EX-IDX)
001760     MOVE DKEX-AMT-PAID     TO TBE-AMT-PAID     (WKS-EX-IDX)
001770     MOVE DKEX-AMT-DUE      TO TBE-AMT-DUE      (WKS-EX-IDX)
001780     MOVE DKEX-RECURRING    TO TBE-RECURRING    (WKS-EX-IDX)
001790     MOVE DKEX-FREQ         TO TBE-FREQ         (WKS-EX-IDX)
001800     MOVE DKEX-DAY-OF-WEEK  TO TBE-DAY-OF-WEEK  (WKS-EX-IDX)
001810     MOVE DKEX-DAY-OF-MONTH TO TBE-DAY-OF-MONTH (WKS-EX-IDX)
001820     MOVE DKEX-END-DT       TO TBE-END-DT       (WKS-EX-IDX)
001830     MOVE DKEX-EXP-DT       TO TBE-EXP-DT       (WKS-EX-IDX)
001840     MOVE DKEX-PARENT-ID    TO TBE-PARENT-ID    (WKS-EX-IDX)
001850     READ EXPMI
001860          AT END SET FIN-EXPMI TO TRUE
001870     END-READ.
001880 131-AGREGA-GASTO-E. EXIT.
001890
001900 200-LEE-PAYREQ SECTION.
001910     READ PAYREQ
001920          AT END SET FIN-PAYREQ TO TRUE
001930     END-READ.
001940 200-LEE-PAYREQ-E. EXIT.
001950
001960 210-PROCESA-PAGO SECTION.
001970     ADD 1 TO WKS-CTR-LEIDOS
001980     MOVE 'N' TO WKS-PAGO-RECHAZADO
001990     PERFORM 220-VALIDA-METODO-REF
002000     IF NOT PAGO-RECHAZADO
002010        PERFORM 230-VALIDA-GASTO
002020     END-IF
002030     IF NOT PAGO-RECHAZADO AND DKEP-NEW-AMOUNT > ZERO
002040        PERFORM 260-RECALCULA-POR-ENMIENDA
002050     END-IF
002060     IF NOT PAGO-RECHAZADO
002070        PERFORM 240-VALIDA-MONTO
002080     END-IF
002090     IF NOT PAGO-RECHAZADO
002100        PERFORM 250-APLICA-PAGO
002110        ADD 1 TO WKS-CTR-POSTEADOS
002120        ADD DKEP-AMOUNT TO WKS-CTR-KES-POSTEADO
002130     ELSE
002140        ADD 1 TO WKS-CTR-RECHAZADOS
002150     END-IF
002160     PERFORM 200-LEE-PAYREQ.
002170 210-PROCESA-PAGO-E. EXIT.
002180
002190*              V A L I D A  M E T O D O  Y  R E F E R E N C I A
002200 220-VALIDA-METODO-REF SECTION.
002210     IF DKEP-METHOD NOT = 'CASH' AND DKEP-REFERENCE = SPACES
002220        MOVE 'Y' TO WKS-PAGO-RECHAZADO
002230        DISPLAY 'DKE1020 - REFERENCIA OBLIGATORIA PARA '
002240                'METODO: ' DKEP-METHOD ' GASTO: ' DKEP-EXP-ID
002250                UPON CONSOLE
002260     END-IF.
002270 220-VALIDA-METODO-REF-E. EXIT.
002280
002290*                 V A L I D A   G A S T O
002300 230-VALIDA-GASTO SECTION.
002310     MOVE 'N' TO WKS-EXISTE-GASTO
002320     SET WKS-EX-IDX TO 1
002330     SEARCH WKS-EX-ENTRY
002340        AT END
002350           MOVE 'N' TO WKS-EXISTE-GASTO
002360        WHEN TBE-EXP-ID (WKS-EX-IDX) = DKEP-EXP-ID
002370           MOVE 'Y' TO WKS-EXISTE-GASTO
002380           SET WKS-GASTO-IDX TO WKS-EX-IDX
002390     END-SEARCH
002400     IF NOT EXISTE-GASTO
002410        MOVE 'Y' TO WKS-PAGO-RECHAZADO
002420        DISPLAY 'DKE1020 - GASTO NO EXISTE: ' DKEP-EXP-ID
002430                UPON CONSOLE
002440     ELSE
002450        IF TBE-PAY-STATUS (WKS-GASTO-IDX) = 'PAID'
002460           MOVE 'Y' TO WKS-PAGO-RECHAZADO
002470           DISPLAY 'DKE1020 - EL GASTO YA ESTA PAGADO: '
002480                   DKEP-EXP-ID UPON CONSOLE
002490        END-IF
002500     END-IF.
002510 230-VALIDA-GASTO-E. EXIT.
002520
002530*      R E C A L C U L A   S A L D O   P O R   E N M I E N D A
002540*  CUANDO EL GASTO CAMBIA DE MONTO DESPUES DE HABER RECIBIDO
002550*  PAGOS PARCIALES, EL SALDO PENDIENTE SE RECALCULA CONTRA EL
002560*  NUEVO MONTO EN LUGAR DEL ORIGINAL.  DK-0019.
002570 260-RECALCULA-POR-ENMIENDA SECTION.
002580     MOVE DKEP-NEW-AMOUNT TO TBE-AMOUNT (WKS-GASTO-IDX)
002590     COMPUTE TBE-AMT-DUE (WKS-GASTO-IDX) =
002600             DKEP-NEW-AMOUNT - TBE-AMT-PAID (WKS-GASTO-IDX)
002610     IF TBE-AMT-DUE (WKS-GASTO-IDX) < ZERO
002620        MOVE ZERO TO TBE-AMT-DUE (WKS-GASTO-IDX)
002630     END-IF.
002640 260-RECALCULA-POR-ENMIENDA-E. EXIT.
002650
002660*                 V A L I D A   M O N T O
002670 240-VALIDA-MONTO SECTION.
002680     IF DKEP-AMOUNT <= ZERO
002690        MOVE 'Y' TO WKS-PAGO-RECHAZADO
002700        DISPLAY 'DKE1020 - MONTO DE PAGO INVALIDO: '
002710                DKEP-EXP-ID UPON CONSOLE
002720     ELSE
002730        IF DKEP-AMOUNT > TBE-AMT-DUE (WKS-GASTO-IDX)
002740           MOVE 'Y' TO WKS-PAGO-RECHAZADO
002750           DISPLAY 'DKE1020 - MONTO DE PAGO MAYOR AL SALDO '
002760                   'PENDIENTE: ' DKEP-EXP-ID UPON CONSOLE
002770        END-IF
002780     END-IF.
002790 240-VALIDA-MONTO-E. EXIT.
002800
002810*              A P L I C A  P A G O  Y  D E R I V A  E S T A D O
002820 250-APLICA-PAGO SECTION.
002830     ADD DKEP-AMOUNT TO TBE-AMT-PAID (WKS-GASTO-IDX)
002840     SUBTRACT DKEP-AMOUNT FROM TBE-AMT-DUE (WKS-GASTO-IDX)
002850     IF TBE-AMT-DUE (WKS-GASTO-IDX) <= ZERO
002860        MOVE ZERO TO TBE-AMT-DUE (WKS-GASTO-IDX)
002870        MOVE 'PAID' TO TBE-PAY-STATUS (WKS-GASTO-IDX)
002880     ELSE
002890        MOVE 'PARTIAL' TO TBE-PAY-STATUS (WKS-GASTO-IDX)
002900     END-IF.
002910 250-APLICA-PAGO-E. EXIT.
002920
002930 800-GRABA-GASTOS SECTION.
002940     SET WKS-EX-IDX TO 1
002950     PERFORM 801-GRABA-UN-GASTO
002960             UNTIL WKS-EX-IDX > WKS-EX-TOTAL.
002970 800-GRABA-GASTOS-E. EXIT.
002980
002990 801-GRABA-UN-GASTO SECTION.
003000     MOVE TBE-EXP-ID       (WKS-EX-IDX)
003010          TO DKEX-EXP-ID       OF DK-EXPMO-RECORD
003020     MOVE TBE-CATEGORY-ID  (WKS-EX-IDX)
003030          TO DKEX-CATEGORY-ID  OF DK-EXPMO-RECORD
003040     MOVE TBE-EXP-TYPE     (WKS-EX-IDX)
003050          TO DKEX-EXP-TYPE     OF DK-EXPMO-RECORD
003060     MOVE TBE-TITLE        (WKS-EX-IDX)
003070          TO DKEX-TITLE        OF DK-EXPMO-RECORD
003080     MOVE TBE-AMOUNT       (WKS-EX-IDX)
003090          TO DKEX-AMOUNT       OF DK-EXPMO-RECORD
003100     MOVE TBE-SALE-ID      (WKS-EX-IDX)
003110          TO DKEX-SALE-ID      OF DK-EXPMO-RECORD
003120     MOVE TBE-PAY-STATUS   (WKS-EX-IDX)
003130          TO DKEX-PAY-STATUS   OF DK-EXPMO-RECORD
003140     MOVE TBE-AMT-PAID     (WKS-EX-IDX)
003150          TO DKEX-AMT-PAID     OF DK-EXPMO-RECORD
003160     MOVE TBE-AMT-DUE      (WKS-EX-IDX)
003170          TO DKEX-AMT-DUE      OF DK-EXPMO-RECORD
003180     MOVE TBE-RECURRING    (WKS-EX-IDX)
003190          TO DKEX-RECURRING    OF DK-EXPMO-RECORD
003200     MOVE TBE-FREQ         (WKS-EX-IDX)
003210          TO DKEX-FREQ         OF DK-EXPMO-RECORD
003220     MOVE TBE-DAY-OF-WEEK  (WKS-EX-IDX)
003230          TO DKEX-DAY-OF-WEEK  OF DK-EXPMO-RECORD
003240     MOVE TBE-DAY-OF-MONTH (WKS-EX-IDX)
003250          TO DKEX-DAY-OF-MONTH OF DK-EXPMO-RECORD
003260     MOVE TBE-END-DT       (WKS-EX-IDX)
003270          TO DKEX-END-DT       OF DK-EXPMO-RECORD
003280     MOVE TBE-EXP-DT       (WKS-EX-IDX)
003290          TO DKEX-EXP-DT       OF DK-EXPMO-RECORD
003300     MOVE TBE-PARENT-ID    (WKS-EX-IDX)
003310          TO DKEX-PARENT-ID    OF DK-EXPMO-RECORD
003320     WRITE DK-EXPMO-RECORD
003330     SET WKS-EX-IDX UP BY 1.
003340 801-GRABA-UN-GASTO-E. EXIT.
003350
003360 820-GRABA-TOTALES SECTION.
003370     INITIALIZE DK-CTOT-OUT-RECORD
003380     MOVE 'EXPENSE-PAY-POST'  TO DKCT-ENGINE-NAME
003390     MOVE WKS-CTR-LEIDOS      TO DKCT-RECS-READ
003400     MOVE WKS-CTR-POSTEADOS   TO DKCT-RECS-POSTED
003410     MOVE WKS-CTR-RECHAZADOS  TO DKCT-RECS-REJECTED
003420     MOVE WKS-CTR-KES-POSTEADO TO DKCT-KES-TOTAL
003430     WRITE DK-CTOT-OUT-RECORD.
003440 820-GRABA-TOTALES-E. EXIT.
003450
003460 900-ESTADISTICAS SECTION.
003470     DISPLAY '============================================'
003480             UPON CONSOLE
003490     DISPLAY 'DKE1020 - PAGOS LEIDOS      : ' WKS-CTR-LEIDOS
003500             UPON CONSOLE
003510     DISPLAY 'DKE1020 - PAGOS POSTEADOS   : ' WKS-CTR-POSTEADOS
003520             UPON CONSOLE
003530     DISPLAY 'DKE1020 - PAGOS RECHAZADOS  : '
003540             WKS-CTR-RECHAZADOS UPON CONSOLE
003550     DISPLAY 'DKE1020 - TOTAL KES PAGADO  : '
003560             WKS-CTR-KES-POSTEADO UPON CONSOLE
003570     DISPLAY '============================================'
003580             UPON CONSOLE.
003590 900-ESTADISTICAS-E. EXIT.
003600
003610 950-CIERRA-ARCHIVOS SECTION.
003620     CLOSE EXPMI EXPMO PAYREQ DKCTOT.
003630 950-CIERRA-ARCHIVOS-E. EXIT.
