000100******************************************************************
000110* FECHA       : 22/04/1991                                       *
000120* PROGRAMADOR : ERICK RAMIREZ (EDR)                              *
000130* APLICACION  : DUKA - ADMINISTRACION DE TIENDA                  *
000140* PROGRAMA    : DKE1010                                          *
000150* TIPO        : BATCH                                            *
000160* DESCRIPCION : MOTOR DE POSTEO DE GASTOS.  VALIDA LA CATEGORIA  *
000170*             : CONTRA EL CATALOGO DKEXCAT, ESCRIBE EL GASTO     *
000180*             : PADRE Y, SI ES RECURRENTE, GENERA HASTA 12       *
000190*             : GASTOS HIJOS (SEMANAL O MENSUAL) HASTA LA FECHA  *
000200*             : FIN DE LA RECURRENCIA O UN ANO DESPUES DE LA     *
000210*             : FECHA DE GASTO SI NO SE CAPTURO FECHA FIN.       *
000220* ARCHIVOS    : EXPMI=E,EXPMO=S,EXPREQ=E,EXCAT=E,DKCTOT=S        *
000230* ACCION (ES) : P=POSTEO                                         *
000240* PROGRAMA(S) : DKERR01                                          *
000250* INSTALADO   : DD/MM/AAAA                                       *
000260* BPM/RATIONAL: DK-0006                                          *
000270******************************************************************
000280 IDENTIFICATION DIVISION.
000290 PROGRAM-ID.    DKE1010.
000300 AUTHOR.        ERICK RAMIREZ.
000310 INSTALLATION.  DUKA SHOP-MANAGEMENT.
000320 DATE-WRITTEN.  22/04/1991.
000330 DATE-COMPILED.
000340 SECURITY.      NO CONFIDENCIAL.
000350******************************************************************
000360*                    B I T A C O R A   D E   C A M B I O S       *
000370******************************************************************
000380*22/04/1991 (EDR) DK-0006 PROGRAMA ORIGINAL.                      DK-0006
000390*11/02/1994 (EDR) DK-0017 SE AGREGA GENERACION DE GASTOS HIJOS    DK-0017
000400*                 PARA RECURRENCIA MENSUAL.                       DK-0017
000410*04/08/1996 (LMQ) DK-0029 SE CORRIGE CALCULO DE ANO BISIESTO EN   DK-0029
000420*                 LA RECURRENCIA SEMANAL DE FIN DE FEBRERO.       DK-0029
000430*29/12/1998 (JLM) DK-0061 AJUSTE MILENIO - FECHAS DE GASTO A      DK-0061
000440*                 CCYYMMDD EN TODAS LAS TABLAS DE FECHA.          DK-0061
000450*14/03/2003 (RPP) DK-0079 SE AMPLIA TABLA DE GASTOS DE 2000 A     DK-0079
000460*                 5000 REGISTROS POR CRECIMIENTO DE LA TIENDA.    DK-0079
000470*30/09/2005 (EDR) DK-0091 SE AGREGA ALIMENTADOR DE TOTALES DE     DK-0091
000480*                 CONTROL (DKCTOT) PARA EL REPORTE CONSOLIDADO.   DK-0091
000490*04/03/2007 (JLM) DK-0096 FECHA FIN EN CERO YA NO RECHAZA EL      DK-0096
000500*                 GASTO - GENERA HASTA UN ANO DESPUES DE LA       DK-0096
000510*                 FECHA DE GASTO.  LA RECURRENCIA SEMANAL YA      DK-0096
000520*                 RESPETA EL DIA DE LA SEMANA CAPTURADO EN LUGAR  DK-0096
000530*                 DE REPETIR SIEMPRE EL DIA DE LA FECHA DE        DK-0096
000540*                 GASTO.  SE VALIDA DIA-SEMANA/DIA-MES SEGUN LA   DK-0096
000541*                 FRECUENCIA.  REPORTADO POR AUDITORIA.           DK-0096
000542*11/04/2007 (JLM) DK-0097 300-VALIDA-CATEGORIA AHORA VALIDA QUE   DK-0097
000543*                 EL TIPO DE CATEGORIA CUADRE CON EL TIPO DE      DK-0097
000544*                 GASTO SOLICITADO Y QUE UN GASTO SALES TRAIGA    DK-0097
000545*                 REFERENCIA DE VENTA.  REPORTADO POR AUDITORIA.  DK-0097
000560******************************************************************
000570 ENVIRONMENT DIVISION.
000580 CONFIGURATION SECTION.
000590 SOURCE-COMPUTER.  IBM-370.
000600 OBJECT-COMPUTER.  IBM-370.
000610 SPECIAL-NAMES.
000620     C01 IS TOP-OF-FORM
000630     CLASS DUKA-ALFA IS "A" THRU "Z"
000640     UPSI-0 ON STATUS IS WKS-MODO-PRUEBA.
000650 INPUT-OUTPUT SECTION.
000660 FILE-CONTROL.
000670     SELECT EXPMI   ASSIGN TO EXPMI
000680            ORGANIZATION IS SEQUENTIAL
000690            FILE STATUS  IS FS-EXPMI.
000700     SELECT EXPMO   ASSIGN TO EXPMO
000710            ORGANIZATION IS SEQUENTIAL
000720            FILE STATUS  IS FS-EXPMO.
000730     SELECT EXPREQ  ASSIGN TO EXPREQ
000740            ORGANIZATION IS SEQUENTIAL
000750            FILE STATUS  IS FS-EXPREQ.
000760     SELECT EXCAT   ASSIGN TO EXCAT
000770            ORGANIZATION IS SEQUENTIAL
000780            FILE STATUS  IS FS-EXCAT.
000790     SELECT DKCTOT  ASSIGN TO DKCTOT
000800            ORGANIZATION IS SEQUENTIAL
000810            FILE STATUS  IS FS-DKCTOT.
000820 DATA DIVISION.
000830 FILE SECTION.
000840*              M A E S T R O   D E   G A S T O S   (E)
000850 FD  EXPMI.
000860     COPY DKEXPN.
000870*              M A E S T R O   D E   G A S T O S   (S)
000880 FD  EXPMO.
000890     COPY DKEXPN REPLACING ==DK-EXPENSE-RECORD==
000900                          BY ==DK-EXPMO-RECORD==.
000910*              S O L I C I T U D E S   D E   G A S T O   (E)
000920*  FORMATO PROPIO DEL MOTOR - NO REUTILIZA DKEXPN PARA EVITAR
000930*  AMBIGUEDAD CON EXPMI/EXPMO EN LA MISMA COMPILACION.
000940 FD  EXPREQ.
000950 01  DK-EXP-REQ-RECORD.
000960     05  DKXR-CATEGORY-ID          PIC X(08).
000970     05  DKXR-EXP-TYPE             PIC X(10).
000980     05  DKXR-TITLE                PIC X(30).
000990     05  DKXR-AMOUNT               PIC S9(9)V99.
001000     05  DKXR-SALE-ID              PIC X(08).
001010     05  DKXR-RECURRING            PIC X(01).
001020     05  DKXR-FREQ                 PIC X(07).
001030     05  DKXR-DAY-OF-WEEK          PIC 9(01).
001040     05  DKXR-DAY-OF-MONTH         PIC 9(02).
001050     05  DKXR-END-DT               PIC 9(08).
001060     05  DKXR-EXP-DT               PIC 9(08).
001070     05  FILLER                    PIC X(15).
001080*              C A T A L O G O   D E   C A T E G O R I A S   (E)
001090 FD  EXCAT.
001100     COPY DKEXCAT.
001110*              A L I M E N T A D O R   D E   T O T A L E S
001120 FD  DKCTOT.
001130     COPY DKCTOT REPLACING ==DK-CONTROL-TOTALS-RECORD==
001140                          BY ==DK-CTOT-OUT-RECORD==.
001150 WORKING-STORAGE SECTION.
001160 01  WKS-FILE-STATUS.
001170     05  FS-EXPMI                  PIC XX VALUE SPACES.
001180     05  FS-EXPMO                  PIC XX VALUE SPACES.
001190     05  FS-EXPREQ                 PIC XX VALUE SPACES.
001200     05  FS-EXCAT                  PIC XX VALUE SPACES.
001210     05  FS-DKCTOT                 PIC XX VALUE SPACES.
001220     05  FILLER                    PIC X(04) VALUE SPACES.
001230 01  WKS-PARAM-ERROR.
001240     05  WKS-PROGRAMA              PIC X(08) VALUE 'DKE1010'.
001250     05  WKS-ARCHIVO               PIC X(08) VALUE SPACES.
001260     05  WKS-ACCION                PIC X(10) VALUE SPACES.
001270     05  WKS-LLAVE                 PIC X(20) VALUE SPACES.
001280     05  FILLER                    PIC X(04) VALUE SPACES.
001290 01  WKS-FLAGS.
001300     05  WKS-FIN-EXPMI             PIC X(01) VALUE 'N'.
001310         88  FIN-EXPMI                     VALUE 'Y'.
001320     05  WKS-FIN-EXCAT             PIC X(01) VALUE 'N'.
001330         88  FIN-EXCAT                     VALUE 'Y'.
001340     05  WKS-FIN-EXPREQ            PIC X(01) VALUE 'N'.
001350         88  FIN-EXPREQ                    VALUE 'Y'.
001360     05  WKS-GASTO-RECHAZADO       PIC X(01) VALUE 'N'.
001370         88  GASTO-RECHAZADO               VALUE 'Y'.
001380     05  WKS-MODO-PRUEBA           PIC X(01) VALUE 'N'.
001390     05  FILLER                    PIC X(04) VALUE SPACES.
001400******************************************************************
001410*      T A B L A   D E   C A T E G O R I A S  ( 100 )            *
001420******************************************************************
001430 01  WKS-TABLA-CATEGORIAS.
001440     05  WKS-EC-TOTAL              PIC 9(05) COMP VALUE ZERO.
001450     05  FILLER                    PIC X(04) VALUE SPACES.
001460     05  WKS-EC-ENTRY OCCURS 100 TIMES
001470                      INDEXED BY WKS-EC-IDX.
001480         10  TBK-CATEGORY-ID       PIC X(08).
001490         10  TBK-CATEGORY-TYPE     PIC X(10).
001500         10  TBK-ACTIVE            PIC X(01).
001510******************************************************************
001520*      T A B L A   D E   G A S T O S   ( 5000 )  DK-0079         *
001530******************************************************************
001540 01  WKS-TABLA-GASTOS.
001550     05  WKS-EX-TOTAL              PIC 9(05) COMP VALUE ZERO.
001560     05  FILLER                    PIC X(04) VALUE SPACES.
001570     05  WKS-EX-ENTRY OCCURS 5000 TIMES
001580                      INDEXED BY WKS-EX-IDX.
001590         10  TBE-EXP-ID            PIC X(08).
001600         10  TBE-CATEGORY-ID       PIC X(08).
001610         10  TBE-EXP-TYPE          PIC X(10).
001620         10  TBE-TITLE             PIC X(30).
001630         10  TBE-AMOUNT            PIC S9(9)V99.
001640         10  TBE-SALE-ID           PIC X(08).
001650         10  TBE-PAY-STATUS        PIC X(07).
001660         10  TBE-AMT-PAID          PIC S9(9)V99.
001670         10  TBE-AMT-DUE           PIC S9(9)V99.
001680         10  TBE-RECURRING         PIC X(01).
001690         10  TBE-FREQ              PIC X(07).
001700         10  TBE-DAY-OF-WEEK       PIC 9(01).
001710         10  TBE-DAY-OF-MONTH      PIC 9(02).
001720         10  TBE-END-DT            PIC 9(08).
001730         10  TBE-EXP-DT            PIC 9(08).
001740         10  TBE-PARENT-ID         PIC X(08).
001750******************************************************************
001760*          T A B L A   D E   D I A S   P O R   M E S             *
001770******************************************************************
001780 01  WKS-TABLA-DIAS-MES VALUE
001790     '312831303130313130313031'.
001800     05  WKS-DIAS-MES-TB OCCURS 12 TIMES PIC 9(02).
001810 01  WKS-CONTADORES.
001820     05  WKS-CTR-LEIDOS            PIC 9(07) COMP VALUE ZERO.
001830     05  WKS-CTR-POSTEADOS         PIC 9(07) COMP VALUE ZERO.
001840     05  WKS-CTR-RECHAZADOS        PIC 9(07) COMP VALUE ZERO.
001850     05  WKS-CTR-HIJOS-GENERADOS   PIC 9(07) COMP VALUE ZERO.
001860     05  WKS-CTR-KES-POSTEADO      PIC S9(9)V99 VALUE ZERO.
001870     05  FILLER                    PIC X(04) VALUE SPACES.
001880 01  WKS-AUXILIARES.
001890     05  WKS-EXISTE-CATEGORIA      PIC X(01) VALUE 'N'.
001900         88  EXISTE-CATEGORIA              VALUE 'Y'.
001910     05  WKS-DIAS-EN-MES           PIC 9(02) COMP VALUE ZERO.
001920     05  WKS-BISIESTO              PIC X(01) VALUE 'N'.
001930         88  ANO-BISIESTO                  VALUE 'Y'.
001940     05  WKS-RESIDUO-4             PIC 9(04) COMP VALUE ZERO.
001950     05  WKS-RESIDUO-100           PIC 9(04) COMP VALUE ZERO.
001960     05  WKS-RESIDUO-400           PIC 9(04) COMP VALUE ZERO.
001970     05  WKS-COCIENTE              PIC 9(04) COMP VALUE ZERO.
001980     05  WKS-SUB-HIJO              PIC 9(02) COMP VALUE ZERO.
001990     05  WKS-FECHA-HIJO.
002000         10  WKS-FH-CCYY           PIC 9(04).
002010         10  WKS-FH-MM             PIC 9(02).
002020         10  WKS-FH-DD             PIC 9(02).
002030     05  WKS-FECHA-HIJO-R REDEFINES WKS-FECHA-HIJO PIC 9(08).
002040     05  WKS-FECHA-CORRIDA         PIC 9(08) VALUE ZERO.
002050     05  WKS-EX-TOTAL-DISPLAY      PIC 9(08) VALUE ZERO.
002060     05  WKS-FECHA-FRONTERA        PIC 9(08) VALUE ZERO.
002070     05  WKS-DIAS-A-SUMAR          PIC 9(02) COMP VALUE ZERO.
002080     05  WKS-DIAS-PRIMERA-SEMANAL  PIC 9(02) COMP VALUE ZERO.
002090     05  WKS-DIFERENCIA-DIAS       PIC S9(02) COMP VALUE ZERO.
002100     05  FILLER                    PIC X(04) VALUE SPACES.
002110******************************************************************
002120*      C A L C U L O   D E L   D I A   D E   S E M A N A         *
002130*      (CONGRUENCIA DE ZELLER) - DK-0096                          *
002140******************************************************************
002150 01  WKS-CALCULO-SEMANA.
002160     05  WKS-ZW-FECHA-ENTRA        PIC 9(08).
002170     05  WKS-ZW-FECHA-ENTRA-R REDEFINES WKS-ZW-FECHA-ENTRA.
002180         10  WKS-ZW-CCYY           PIC 9(04).
002190         10  WKS-ZW-MM             PIC 9(02).
002200         10  WKS-ZW-DD             PIC 9(02).
002205     05  WKS-ZW-AGNO-AJUST         PIC S9(04) COMP VALUE ZERO.
002210     05  WKS-ZW-MES-AJUST          PIC S9(02) COMP VALUE ZERO.
002215     05  WKS-ZW-SIGLO              PIC S9(04) COMP VALUE ZERO.
002220     05  WKS-ZW-ANO-SIGLO          PIC S9(04) COMP VALUE ZERO.
002225     05  WKS-ZW-TERMINO-1          PIC S9(04) COMP VALUE ZERO.
002230     05  WKS-ZW-TERMINO-2          PIC S9(04) COMP VALUE ZERO.
002235     05  WKS-ZW-TERMINO-3          PIC S9(04) COMP VALUE ZERO.
002240     05  WKS-ZW-H                  PIC S9(09) COMP VALUE ZERO.
002245     05  WKS-ZW-COCIENTE-H         PIC S9(09) COMP VALUE ZERO.
002250     05  WKS-ZW-RESIDUO-H          PIC S9(04) COMP VALUE ZERO.
002255     05  WKS-ZW-DIA-SEMANA         PIC 9(01) COMP VALUE ZERO.
002260     05  FILLER                    PIC X(04) VALUE SPACES.
002265 PROCEDURE DIVISION.
002340******************************************************************
002350*                 S E C C I O N   P R I N C I P A L              *
002360******************************************************************
002370 000-MAIN SECTION.
002380     PERFORM 100-APERTURA-ARCHIVOS
002390     PERFORM 110-CARGA-CATEGORIAS
002400     PERFORM 130-CARGA-GASTOS
002410     PERFORM 200-LEE-EXPREQ
002420     PERFORM 210-PROCESA-SOLICITUD UNTIL FIN-EXPREQ
002430     PERFORM 800-GRABA-GASTOS
002440     PERFORM 820-GRABA-TOTALES
002450     PERFORM 900-ESTADISTICAS
002460     PERFORM 950-CIERRA-ARCHIVOS
002470     STOP RUN.
002480 000-MAIN-E. EXIT.
002490
002500 100-APERTURA-ARCHIVOS SECTION.
002510     ACCEPT WKS-FECHA-CORRIDA FROM DATE YYYYMMDD
002520     OPEN INPUT  EXPMI EXCAT EXPREQ
002530     OPEN OUTPUT EXPMO DKCTOT
002540     IF FS-EXPMI NOT = '00' AND '10'
002550        MOVE 'EXPMI'   TO WKS-ARCHIVO
002560        MOVE 'OPEN'    TO WKS-ACCION
002570        CALL 'DKERR01' USING WKS-PROGRAMA, WKS-ARCHIVO,
002580             WKS-ACCION, WKS-LLAVE, FS-EXPMI
002590        MOVE 91 TO RETURN-CODE
002600        STOP RUN
002610     END-IF.
002620 100-APERTURA-ARCHIVOS-E. EXIT.
002630
002640 110-CARGA-CATEGORIAS SECTION.
002650     READ EXCAT
002660          AT END SET FIN-EXCAT TO TRUE
002670     END-READ
002680     PERFORM 111-AGREGA-CATEGORIA UNTIL FIN-EXCAT.
002690 110-CARGA-CATEGORIAS-E. EXIT.
002700
002710 111-AGREGA-CATEGORIA SECTION.
002720     ADD 1 TO WKS-EC-TOTAL
002730     SET WKS-EC-IDX TO WKS-EC-TOTAL
002740     MOVE DKEC-CATEGORY-ID   TO TBK-CATEGORY-ID   (WKS-EC-IDX)
002750     MOVE DKEC-CATEGORY-TYPE TO TBK-CATEGORY-TYPE (WKS-EC-IDX)
002760     MOVE DKEC-ACTIVE        TO TBK-ACTIVE        (WKS-EC-IDX)
002770     READ EXCAT
002780          AT END SET FIN-EXCAT TO TRUE
002790     END-READ.
002800 111-AGREGA-CATEGORIA-E. EXIT.
002810
002820 130-CARGA-GASTOS SECTION.
002830     READ EXPMI
002840          AT END SET FIN-EXPMI TO TRUE
002850     END-READ
002860     PERFORM 131-AGREGA-GASTO UNTIL FIN-EXPMI.
002870 130-CARGA-GASTOS-E. EXIT.
002880
002890 131-AGREGA-GASTO SECTION.
002900     ADD 1 TO WKS-EX-TOTAL
002910     SET WKS-EX-IDX TO WKS-EX-TOTAL
002920     MOVE DKEX-EXP-ID       TO TBE-EXP-ID       (WKS-EX-IDX)
002930     MOVE DKEX-CATEGORY-ID  TO TBE-CATEGORY-ID  (WKS-EX-IDX)
002940     MOVE DKEX-EXP-TYPE     TO TBE-EXP-TYPE     (WKS-EX-IDX)
002950     MOVE DKEX-TITLE        TO TBE-TITLE        (WKS-EX-IDX)
002960     MOVE DKEX-AMOUNT       TO TBE-AMOUNT       (WKS-EX-IDX)
002970     MOVE DKEX-SALE-ID      TO TBE-SALE-ID      (WKS-EX-IDX)
002980     MOVE DKEX-PAY-STATUS   TO TBE-PAY-STATUS   (WKS-EX-IDX)
002990     MOVE DKEX-AMT-PAID     TO TBE-AMT-PAID     (WKS-EX-IDX)
003000     MOVE DKEX-AMT-DUE      TO TBE-AMT-DUE      (WKS-EX-IDX)
003010     MOVE DKEX-RECURRING    TO TBE-RECURRING    (WKS-EX-IDX)
003020     MOVE DKEX-FREQ         TO TBE-FREQ         (WKS-EX-IDX)
003030     MOVE DKEX-DAY-OF-WEEK  TO TBE-DAY-OF-WEEK  (WKS-EX-IDX)
003040     MOVE DKEX-DAY-OF-MONTH TO TBE-DAY-OF-MONTH (WKS-EX-IDX)
003050     MOVE DKEX-END-DT       TO TBE-END-DT       (WKS-EX-IDX)
003060     MOVE DKEX-EXP-DT       TO TBE-EXP-DT       (WKS-EX-IDX)
003070     MOVE DKEX-PARENT-ID    TO TBE-PARENT-ID    (WKS-EX-IDX)
003080     READ EXPMI
003090          AT END SET FIN-EXPMI TO TRUE
003100     END-READ.
003110 131-AGREGA-GASTO-E. EXIT.
003120
003130 200-LEE-EXPREQ SECTION.
003140     READ EXPREQ
003150          AT END SET FIN-EXPREQ TO TRUE
003160     END-READ.
003170 200-LEE-EXPREQ-E. EXIT.
003180
003190*      P R O C E S O   D E   U N A   S O L I C I T U D
003200 210-PROCESA-SOLICITUD SECTION.
003210     ADD 1 TO WKS-CTR-LEIDOS
003220     MOVE 'N' TO WKS-GASTO-RECHAZADO
003230     PERFORM 300-VALIDA-CATEGORIA
003240     IF NOT GASTO-RECHAZADO AND DKXR-RECURRING = 'Y'
003250        PERFORM 310-VALIDA-RECURRENCIA
003260     END-IF
003270     IF NOT GASTO-RECHAZADO
003280        PERFORM 320-ESCRIBE-PADRE
003290        IF DKXR-RECURRING = 'Y'
003300           PERFORM 330-GENERA-FECHAS-RECURRENTES
003310        END-IF
003320        ADD 1 TO WKS-CTR-POSTEADOS
003330        ADD DKXR-AMOUNT TO WKS-CTR-KES-POSTEADO
003340     ELSE
003350        ADD 1 TO WKS-CTR-RECHAZADOS
003360     END-IF
003370     PERFORM 200-LEE-EXPREQ.
003380 210-PROCESA-SOLICITUD-E. EXIT.
003390
003400*                 V A L I D A   C A T E G O R I A
003401*11/04/2007 (JLM) DK-0097 SE VALIDA QUE EL TIPO DE GASTO         DK-0097
003402*                 CUADRE CON EL TIPO DE LA CATEGORIA Y QUE UN    DK-0097
003403*                 GASTO SALES TRAIGA REFERENCIA DE VENTA.        DK-0097
003410 300-VALIDA-CATEGORIA SECTION.
003420     MOVE 'N' TO WKS-EXISTE-CATEGORIA
003430     SET WKS-EC-IDX TO 1
003440     SEARCH WKS-EC-ENTRY
003450        AT END
003460           MOVE 'N' TO WKS-EXISTE-CATEGORIA
003470        WHEN TBK-CATEGORY-ID (WKS-EC-IDX) = DKXR-CATEGORY-ID
003480           MOVE 'Y' TO WKS-EXISTE-CATEGORIA
003490     END-SEARCH
003500     IF NOT EXISTE-CATEGORIA
003510        MOVE 'Y' TO WKS-GASTO-RECHAZADO
003520        DISPLAY 'DKE1010 - CATEGORIA NO EXISTE: '
003530                DKXR-CATEGORY-ID UPON CONSOLE
003540     ELSE
003550        IF TBK-ACTIVE (WKS-EC-IDX) NOT = 'Y'
003560           MOVE 'Y' TO WKS-GASTO-RECHAZADO
003570           DISPLAY 'DKE1010 - CATEGORIA INACTIVA: '
003580                   DKXR-CATEGORY-ID UPON CONSOLE
003581        END-IF
003582        IF NOT GASTO-RECHAZADO
003583           IF TBK-CATEGORY-TYPE (WKS-EC-IDX) NOT = DKXR-EXP-TYPE
003584              MOVE 'Y' TO WKS-GASTO-RECHAZADO
003585              DISPLAY 'DKE1010 - TIPO DE GASTO NO CUADRA CON '
003586                      'LA CATEGORIA: ' DKXR-CATEGORY-ID
003587                      UPON CONSOLE
003588           END-IF
003589        END-IF
003590        IF NOT GASTO-RECHAZADO
003591           IF DKXR-EXP-TYPE = 'SALES' AND DKXR-SALE-ID = SPACES
003592              MOVE 'Y' TO WKS-GASTO-RECHAZADO
003593              DISPLAY 'DKE1010 - GASTO SALES SIN REFERENCIA '
003594                      'DE VENTA' UPON CONSOLE
003595           END-IF
003596        END-IF
003600     END-IF.
003610 300-VALIDA-CATEGORIA-E. EXIT.
003620
003630*                 V A L I D A   R E C U R R E N C I A
003640*04/03/2007 (JLM) DK-0096 FIN EN CERO YA NO SE RECHAZA, ES        DK-0096
003650*                 "SIN FECHA FIN" (336-CALCULA-FRONTERA-365).     DK-0096
003660*04/03/2007 (JLM) DK-0096 SE VALIDA DIA-SEMANA/DIA-MES SEGUN      DK-0096
003670*                 LA FRECUENCIA SOLICITADA.                       DK-0096
003680 310-VALIDA-RECURRENCIA SECTION.
003690     IF DKXR-FREQ NOT = 'WEEKLY' AND DKXR-FREQ NOT = 'MONTHLY'
003700        MOVE 'Y' TO WKS-GASTO-RECHAZADO
003710        DISPLAY 'DKE1010 - FRECUENCIA INVALIDA: ' DKXR-FREQ
003720                UPON CONSOLE
003730     ELSE
003740        IF DKXR-FREQ = 'WEEKLY'
003750           IF DKXR-DAY-OF-WEEK > 6
003760              MOVE 'Y' TO WKS-GASTO-RECHAZADO
003770              DISPLAY 'DKE1010 - FALTA DIA DE LA SEMANA '
003780                      '(WEEKLY)' UPON CONSOLE
003790           END-IF
003800        ELSE
003810           IF DKXR-DAY-OF-MONTH = ZERO
003820                 OR DKXR-DAY-OF-MONTH > 31
003830              MOVE 'Y' TO WKS-GASTO-RECHAZADO
003840              DISPLAY 'DKE1010 - FALTA DIA DEL MES '
003850                      '(MONTHLY)' UPON CONSOLE
003860           END-IF
003870        END-IF
003880        IF NOT GASTO-RECHAZADO AND DKXR-END-DT NOT = ZERO
003890           IF DKXR-END-DT < DKXR-EXP-DT
003900              MOVE 'Y' TO WKS-GASTO-RECHAZADO
003910              DISPLAY 'DKE1010 - FECHA FIN ANTERIOR A LA '
003920                      'FECHA DE GASTO' UPON CONSOLE
003930           END-IF
003940        END-IF
003950     END-IF.
003960 310-VALIDA-RECURRENCIA-E. EXIT.
003970
003980*                 E S C R I B E   G A S T O   P A D R E
003990*  EL PADRE SE AGREGA A LA TABLA EN MEMORIA - EL MAESTRO SE
004000*  GRABA COMPLETO AL FINAL (800-GRABA-GASTOS).
004010 320-ESCRIBE-PADRE SECTION.
004020     ADD 1 TO WKS-EX-TOTAL
004030     SET WKS-EX-IDX TO WKS-EX-TOTAL
004040     MOVE WKS-EX-TOTAL      TO WKS-EX-TOTAL-DISPLAY
004050     MOVE WKS-EX-TOTAL-DISPLAY TO TBE-EXP-ID    (WKS-EX-IDX)
004060     MOVE DKXR-CATEGORY-ID  TO TBE-CATEGORY-ID  (WKS-EX-IDX)
004070     MOVE DKXR-EXP-TYPE     TO TBE-EXP-TYPE     (WKS-EX-IDX)
004080     MOVE DKXR-TITLE        TO TBE-TITLE        (WKS-EX-IDX)
004090     MOVE DKXR-AMOUNT       TO TBE-AMOUNT       (WKS-EX-IDX)
004100     MOVE DKXR-SALE-ID      TO TBE-SALE-ID      (WKS-EX-IDX)
004110     MOVE 'UNPAID'          TO TBE-PAY-STATUS   (WKS-EX-IDX)
004120     MOVE ZERO              TO TBE-AMT-PAID     (WKS-EX-IDX)
004130     MOVE DKXR-AMOUNT       TO TBE-AMT-DUE      (WKS-EX-IDX)
004140     MOVE DKXR-RECURRING    TO TBE-RECURRING    (WKS-EX-IDX)
004150     MOVE DKXR-FREQ         TO TBE-FREQ         (WKS-EX-IDX)
004160     MOVE DKXR-DAY-OF-WEEK  TO TBE-DAY-OF-WEEK  (WKS-EX-IDX)
004170     MOVE DKXR-DAY-OF-MONTH TO TBE-DAY-OF-MONTH (WKS-EX-IDX)
004180     MOVE DKXR-END-DT       TO TBE-END-DT       (WKS-EX-IDX)
004190     MOVE DKXR-EXP-DT       TO TBE-EXP-DT       (WKS-EX-IDX)
004200     MOVE SPACES            TO TBE-PARENT-ID    (WKS-EX-IDX).
004210 320-ESCRIBE-PADRE-E. EXIT.
004220
004230*      G E N E R A  G A S T O S  H I J O S  R E C U R R E N T E S
004240 330-GENERA-FECHAS-RECURRENTES SECTION.
004250     MOVE TBE-EXP-ID (WKS-EX-IDX) TO WKS-LLAVE (1:8)
004260     PERFORM 336-CALCULA-FRONTERA-365
004270     MOVE TBE-EXP-DT (WKS-EX-IDX) TO WKS-FECHA-HIJO-R
004280     IF TBE-FREQ (WKS-EX-IDX) = 'WEEKLY'
004290        PERFORM 337-CALCULA-DIA-SEMANA-ANCLA
004300     END-IF
004310     MOVE 1 TO WKS-SUB-HIJO
004320     PERFORM 331-DERIVA-SIGUIENTE-FECHA
004330             UNTIL WKS-SUB-HIJO > 12
004340                OR WKS-FECHA-HIJO-R > WKS-FECHA-FRONTERA.
004350 330-GENERA-FECHAS-RECURRENTES-E. EXIT.
004360
004370 331-DERIVA-SIGUIENTE-FECHA SECTION.
004380     IF TBE-FREQ (WKS-EX-IDX) = 'WEEKLY'
004390        IF WKS-SUB-HIJO = 1
004400           MOVE WKS-DIAS-PRIMERA-SEMANAL TO WKS-DIAS-A-SUMAR
004410        ELSE
004420           MOVE 7 TO WKS-DIAS-A-SUMAR
004430        END-IF
004440        PERFORM 332-SUMA-DIAS
004450     ELSE
004460        PERFORM 333-SUMA-UN-MES
004470     END-IF
004480     IF WKS-FECHA-HIJO-R <= WKS-FECHA-FRONTERA
004490        PERFORM 340-ESCRIBE-HIJO
004500        ADD 1 TO WKS-CTR-HIJOS-GENERADOS
004510     END-IF
004520     ADD 1 TO WKS-SUB-HIJO.
004530 331-DERIVA-SIGUIENTE-FECHA-E. EXIT.
004540
004550*                 S U M A   D I A S
004560*04/03/2007 (JLM) DK-0096 GENERALIZADA PARA SUMAR UN NUMERO       DK-0096
004570*                 VARIABLE DE DIAS (WKS-DIAS-A-SUMAR, SIEMPRE     DK-0096
004580*                 7 O MENOS) - ANTES SOLO SUMABA 7 FIJO.          DK-0096
004590 332-SUMA-DIAS SECTION.
004600     PERFORM 334-DETERMINA-DIAS-MES
004610     ADD WKS-DIAS-A-SUMAR TO WKS-FH-DD
004620     IF WKS-FH-DD > WKS-DIAS-EN-MES
004630        SUBTRACT WKS-DIAS-EN-MES FROM WKS-FH-DD
004640        ADD 1 TO WKS-FH-MM
004650        IF WKS-FH-MM > 12
004660           MOVE 1 TO WKS-FH-MM
004670           ADD 1 TO WKS-FH-CCYY
004680        END-IF
004690     END-IF.
004700 332-SUMA-DIAS-E. EXIT.
004710
004720*                 S U M A   U N   M E S
004730 333-SUMA-UN-MES SECTION.
004740     ADD 1 TO WKS-FH-MM
004750     IF WKS-FH-MM > 12
004760        MOVE 1 TO WKS-FH-MM
004770        ADD 1 TO WKS-FH-CCYY
004780     END-IF
004790     MOVE TBE-DAY-OF-MONTH (WKS-EX-IDX) TO WKS-FH-DD
004800     PERFORM 334-DETERMINA-DIAS-MES
004810     IF WKS-FH-DD > WKS-DIAS-EN-MES
004820        MOVE WKS-DIAS-EN-MES TO WKS-FH-DD
004830     END-IF.
004840 333-SUMA-UN-MES-E. EXIT.
004850
004860*      D E T E R M I N A   D I A S   D E L   M E S   A C T U A L
004870 334-DETERMINA-DIAS-MES SECTION.
004880     MOVE WKS-DIAS-MES-TB (WKS-FH-MM) TO WKS-DIAS-EN-MES
004890     IF WKS-FH-MM = 2
004900        PERFORM 335-VALIDA-BISIESTO
004910        IF ANO-BISIESTO
004920           MOVE 29 TO WKS-DIAS-EN-MES
004930        END-IF
004940     END-IF.
004950 334-DETERMINA-DIAS-MES-E. EXIT.
004960
004970*                 V A L I D A   A N O   B I S I E S T O
004980 335-VALIDA-BISIESTO SECTION.
004990     MOVE 'N' TO WKS-BISIESTO
005000     DIVIDE WKS-FH-CCYY BY 4 GIVING WKS-COCIENTE
005010            REMAINDER WKS-RESIDUO-4
005020     DIVIDE WKS-FH-CCYY BY 100 GIVING WKS-COCIENTE
005030            REMAINDER WKS-RESIDUO-100
005040     DIVIDE WKS-FH-CCYY BY 400 GIVING WKS-COCIENTE
005050            REMAINDER WKS-RESIDUO-400
005060     IF WKS-RESIDUO-4 = 0 AND WKS-RESIDUO-100 NOT = 0
005070        MOVE 'Y' TO WKS-BISIESTO
005080     END-IF
005090     IF WKS-RESIDUO-400 = 0
005100        MOVE 'Y' TO WKS-BISIESTO
005110     END-IF.
005120 335-VALIDA-BISIESTO-E. EXIT.
005130
005140*      C A L C U L A   F R O N T E R A   D E   1   A N O
005150*04/03/2007 (JLM) DK-0096 PROGRAMA NUEVO.  LA FRONTERA B ES LA    DK-0096
005160*                 FECHA FIN CAPTURADA SI ES MENOR A S+365 DIAS,   DK-0096
005170*                 O S+365 DIAS SI NO SE CAPTURO FECHA FIN O SI    DK-0096
005180*                 LA FECHA FIN CAE MAS ALLA DE ESE ANO.           DK-0096
005190 336-CALCULA-FRONTERA-365 SECTION.
005200     MOVE TBE-EXP-DT (WKS-EX-IDX) TO WKS-FECHA-HIJO-R
005210     MOVE 1 TO WKS-DIAS-A-SUMAR
005220     PERFORM 332-SUMA-DIAS 365 TIMES
005230     MOVE WKS-FECHA-HIJO-R TO WKS-FECHA-FRONTERA
005240     IF TBE-END-DT (WKS-EX-IDX) NOT = ZERO
005250        IF TBE-END-DT (WKS-EX-IDX) < WKS-FECHA-FRONTERA
005260           MOVE TBE-END-DT (WKS-EX-IDX) TO WKS-FECHA-FRONTERA
005270        END-IF
005280     END-IF.
005290 336-CALCULA-FRONTERA-365-E. EXIT.
005300
005310*      A N C L A   P R I M E R   D I A   D E   S E M A N A
005320*04/03/2007 (JLM) DK-0096 PROGRAMA NUEVO.  DETERMINA CUANTOS      DK-0096
005330*                 DIAS FALTAN DE LA FECHA DE GASTO AL PRIMER      DK-0096
005340*                 DIA-DE-LA-SEMANA SOLICITADO (SIGUIENTE          DK-0096
005350*                 OCURRENCIA ESTRICTAMENTE POSTERIOR A ELLA).     DK-0096
005360 337-CALCULA-DIA-SEMANA-ANCLA SECTION.
005370     MOVE TBE-EXP-DT (WKS-EX-IDX) TO WKS-ZW-FECHA-ENTRA
005380     PERFORM 338-CALCULA-DIA-SEMANA
005390     COMPUTE WKS-DIFERENCIA-DIAS =
005400             TBE-DAY-OF-WEEK (WKS-EX-IDX) - WKS-ZW-DIA-SEMANA
005410     IF WKS-DIFERENCIA-DIAS NOT > 0
005420        ADD 7 TO WKS-DIFERENCIA-DIAS
005430     END-IF
005440     MOVE WKS-DIFERENCIA-DIAS TO WKS-DIAS-PRIMERA-SEMANAL.
005450 337-CALCULA-DIA-SEMANA-ANCLA-E. EXIT.
005460
005470*      C A L C U L A   D I A   D E   L A   S E M A N A
005480*04/03/2007 (JLM) DK-0096 PROGRAMA NUEVO.  CONGRUENCIA DE         DK-0096
005490*                 ZELLER SOBRE WKS-ZW-FECHA-ENTRA (CCYYMMDD).     DK-0096
005500*                 DEVUELVE WKS-ZW-DIA-SEMANA EN 0=LUNES A         DK-0096
005510*                 6=DOMINGO PARA CUADRAR CON DKXR-DAY-OF-WEEK.    DK-0096
005520 338-CALCULA-DIA-SEMANA SECTION.
005530     MOVE WKS-ZW-CCYY TO WKS-ZW-AGNO-AJUST
005540     MOVE WKS-ZW-MM   TO WKS-ZW-MES-AJUST
005550     IF WKS-ZW-MM < 3
005560        ADD 12 TO WKS-ZW-MES-AJUST
005570        SUBTRACT 1 FROM WKS-ZW-AGNO-AJUST
005580     END-IF
005590     DIVIDE WKS-ZW-AGNO-AJUST BY 100 GIVING WKS-ZW-SIGLO
005600     COMPUTE WKS-ZW-ANO-SIGLO = WKS-ZW-AGNO-AJUST -
005610             (WKS-ZW-SIGLO * 100)
005620     COMPUTE WKS-ZW-TERMINO-1 =
005630             (13 * (WKS-ZW-MES-AJUST + 1)) / 5
005640     DIVIDE WKS-ZW-ANO-SIGLO BY 4 GIVING WKS-ZW-TERMINO-2
005650     DIVIDE WKS-ZW-SIGLO BY 4 GIVING WKS-ZW-TERMINO-3
005660     COMPUTE WKS-ZW-H = WKS-ZW-DD + WKS-ZW-TERMINO-1 +
005670             WKS-ZW-ANO-SIGLO + WKS-ZW-TERMINO-2 +
005680             WKS-ZW-TERMINO-3 - (2 * WKS-ZW-SIGLO)
005690     DIVIDE WKS-ZW-H BY 7 GIVING WKS-ZW-COCIENTE-H
005700            REMAINDER WKS-ZW-RESIDUO-H
005710     IF WKS-ZW-RESIDUO-H < 0
005720        ADD 7 TO WKS-ZW-RESIDUO-H
005730     END-IF
005740*    WKS-ZW-RESIDUO-H: 0=SABADO 1=DOMINGO 2=LUNES...6=VIERNES
005750*    SE RECORRE A 0=LUNES...6=DOMINGO PARA EL CATALOGO DUKA.
005760     EVALUATE WKS-ZW-RESIDUO-H
005770        WHEN 0 MOVE 5 TO WKS-ZW-DIA-SEMANA
005780        WHEN 1 MOVE 6 TO WKS-ZW-DIA-SEMANA
005790        WHEN OTHER
005800           COMPUTE WKS-ZW-DIA-SEMANA = WKS-ZW-RESIDUO-H - 2
005810     END-EVALUATE.
005820 338-CALCULA-DIA-SEMANA-E. EXIT.
005830
005840*                 E S C R I B E   G A S T O   H I J O
005850 340-ESCRIBE-HIJO SECTION.
005860     ADD 1 TO WKS-EX-TOTAL
005870     SET WKS-EX-IDX TO WKS-EX-TOTAL
005880     MOVE WKS-EX-TOTAL      TO WKS-EX-TOTAL-DISPLAY
005890     MOVE WKS-EX-TOTAL-DISPLAY TO TBE-EXP-ID    (WKS-EX-IDX)
005900     MOVE DKXR-CATEGORY-ID  TO TBE-CATEGORY-ID  (WKS-EX-IDX)
005910     MOVE DKXR-EXP-TYPE     TO TBE-EXP-TYPE     (WKS-EX-IDX)
005920     MOVE DKXR-TITLE        TO TBE-TITLE        (WKS-EX-IDX)
005930     MOVE DKXR-AMOUNT       TO TBE-AMOUNT       (WKS-EX-IDX)
005940     MOVE DKXR-SALE-ID      TO TBE-SALE-ID      (WKS-EX-IDX)
005950     MOVE 'UNPAID'          TO TBE-PAY-STATUS   (WKS-EX-IDX)
005960     MOVE ZERO              TO TBE-AMT-PAID     (WKS-EX-IDX)
005970     MOVE DKXR-AMOUNT       TO TBE-AMT-DUE      (WKS-EX-IDX)
005980     MOVE 'N'               TO TBE-RECURRING    (WKS-EX-IDX)
005990     MOVE SPACES            TO TBE-FREQ         (WKS-EX-IDX)
006000     MOVE ZERO              TO TBE-DAY-OF-WEEK  (WKS-EX-IDX)
006010     MOVE ZERO              TO TBE-DAY-OF-MONTH (WKS-EX-IDX)
006020     MOVE ZERO              TO TBE-END-DT       (WKS-EX-IDX)
006030     MOVE WKS-FECHA-HIJO-R  TO TBE-EXP-DT       (WKS-EX-IDX)
006040     MOVE WKS-LLAVE (1:8)   TO TBE-PARENT-ID    (WKS-EX-IDX).
006050 340-ESCRIBE-HIJO-E. EXIT.
006060
006070 800-GRABA-GASTOS SECTION.
006080     SET WKS-EX-IDX TO 1
006090     PERFORM 801-GRABA-UN-GASTO
006100             UNTIL WKS-EX-IDX > WKS-EX-TOTAL.
006110 800-GRABA-GASTOS-E. EXIT.
006120
006130 801-GRABA-UN-GASTO SECTION.
006140     MOVE TBE-EXP-ID       (WKS-EX-IDX)
006150          TO DKEX-EXP-ID       OF DK-EXPMO-RECORD
006160     MOVE TBE-CATEGORY-ID  (WKS-EX-IDX)
006170          TO DKEX-CATEGORY-ID  OF DK-EXPMO-RECORD
006180     MOVE TBE-EXP-TYPE     (WKS-EX-IDX)
006190          TO DKEX-EXP-TYPE     OF DK-EXPMO-RECORD
006200     MOVE TBE-TITLE        (WKS-EX-IDX)
006210          TO DKEX-TITLE        OF DK-EXPMO-RECORD
006220     MOVE TBE-AMOUNT       (WKS-EX-IDX)
006230          TO DKEX-AMOUNT       OF DK-EXPMO-RECORD
006240     MOVE TBE-SALE-ID      (WKS-EX-IDX)
006250          TO DKEX-SALE-ID      OF DK-EXPMO-RECORD
006260     MOVE TBE-PAY-STATUS   (WKS-EX-IDX)
006270          TO DKEX-PAY-STATUS   OF DK-EXPMO-RECORD
006280     MOVE TBE-AMT-PAID     (WKS-EX-IDX)
006290          TO DKEX-AMT-PAID     OF DK-EXPMO-RECORD
006300     MOVE TBE-AMT-DUE      (WKS-EX-IDX)
006310          TO DKEX-AMT-DUE      OF DK-EXPMO-RECORD
006320     MOVE TBE-RECURRING    (WKS-EX-IDX)
006330          TO DKEX-RECURRING    OF DK-EXPMO-RECORD
006340     MOVE TBE-FREQ         (WKS-EX-IDX)
006350          TO DKEX-FREQ         OF DK-EXPMO-RECORD
006360     MOVE TBE-DAY-OF-WEEK  (WKS-EX-IDX)
006370          TO DKEX-DAY-OF-WEEK  OF DK-EXPMO-RECORD
006380     MOVE TBE-DAY-OF-MONTH (WKS-EX-IDX)
006390          TO DKEX-DAY-OF-MONTH OF DK-EXPMO-RECORD
006400     MOVE TBE-END-DT       (WKS-EX-IDX)
006410          TO DKEX-END-DT       OF DK-EXPMO-RECORD
006420     MOVE TBE-EXP-DT       (WKS-EX-IDX)
006430          TO DKEX-EXP-DT       OF DK-EXPMO-RECORD
006440     MOVE TBE-PARENT-ID    (WKS-EX-IDX)
006450          TO DKEX-PARENT-ID    OF DK-EXPMO-RECORD
006460     WRITE DK-EXPMO-RECORD
006470     SET WKS-EX-IDX UP BY 1.
006480 801-GRABA-UN-GASTO-E. EXIT.
006490
006500 820-GRABA-TOTALES SECTION.
006510     INITIALIZE DK-CTOT-OUT-RECORD
006520     MOVE 'EXPENSE-POST'      TO DKCT-ENGINE-NAME
006530     MOVE WKS-CTR-LEIDOS      TO DKCT-RECS-READ
006540     MOVE WKS-CTR-POSTEADOS   TO DKCT-RECS-POSTED
006550     MOVE WKS-CTR-RECHAZADOS  TO DKCT-RECS-REJECTED
006560     MOVE WKS-CTR-KES-POSTEADO TO DKCT-KES-TOTAL
006570     WRITE DK-CTOT-OUT-RECORD.
006580 820-GRABA-TOTALES-E. EXIT.
006590
006600 900-ESTADISTICAS SECTION.
006610     DISPLAY '============================================'
006620             UPON CONSOLE
006630     DISPLAY 'DKE1010 - GASTOS LEIDOS     : ' WKS-CTR-LEIDOS
006640             UPON CONSOLE
006650     DISPLAY 'DKE1010 - GASTOS POSTEADOS  : ' WKS-CTR-POSTEADOS
006660             UPON CONSOLE
006670     DISPLAY 'DKE1010 - GASTOS RECHAZADOS : '
006680             WKS-CTR-RECHAZADOS UPON CONSOLE
006690     DISPLAY 'DKE1010 - HIJOS GENERADOS   : '
006700             WKS-CTR-HIJOS-GENERADOS UPON CONSOLE
006710     DISPLAY 'DKE1010 - TOTAL KES POSTEADO: '
006720             WKS-CTR-KES-POSTEADO UPON CONSOLE
006730     DISPLAY '============================================'
006740             UPON CONSOLE.
006750 900-ESTADISTICAS-E. EXIT.
006760
006770 950-CIERRA-ARCHIVOS SECTION.
006780     CLOSE EXPMI EXPMO EXPREQ EXCAT DKCTOT.
006790 950-CIERRA-ARCHIVOS-E. EXIT.

