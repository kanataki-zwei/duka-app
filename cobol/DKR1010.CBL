000100******************************************************************
000110* FECHA       : 09/06/1991                                       *
000120* PROGRAMADOR : ERICK RAMIREZ (EDR)                              *
000130* APLICACION  : DUKA - ADMINISTRACION DE TIENDA                  *
000140* PROGRAMA    : DKR1010                                          *
000150* TIPO        : BATCH - IMPRESION                                *
000160* DESCRIPCION : IMPRIME EL DOCUMENTO DE FACTURA O NOTA DE        *
000170*             : CREDITO DE CADA VENTA POSTEADA: ENCABEZADO,      *
000180*             : RENGLONES, TOTALES E HISTORIAL DE PAGOS.         *
000190* ARCHIVOS    : SALEPST=E,CUSTMI=E,VARM=E,PRODM=E,PAYPST=E,      *
000200*             : PRNDOC=S                                         *
000210* ACCION (ES) : I=IMPRESION                                      *
000220* PROGRAMA(S) : NINGUNO                                          *
000230* INSTALADO   : DD/MM/AAAA                                       *
000240* BPM/RATIONAL: DK-0015                                          *
000250******************************************************************
000260 IDENTIFICATION DIVISION.
000270 PROGRAM-ID.    DKR1010.
000280 AUTHOR.        ERICK RAMIREZ.
000290 INSTALLATION.  DUKA SHOP-MANAGEMENT.
000300 DATE-WRITTEN.  09/06/1991.
000310 DATE-COMPILED.
000320 SECURITY.      NO CONFIDENCIAL.
000330******************************************************************
000340*                    B I T A C O R A   D E   C A M B I O S       *
000350******************************************************************
000360*09/06/1991 (EDR) DK-0015 PROGRAMA ORIGINAL.                      DK-0015 
000370*14/09/1993 (EDR) DK-0018 SE AGREGA BLOQUE DE HISTORIAL DE        DK-0018 
000380*                 PAGOS AL PIE DEL DOCUMENTO.                     DK-0018 
000390*27/04/1996 (LMQ) DK-0038 SE AGREGA NOMBRE DE VARIANTE JUNTO AL   DK-0038 
000400*                 NOMBRE DE PRODUCTO EN CADA RENGLON.             DK-0038 
000410*21/11/1998 (JLM) DK-0065 AJUSTE MILENIO - FECHA DEL DOCUMENTO    DK-0065 
000420*                 IMPRESA CON SIGLO COMPLETO (CCYY).              DK-0065 
000430*17/03/2003 (RPP) DK-0082 SE SUPRIME EL PORCENTAJE DE DESCUENTO   DK-0082 
000440*                 EN RENGLONES SIN DESCUENTO (SE IMPRIME GUION).  DK-0082 
000450******************************************************************
000460 ENVIRONMENT DIVISION.
000470 CONFIGURATION SECTION.
000480 SOURCE-COMPUTER.  IBM-370.
000490 OBJECT-COMPUTER.  IBM-370.
000500 SPECIAL-NAMES.
000510     C01 IS TOP-OF-FORM
000520     CLASS DUKA-ALFA IS "A" THRU "Z"
000530     UPSI-0 ON STATUS IS WKS-MODO-PRUEBA.
000540 INPUT-OUTPUT SECTION.
000550 FILE-CONTROL.
000560     SELECT SALEPST ASSIGN TO SALEPST
000570            ORGANIZATION IS SEQUENTIAL
000580            FILE STATUS  IS FS-SALEPST.
000590     SELECT CUSTMI  ASSIGN TO CUSTMI
000600            ORGANIZATION IS SEQUENTIAL
000610            FILE STATUS  IS FS-CUSTMI.
000620     SELECT VARM    ASSIGN TO VARM
000630            ORGANIZATION IS SEQUENTIAL
000640            FILE STATUS  IS FS-VARM.
000650     SELECT PRODM   ASSIGN TO PRODM
000660            ORGANIZATION IS SEQUENTIAL
000670            FILE STATUS  IS FS-PRODM.
000680     SELECT PAYPST  ASSIGN TO PAYPST
000690            ORGANIZATION IS SEQUENTIAL
000700            FILE STATUS  IS FS-PAYPST.
000710     SELECT PRNDOC  ASSIGN TO PRNDOC
000720            ORGANIZATION IS SEQUENTIAL
000730            FILE STATUS  IS FS-PRNDOC.
000740 DATA DIVISION.
000750 FILE SECTION.
000760*              V E N T A S   P O S T E A D A S   ( E N T R A D A )
000770 FD  SALEPST.
000780     COPY DKSALEH.
000790     COPY DKSALEI.
000800 FD  CUSTMI.
000810     COPY DKCUSTM.
000820 FD  VARM.
000830     COPY DKVARM.
000840 FD  PRODM.
000850     COPY DKPRODM.
000860 FD  PAYPST.
000870     COPY DKSPAY.
000880*              D O C U M E N T O   I M P R E S O
000890 FD  PRNDOC
000900     RECORDING MODE IS F.
000910 01  DK-PRNDOC-LINE                   PIC X(80).
000920 WORKING-STORAGE SECTION.
000930 01  WKS-FILE-STATUS.
000940     05  FS-SALEPST                PIC XX VALUE SPACES.
000950     05  FS-CUSTMI                 PIC XX VALUE SPACES.
000960     05  FS-VARM                   PIC XX VALUE SPACES.
000970     05  FS-PRODM                  PIC XX VALUE SPACES.
000980     05  FS-PAYPST                 PIC XX VALUE SPACES.
000990     05  FS-PRNDOC                 PIC XX VALUE SPACES.
001000     05  FILLER                    PIC X(04) VALUE SPACES.
001010 01  WKS-PARAM-ERROR.
001020     05  WKS-PROGRAMA              PIC X(08) VALUE 'DKR1010'.
001030     05  WKS-ARCHIVO               PIC X(08) VALUE SPACES.
001040     05  WKS-ACCION                PIC X(10) VALUE SPACES.
001050     05  WKS-LLAVE                 PIC X(20) VALUE SPACES.
001060     05  FILLER                    PIC X(04) VALUE SPACES.
001070 01  WKS-FLAGS.
001080     05  WKS-FIN-CUSTMI            PIC X(01) VALUE 'N'.
001090         88  FIN-CUSTMI                    VALUE 'Y'.
001100     05  WKS-FIN-VARM              PIC X(01) VALUE 'N'.
001110         88  FIN-VARM                      VALUE 'Y'.
001120     05  WKS-FIN-PRODM             PIC X(01) VALUE 'N'.
001130         88  FIN-PRODM                     VALUE 'Y'.
001140     05  WKS-FIN-PAYPST            PIC X(01) VALUE 'N'.
001150         88  FIN-PAYPST                    VALUE 'Y'.
001160     05  WKS-FIN-SALEPST           PIC X(01) VALUE 'N'.
001170         88  FIN-SALEPST                   VALUE 'Y'.
001180     05  WKS-MODO-PRUEBA           PIC X(01) VALUE 'N'.
001190     05  FILLER                    PIC X(04) VALUE SPACES.
001200 01  WKS-TABLA-CLIENTES.
001210     05  WKS-CL-TOTAL              PIC 9(05) COMP VALUE ZERO.
001220     05  FILLER                    PIC X(04) VALUE SPACES.
001230     05  WKS-CL-ENTRY OCCURS 300 TIMES
001240                      INDEXED BY WKS-CL-IDX.
001250         10  TBC-CUST-ID           PIC X(08).
001260         10  TBC-CUST-NAME         PIC X(30).
001270 01  WKS-TABLA-VARIANTES.
001280     05  WKS-VR-TOTAL              PIC 9(05) COMP VALUE ZERO.
001290     05  FILLER                    PIC X(04) VALUE SPACES.
001300     05  WKS-VR-ENTRY OCCURS 3000 TIMES
001310                      INDEXED BY WKS-VR-IDX.
001320         10  TBV-VAR-ID            PIC X(08).
001330         10  TBV-PRODUCT-ID        PIC X(08).
001340         10  TBV-VAR-NAME          PIC X(20).
001350 01  WKS-TABLA-PRODUCTOS.
001360     05  WKS-PR-TOTAL              PIC 9(05) COMP VALUE ZERO.
001370     05  FILLER                    PIC X(04) VALUE SPACES.
001380     05  WKS-PR-ENTRY OCCURS 1000 TIMES
001390                      INDEXED BY WKS-PR-IDX.
001400         10  TBP-PROD-ID           PIC X(08).
001410         10  TBP-PROD-NAME         PIC X(30).
001420******************************************************************
001430*   T A B L A   D E   P A G O S   ( 10000 )                      *
001440******************************************************************
001450 01  WKS-TABLA-PAGOS.
001460     05  WKS-PG-TOTAL              PIC 9(05) COMP VALUE ZERO.
001470     05  FILLER                    PIC X(04) VALUE SPACES.
001480     05  WKS-PG-ENTRY OCCURS 10000 TIMES
001490                      INDEXED BY WKS-PG-IDX.
001500         10  TBY-SALE-ID           PIC X(08).
001510         10  TBY-PAY-DT            PIC 9(08).
001520         10  TBY-AMOUNT            PIC S9(9)V99.
001530         10  TBY-METHOD            PIC X(05).
001540         10  TBY-REFERENCE         PIC X(20).
001550 01  WKS-TABLA-MESES.
001560     05  FILLER PIC X(108) VALUE
001570         'JANUARY  FEBRUARY MARCH    APRIL    MAY      JUNE     '
001580       & 'JULY     AUGUST   SEPTEMBEROCTOBER  NOVEMBER DECEMBER '.
001590 01  WKS-MESES-R REDEFINES WKS-TABLA-MESES.
001600     05  WKS-MES-NOMBRE OCCURS 12 TIMES PIC X(09).
001610 01  WKS-CONTADORES.
001620     05  WKS-CTR-DOCUMENTOS        PIC 9(07) COMP VALUE ZERO.
001630     05  FILLER                    PIC X(04) VALUE SPACES.
001640 01  WKS-AUXILIARES.
001650     05  WKS-CLIENTE-IDX           PIC 9(05) COMP VALUE ZERO.
001660     05  WKS-EXISTE-CLIENTE        PIC X(01) VALUE 'N'.
001670         88  EXISTE-CLIENTE                VALUE 'Y'.
001680     05  WKS-VARIANTE-IDX          PIC 9(05) COMP VALUE ZERO.
001690     05  WKS-EXISTE-VARIANTE       PIC X(01) VALUE 'N'.
001700         88  EXISTE-VARIANTE               VALUE 'Y'.
001710     05  WKS-PRODUCTO-IDX          PIC 9(05) COMP VALUE ZERO.
001720     05  WKS-EXISTE-PRODUCTO       PIC X(01) VALUE 'N'.
001730         88  EXISTE-PRODUCTO               VALUE 'Y'.
001740     05  WKS-HIST-IMPRESO          PIC X(01) VALUE 'N'.
001750         88  HIST-IMPRESO                  VALUE 'Y'.
001760     05  WKS-DESC-VARIANTE         PIC X(52) VALUE SPACES.
001770     05  WKS-RENGLON-SUB           PIC 9(03) COMP VALUE ZERO.
001780     05  WKS-EDIT-MONEY            PIC ZZZ,ZZZ,ZZ9.99- VALUE ZERO.
001790     05  WKS-EDIT-PCT              PIC ZZ9.99-         VALUE ZERO.
001800     05  WKS-DISC-DISPLAY      PIC X(07)       VALUE SPACES.
001810     05  WKS-EDIT-QTY              PIC ZZZZ9-          VALUE ZERO.
001820     05  WKS-TITULO-DOC            PIC X(11) VALUE SPACES.
001830     05  FILLER                    PIC X(04) VALUE SPACES.
001840 PROCEDURE DIVISION.
001850******************************************************************
001860*                 S E C C I O N   P R I N C I P A L              *
001870******************************************************************
001880 000-MAIN SECTION.
001890     PERFORM 100-APERTURA-ARCHIVOS
001900     PERFORM 110-CARGA-CLIENTES
001910     PERFORM 120-CARGA-VARIANTES
001920     PERFORM 130-CARGA-PRODUCTOS
001930     PERFORM 140-CARGA-PAGOS
001940     PERFORM 150-LEE-ENCABEZADO-VENTA
001950     PERFORM 160-PROCESA-VENTA UNTIL FIN-SALEPST
001960     PERFORM 900-ESTADISTICAS
001970     PERFORM 950-CIERRA-ARCHIVOS
001980     STOP RUN.
001990 000-MAIN-E. EXIT.
002000
002010 100-APERTURA-ARCHIVOS SECTION.
002020     OPEN INPUT  SALEPST CUSTMI VARM PRODM PAYPST
002030     OPEN OUTPUT PRNDOC
002040     IF FS-SALEPST NOT = '00' AND '10'
002050        MOVE 'SALEPST'   TO WKS-ARCHIVO
002060        MOVE 'OPEN'      TO WKS-ACCION
002070        CALL 'DKERR01' USING WKS-PROGRAMA, WKS-ARCHIVO,
002080             WKS-ACCION, WKS-LLAVE, FS-SALEPST
002090        MOVE 91 TO RETURN-CODE
002100        STOP RUN
002110     END-IF.
002120 100-APERTURA-ARCHIVOS-E. EXIT.
002130
002140 110-CARGA-CLIENTES SECTION.
002150     READ CUSTMI
002160          AT END SET FIN-CUSTMI TO TRUE
002170     END-READ
002180     PERFORM 111-AGREGA-CLIENTE UNTIL FIN-CUSTMI.
002190 110-CARGA-CLIENTES-E. EXIT.
002200
002210 111-AGREGA-CLIENTE SECTION.
002220     ADD 1 TO WKS-CL-TOTAL
002230     SET WKS-CL-IDX TO WKS-CL-TOTAL
002240     MOVE DKCU-CUST-ID   TO TBC-CUST-ID   (WKS-CL-IDX)
002250     MOVE DKCU-CUST-NAME TO TBC-CUST-NAME (WKS-CL-IDX)
002260     READ CUSTMI
002270          AT END SET FIN-CUSTMI TO TRUE
002280     END-READ.
002290 111-AGREGA-CLIENTE-E. EXIT.
002300
002310 120-CARGA-VARIANTES SECTION.
002320     READ VARM
002330          AT END SET FIN-VARM TO TRUE
002340     END-READ
002350     PERFORM 121-AGREGA-VARIANTE UNTIL FIN-VARM.
002360 120-CARGA-VARIANTES-E. EXIT.
002370
002380 121-AGREGA-VARIANTE SECTION.
002390     ADD 1 TO WKS-VR-TOTAL
002400     SET WKS-VR-IDX TO WKS-VR-TOTAL
002410     MOVE DKVA-VAR-ID     TO TBV-VAR-ID     (WKS-VR-IDX)
002420     MOVE DKVA-PRODUCT-ID TO TBV-PRODUCT-ID (WKS-VR-IDX)
002430     MOVE DKVA-VAR-NAME   TO TBV-VAR-NAME   (WKS-VR-IDX)
002440     READ VARM
002450          AT END SET FIN-VARM TO TRUE
002460     END-READ.
002470 121-AGREGA-VARIANTE-E. EXIT.
002480
002490 130-CARGA-PRODUCTOS SECTION.
002500     READ PRODM
002510          AT END SET FIN-PRODM TO TRUE
002520     END-READ
002530     PERFORM 131-AGREGA-PRODUCTO UNTIL FIN-PRODM.
002540 130-CARGA-PRODUCTOS-E. EXIT.
002550
002560 131-AGREGA-PRODUCTO SECTION.
002570     ADD 1 TO WKS-PR-TOTAL
002580     SET WKS-PR-IDX TO WKS-PR-TOTAL
002590     MOVE DKPR-PROD-ID   TO TBP-PROD-ID   (WKS-PR-IDX)
002600     MOVE DKPR-PROD-NAME TO TBP-PROD-NAME (WKS-PR-IDX)
002610     READ PRODM
002620          AT END SET FIN-PRODM TO TRUE
002630     END-READ.
002640 131-AGREGA-PRODUCTO-E. EXIT.
002650
002660 140-CARGA-PAGOS SECTION.
002670     READ PAYPST
002680          AT END SET FIN-PAYPST TO TRUE
002690     END-READ
002700     PERFORM 141-AGREGA-PAGO UNTIL FIN-PAYPST.
002710 140-CARGA-PAGOS-E. EXIT.
002720
002730 141-AGREGA-PAGO SECTION.
002740     ADD 1 TO WKS-PG-TOTAL
002750     SET WKS-PG-IDX TO WKS-PG-TOTAL
002760     MOVE DKSP-SALE-ID   TO TBY-SALE-ID   (WKS-PG-IDX)
002770     MOVE DKSP-PAY-DT    TO TBY-PAY-DT    (WKS-PG-IDX)
002780     MOVE DKSP-AMOUNT    TO TBY-AMOUNT    (WKS-PG-IDX)
002790     MOVE DKSP-METHOD    TO TBY-METHOD    (WKS-PG-IDX)
002800     MOVE DKSP-REFERENCE TO TBY-REFERENCE (WKS-PG-IDX)
002810     READ PAYPST
002820          AT END SET FIN-PAYPST TO TRUE
002830     END-READ.
002840 141-AGREGA-PAGO-E. EXIT.
002850
002860 150-LEE-ENCABEZADO-VENTA SECTION.
002870     READ SALEPST
002880          AT END SET FIN-SALEPST TO TRUE
002890     END-READ.
002900 150-LEE-ENCABEZADO-VENTA-E. EXIT.
002910
002920*      P R O C E S A   U N   D O C U M E N T O   C O M P L E T O
002930 160-PROCESA-VENTA SECTION.
002940     ADD 1 TO WKS-CTR-DOCUMENTOS
002950     PERFORM 200-IMPRIME-ENCABEZADO
002960     PERFORM 210-IMPRIME-RENGLONES
002970     PERFORM 220-IMPRIME-TOTALES
002980     PERFORM 230-IMPRIME-HISTORIAL-PAGOS
002990     PERFORM 240-IMPRIME-PIE
003000     PERFORM 150-LEE-ENCABEZADO-VENTA.
003010 160-PROCESA-VENTA-E. EXIT.
003020
003030*      E N C A B E Z A D O   D E L   D O C U M E N T O
003040 200-IMPRIME-ENCABEZADO SECTION.
003050     IF DKSH-TYPE-CREDIT-NOTE
003060        MOVE 'CREDIT NOTE' TO WKS-TITULO-DOC
003070     ELSE
003080        MOVE 'INVOICE'     TO WKS-TITULO-DOC
003090     END-IF
003100     PERFORM 205-BUSCA-CLIENTE
003110     MOVE SPACES TO DK-PRNDOC-LINE
003120     MOVE '                    DUKA SHOP MANAGEMENT LTD.'
003130          TO DK-PRNDOC-LINE
003140     WRITE DK-PRNDOC-LINE
003150     MOVE SPACES TO DK-PRNDOC-LINE
003160     MOVE '                    NAIROBI, KENYA'
003170          TO DK-PRNDOC-LINE
003180     WRITE DK-PRNDOC-LINE
003190     MOVE SPACES TO DK-PRNDOC-LINE
003200     WRITE DK-PRNDOC-LINE
003210     MOVE SPACES TO DK-PRNDOC-LINE
003220     STRING '          '           DELIMITED BY SIZE
003230            WKS-TITULO-DOC         DELIMITED BY SIZE
003240            INTO DK-PRNDOC-LINE
003250     WRITE DK-PRNDOC-LINE
003260     MOVE SPACES TO DK-PRNDOC-LINE
003270     STRING 'DOCUMENT NUMBER: ' DKSH-SALE-NUMBER
003280            DELIMITED BY SIZE INTO DK-PRNDOC-LINE
003290     WRITE DK-PRNDOC-LINE
003300     MOVE SPACES TO DK-PRNDOC-LINE
003310     STRING 'DATE           : '     DELIMITED BY SIZE
003320            WKS-MES-NOMBRE (DKSH-SALE-MM) DELIMITED BY SIZE
003330            ' '                     DELIMITED BY SIZE
003340            DKSH-SALE-DD            DELIMITED BY SIZE
003350            ', '                    DELIMITED BY SIZE
003360            DKSH-SALE-CCYY          DELIMITED BY SIZE
003370            INTO DK-PRNDOC-LINE
003380     WRITE DK-PRNDOC-LINE
003390     MOVE SPACES TO DK-PRNDOC-LINE
003400     IF EXISTE-CLIENTE
003410        STRING 'BILL TO        : '
003420               TBC-CUST-NAME (WKS-CLIENTE-IDX)
003430               DELIMITED BY SIZE INTO DK-PRNDOC-LINE
003440     ELSE
003450        STRING 'BILL TO        : ' DKSH-CUST-ID
003460               DELIMITED BY SIZE INTO DK-PRNDOC-LINE
003470     END-IF
003480     WRITE DK-PRNDOC-LINE
003490     MOVE SPACES TO DK-PRNDOC-LINE
003500     WRITE DK-PRNDOC-LINE.
003510 200-IMPRIME-ENCABEZADO-E. EXIT.
003520
003530 205-BUSCA-CLIENTE SECTION.
003540     MOVE 'N' TO WKS-EXISTE-CLIENTE
003550     SET WKS-CL-IDX TO 1
003560     SEARCH WKS-CL-ENTRY
003570        AT END
003580           MOVE 'N' TO WKS-EXISTE-CLIENTE
003590        WHEN TBC-CUST-ID (WKS-CL-IDX) = DKSH-CUST-ID
003600           MOVE 'Y' TO WKS-EXISTE-CLIENTE
003610           SET WKS-CLIENTE-IDX TO WKS-CL-IDX
003620     END-SEARCH.
003630 205-BUSCA-CLIENTE-E. EXIT.
003640
003650*      R E N G L O N E S   D E L   D O C U M E N T O
003660 210-IMPRIME-RENGLONES SECTION.
003670     MOVE SPACES TO DK-PRNDOC-LINE
003680     MOVE 'PRODUCT                       QTY    UNIT PRICE'
003690       &  '   DISC     LINE TOTAL' TO DK-PRNDOC-LINE
003700     WRITE DK-PRNDOC-LINE
003710     MOVE ZERO TO WKS-RENGLON-SUB
003720     PERFORM 211-IMPRIME-UN-RENGLON
003730             VARYING WKS-RENGLON-SUB FROM 1 BY 1
003740             UNTIL WKS-RENGLON-SUB > DKSH-ITEM-COUNT.
003750 210-IMPRIME-RENGLONES-E. EXIT.
003760
003770 211-IMPRIME-UN-RENGLON SECTION.
003780     READ SALEPST
003790          AT END
003800             DISPLAY 'DKR1010 - FALTAN RENGLONES DE VENTA: '
003810                     DKSH-SALE-ID UPON CONSOLE
003820     END-READ
003830     PERFORM 215-BUSCA-VARIANTE
003840     PERFORM 216-BUSCA-PRODUCTO
003850     MOVE DKSI-QTY TO WKS-EDIT-QTY
003860     MOVE DKSI-UNIT-PRICE TO WKS-EDIT-MONEY
003870     IF DKSI-DISC-PCT = ZERO
003880        MOVE '   -   ' TO WKS-DISC-DISPLAY
003890     ELSE
003900        MOVE DKSI-DISC-PCT TO WKS-EDIT-PCT
003910        MOVE WKS-EDIT-PCT TO WKS-DISC-DISPLAY
003920     END-IF
003930     MOVE SPACES TO DK-PRNDOC-LINE
003940     STRING WKS-DESC-VARIANTE (1:30) DELIMITED BY SIZE
003950            ' '                      DELIMITED BY SIZE
003960            WKS-EDIT-QTY             DELIMITED BY SIZE
003970            '  KES'                  DELIMITED BY SIZE
003980            WKS-EDIT-MONEY           DELIMITED BY SIZE
003990            '  '                     DELIMITED BY SIZE
004000            WKS-DISC-DISPLAY         DELIMITED BY SIZE
004010            INTO DK-PRNDOC-LINE
004020     WRITE DK-PRNDOC-LINE
004030     MOVE DKSI-LINE-TOTAL TO WKS-EDIT-MONEY
004040     MOVE SPACES TO DK-PRNDOC-LINE
004050     STRING '                                    LINE TOTAL: '
004060            DELIMITED BY SIZE
004070            'KES' DELIMITED BY SIZE
004080            WKS-EDIT-MONEY DELIMITED BY SIZE
004090            INTO DK-PRNDOC-LINE
004100     WRITE DK-PRNDOC-LINE.
004110 211-IMPRIME-UN-RENGLON-E. EXIT.
004120
004130 215-BUSCA-VARIANTE SECTION.
004140     MOVE 'N' TO WKS-EXISTE-VARIANTE
004150     MOVE SPACES TO WKS-DESC-VARIANTE
004160     SET WKS-VR-IDX TO 1
004170     SEARCH WKS-VR-ENTRY
004180        AT END
004190           MOVE 'N' TO WKS-EXISTE-VARIANTE
004200        WHEN TBV-VAR-ID (WKS-VR-IDX) = DKSI-VARIANT-ID
004210           MOVE 'Y' TO WKS-EXISTE-VARIANTE
004220           SET WKS-VARIANTE-IDX TO WKS-VR-IDX
004230     END-SEARCH
004240     IF NOT EXISTE-VARIANTE
004250        MOVE DKSI-VARIANT-ID TO WKS-DESC-VARIANTE.
004260 215-BUSCA-VARIANTE-E. EXIT.
004270
004280 216-BUSCA-PRODUCTO SECTION.
004290     MOVE 'N' TO WKS-EXISTE-PRODUCTO
004300     IF EXISTE-VARIANTE
004310        SET WKS-PR-IDX TO 1
004320        SEARCH WKS-PR-ENTRY
004330           AT END
004340              MOVE 'N' TO WKS-EXISTE-PRODUCTO
004350           WHEN TBP-PROD-ID (WKS-PR-IDX) =
004360                TBV-PRODUCT-ID (WKS-VARIANTE-IDX)
004370              MOVE 'Y' TO WKS-EXISTE-PRODUCTO
004380              SET WKS-PRODUCTO-IDX TO WKS-PR-IDX
004390        END-SEARCH
004400     END-IF
004410     IF EXISTE-PRODUCTO
004420        STRING TBP-PROD-NAME (WKS-PRODUCTO-IDX) DELIMITED BY SIZE
004430               ' - '                             DELIMITED BY SIZE
004440               TBV-VAR-NAME (WKS-VARIANTE-IDX)   DELIMITED BY SIZE
004450               INTO WKS-DESC-VARIANTE
004460     END-IF.
004470 216-BUSCA-PRODUCTO-E. EXIT.
004480
004490*      B L O Q U E   D E   T O T A L E S
004500 220-IMPRIME-TOTALES SECTION.
004510     MOVE SPACES TO DK-PRNDOC-LINE
004520     WRITE DK-PRNDOC-LINE
004530     MOVE DKSH-SUBTOTAL TO WKS-EDIT-MONEY
004540     MOVE SPACES TO DK-PRNDOC-LINE
004550     STRING '                              SUBTOTAL:  KES'
004560            DELIMITED BY SIZE
004570            WKS-EDIT-MONEY DELIMITED BY SIZE
004580            INTO DK-PRNDOC-LINE
004590     WRITE DK-PRNDOC-LINE
004600     IF DKSH-DISC-PCT > ZERO
004610        MOVE DKSH-DISC-PCT TO WKS-EDIT-PCT
004620        MOVE DKSH-DISC-AMT TO WKS-EDIT-MONEY
004630        MOVE SPACES TO DK-PRNDOC-LINE
004640        STRING '                   DISCOUNT ('
004650               DELIMITED BY SIZE
004660               WKS-EDIT-PCT DELIMITED BY SIZE
004670               '%):  KES-'  DELIMITED BY SIZE
004680               WKS-EDIT-MONEY DELIMITED BY SIZE
004690               INTO DK-PRNDOC-LINE
004700        WRITE DK-PRNDOC-LINE
004710     END-IF
004720     MOVE DKSH-TOTAL TO WKS-EDIT-MONEY
004730     MOVE SPACES TO DK-PRNDOC-LINE
004740     STRING '                                 TOTAL:  KES'
004750            DELIMITED BY SIZE
004760            WKS-EDIT-MONEY DELIMITED BY SIZE
004770            INTO DK-PRNDOC-LINE
004780     WRITE DK-PRNDOC-LINE
004790     MOVE DKSH-AMT-PAID TO WKS-EDIT-MONEY
004800     MOVE SPACES TO DK-PRNDOC-LINE
004810     STRING '                           AMOUNT PAID:  KES'
004820            DELIMITED BY SIZE
004830            WKS-EDIT-MONEY DELIMITED BY SIZE
004840            INTO DK-PRNDOC-LINE
004850     WRITE DK-PRNDOC-LINE
004860     MOVE DKSH-AMT-DUE TO WKS-EDIT-MONEY
004870     MOVE SPACES TO DK-PRNDOC-LINE
004880     STRING '                            AMOUNT DUE:  KES'
004890            DELIMITED BY SIZE
004900            WKS-EDIT-MONEY DELIMITED BY SIZE
004910            INTO DK-PRNDOC-LINE
004920     WRITE DK-PRNDOC-LINE.
004930 220-IMPRIME-TOTALES-E. EXIT.
004940
004950*      H I S T O R I A L   D E   P A G O S
004960 230-IMPRIME-HISTORIAL-PAGOS SECTION.
004970     MOVE 'N' TO WKS-HIST-IMPRESO
004980     SET WKS-PG-IDX TO 1
004990     PERFORM 231-IMPRIME-UN-PAGO
005000             UNTIL WKS-PG-IDX > WKS-PG-TOTAL.
005010 230-IMPRIME-HISTORIAL-PAGOS-E. EXIT.
005020
005030 231-IMPRIME-UN-PAGO SECTION.
005040     IF TBY-SALE-ID (WKS-PG-IDX) = DKSH-SALE-ID
005050        IF NOT HIST-IMPRESO
005060           MOVE 'Y' TO WKS-HIST-IMPRESO
005070           MOVE SPACES TO DK-PRNDOC-LINE
005080           MOVE '                    -- PAYMENT HISTORY --'
005090                TO DK-PRNDOC-LINE
005100           WRITE DK-PRNDOC-LINE
005110        END-IF
005120        MOVE TBY-AMOUNT (WKS-PG-IDX) TO WKS-EDIT-MONEY
005130        MOVE SPACES TO DK-PRNDOC-LINE
005140        IF TBY-REFERENCE (WKS-PG-IDX) = SPACES
005150           STRING TBY-PAY-DT (WKS-PG-IDX)   DELIMITED BY SIZE
005160                  ' '                       DELIMITED BY SIZE
005170                  TBY-METHOD (WKS-PG-IDX)   DELIMITED BY SIZE
005180                  '  -  '                   DELIMITED BY SIZE
005190                  'KES' DELIMITED BY SIZE
005200                  WKS-EDIT-MONEY            DELIMITED BY SIZE
005210                  INTO DK-PRNDOC-LINE
005220        ELSE
005230           STRING TBY-PAY-DT (WKS-PG-IDX)   DELIMITED BY SIZE
005240                  ' '                       DELIMITED BY SIZE
005250                  TBY-METHOD (WKS-PG-IDX)   DELIMITED BY SIZE
005260                  '  '                      DELIMITED BY SIZE
005270                  TBY-REFERENCE (WKS-PG-IDX) DELIMITED BY SIZE
005280                  '  '                      DELIMITED BY SIZE
005290                  'KES' DELIMITED BY SIZE
005300                  WKS-EDIT-MONEY            DELIMITED BY SIZE
005310                  INTO DK-PRNDOC-LINE
005320        END-IF
005330        WRITE DK-PRNDOC-LINE
005340     END-IF
005350     SET WKS-PG-IDX UP BY 1.
005360 231-IMPRIME-UN-PAGO-E. EXIT.
005370
005380*      P I E   D E L   D O C U M E N T O
005390 240-IMPRIME-PIE SECTION.
005400     MOVE SPACES TO DK-PRNDOC-LINE
005410     WRITE DK-PRNDOC-LINE
005420     MOVE SPACES TO DK-PRNDOC-LINE
005430     MOVE '            THANK YOU FOR YOUR BUSINESS!'
005440          TO DK-PRNDOC-LINE
005450     WRITE DK-PRNDOC-LINE
005460     MOVE SPACES TO DK-PRNDOC-LINE
005470     WRITE DK-PRNDOC-LINE
005480     WRITE DK-PRNDOC-LINE
005490     AFTER ADVANCING C01.
005500 240-IMPRIME-PIE-E. EXIT.
005510
005520 900-ESTADISTICAS SECTION.
005530     DISPLAY '============================================'
005540             UPON CONSOLE
005550     DISPLAY 'DKR1010 - DOCUMENTOS IMPRESOS   : '
005560             WKS-CTR-DOCUMENTOS UPON CONSOLE
005570     DISPLAY '============================================'
005580             UPON CONSOLE.
005590 900-ESTADISTICAS-E. EXIT.
005600
005610 950-CIERRA-ARCHIVOS SECTION.
005620     CLOSE SALEPST CUSTMI VARM PRODM PAYPST PRNDOC.
005630 950-CIERRA-ARCHIVOS-E. EXIT.
