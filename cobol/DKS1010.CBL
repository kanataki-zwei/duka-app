000100******************************************************************
000110* FECHA       : 22/03/1991                                       *
000120* PROGRAMADOR : ERICK RAMIREZ (EDR)                              *
000130* APLICACION  : DUKA - ADMINISTRACION DE TIENDA                  *
000140* PROGRAMA    : DKS1010                                          *
000150* TIPO        : BATCH                                            *
000160* DESCRIPCION : MOTOR DE POSTEO DE VENTAS (FACTURAS).  CALIFICA  *
000170*             : CADA SOLICITUD DE VENTA: EXTENSION DE RENGLONES, *
000180*             : DESCUENTO POR NIVEL DE CLIENTE, VERIFICACION DE  *
000190*             : EXISTENCIAS, VERIFICACION DE LIMITE DE CREDITO,  *
000200*             : REBAJA DE INVENTARIO Y ACTUALIZACION DE SALDO    *
000210*             : DEL CLIENTE.  ASIGNA EL NUMERO DE FACTURA        *
000220*             : SERIAL INV-NNNNNN.                           *
000230* ARCHIVOS    : CUSTMI=E,CUSTMO=S,INVBI=E,INVBO=S,VTAREQ=E,      *
000240*             : SALEOUT=S,ITXNOUT=S,DKCTOT=S                     *
000250* ACCION (ES) : P=POSTEO                                         *
000260* PROGRAMA(S) : DKERR01                                          *
000270* INSTALADO   : DD/MM/AAAA                                       *
000280* BPM/RATIONAL: DK-0002                                          *
000290******************************************************************
000300 IDENTIFICATION DIVISION.
000310 PROGRAM-ID.    DKS1010.
000320 AUTHOR.        ERICK RAMIREZ.
000330 INSTALLATION.  DUKA SHOP-MANAGEMENT.
000340 DATE-WRITTEN.  22/03/1991.
000350 DATE-COMPILED.
000360 SECURITY.      NO CONFIDENCIAL.
000370******************************************************************
000380*                    B I T A C O R A   D E   C A M B I O S       *
000390******************************************************************
000400*22/03/1991 (EDR) DK-0002 PROGRAMA ORIGINAL.                      DK-0002 
000410*14/08/1992 (EDR) DK-0009 SE AGREGA VALIDACION DE UBICACION DE    DK-0009 
000420*                 BODEGA ANTES DE REBAJAR EXISTENCIAS.            DK-0009 
000430*03/02/1994 (LMQ) DK-0018 SE CORRIGE CALCULO DE DESCUENTO EN      DK-0018 
000440*                 RENGLON CUANDO EL CLIENTE NO TIENE NIVEL.       DK-0018 
000450*21/07/1996 (EDR) DK-0029 SE AGREGA CONTROL DE CLIENTE MOSTRADOR  DK-0029 
000460*                 (WALK-IN) - NO SE VALIDA LIMITE DE CREDITO.     DK-0029 
000470*09/12/1998 (JLM) DK-0057 AJUSTE MILENIO - FECHA DE VENTA A       DK-0057 
000480*                 CCYYMMDD.                                       DK-0057 
000490*17/05/2001 (RPP) DK-0071 SE AMPLIA TABLA DE INVENTARIO DE 1000   DK-0071 
000500*                 A 2000 RENGLONES POR CRECIMIENTO DE SUCURSALES. DK-0071 
000510*30/09/2005 (EDR) DK-0088 SE AGREGA ALIMENTADOR DE TOTALES DE     DK-0088 
000520*                 CONTROL (DKCTOT) PARA EL REPORTE CONSOLIDADO.   DK-0088 
000530*12/06/2007 (RPP) DK-0095 SE CORRIGE AMBIGUEDAD DE NOMBRES ENTRE  DK-0095 
000540*                 LA SOLICITUD DE VENTA Y LA VENTA POSTEADA -     DK-0095 
000550*                 PREFIJO DKRH-/DKRI- PARA LA SOLICITUD.          DK-0095 
000560******************************************************************
000570 ENVIRONMENT DIVISION.
000580 CONFIGURATION SECTION.
000590 SOURCE-COMPUTER.  IBM-370.
000600 OBJECT-COMPUTER.  IBM-370.
000610 SPECIAL-NAMES.
000620     C01 IS TOP-OF-FORM
000630     CLASS DUKA-ALFA IS "A" THRU "Z"
000640     UPSI-0 ON STATUS IS WKS-MODO-PRUEBA.
000650 INPUT-OUTPUT SECTION.
000660 FILE-CONTROL.
000670     SELECT CUSTMI  ASSIGN TO CUSTMI
000680            ORGANIZATION IS SEQUENTIAL
000690            FILE STATUS  IS FS-CUSTMI.
000700     SELECT CUSTMO  ASSIGN TO CUSTMO
000710            ORGANIZATION IS SEQUENTIAL
000720            FILE STATUS  IS FS-CUSTMO.
000730     SELECT INVBI   ASSIGN TO INVBI
000740            ORGANIZATION IS SEQUENTIAL
000750            FILE STATUS  IS FS-INVBI.
000760     SELECT INVBO   ASSIGN TO INVBO
000770            ORGANIZATION IS SEQUENTIAL
000780            FILE STATUS  IS FS-INVBO.
000790     SELECT VTAREQ  ASSIGN TO VTAREQ
000800            ORGANIZATION IS SEQUENTIAL
000810            FILE STATUS  IS FS-VTAREQ.
000820     SELECT SALEOUT ASSIGN TO SALEOUT
000830            ORGANIZATION IS SEQUENTIAL
000840            FILE STATUS  IS FS-SALEOUT.
000850     SELECT ITXNOUT ASSIGN TO ITXNOUT
000860            ORGANIZATION IS SEQUENTIAL
000870            FILE STATUS  IS FS-ITXNOUT.
000880     SELECT DKCTOT  ASSIGN TO DKCTOT
000890            ORGANIZATION IS SEQUENTIAL
000900            FILE STATUS  IS FS-DKCTOT.
000910 DATA DIVISION.
000920 FILE SECTION.
000930*              M A E S T R O   D E   C L I E N T E S   (E)
000940 FD  CUSTMI.
000950     COPY DKCUSTM.
000960*              M A E S T R O   D E   C L I E N T E S   (S)
000970 FD  CUSTMO.
000980     COPY DKCUSTM REPLACING ==DK-CUSTOMER-RECORD==
000990                          BY ==DK-CUSTMO-RECORD==.
001000*              S A L D O S   D E   I N V E N T A R I O   (E)
001010 FD  INVBI.
001020     COPY DKINVB.
001030*              S A L D O S   D E   I N V E N T A R I O   (S)
001040 FD  INVBO.
001050     COPY DKINVB REPLACING ==DK-INVENTORY-BAL-RECORD==
001060                          BY ==DK-INVBO-RECORD==.
001070*              S O L I C I T U D E S   D E   V E N T A
001080*  SE REUTILIZA EL LAYOUT DE DKSALEH/DKSALEI CON PREFIJO DKRH-/
001090*  DKRI- PARA NO CHOCAR CON LOS CAMPOS DKSH-/DKSI- DEL ARCHIVO
001100*  DE VENTAS POSTEADAS (SALEOUT) DECLARADO MAS ABAJO.  SE
001110*  ENUMERA CADA CAMPO PORQUE COPY REPLACING SOLO SUSTITUYE
001120*  PALABRAS COMPLETAS, NO PREFIJOS.
001130 FD  VTAREQ.
001140     COPY DKSALEH REPLACING
001150          ==DK-SALE-HEADER-RECORD== BY ==DK-REQ-HEADER==
001160          ==DKSH-SALE-ID==          BY ==DKRH-SALE-ID==
001170          ==DKSH-SALE-NUMBER-R==    BY ==DKRH-SALE-NUMBER-R==
001180          ==DKSH-SALE-NUMBER==      BY ==DKRH-SALE-NUMBER==
001190          ==DKSH-DOC-PREFIX==       BY ==DKRH-DOC-PREFIX==
001200          ==DKSH-DOC-SERIAL==       BY ==DKRH-DOC-SERIAL==
001210          ==DKSH-SALE-TYPE==        BY ==DKRH-SALE-TYPE==
001220          ==DKSH-TYPE-INVOICE==     BY ==DKRH-TYPE-INVOICE==
001230          ==DKSH-TYPE-CREDIT-NOTE== BY ==DKRH-TYPE-CREDIT-NOTE==
001240          ==DKSH-CUST-ID==          BY ==DKRH-CUST-ID==
001250          ==DKSH-ORIG-SALE-ID==     BY ==DKRH-ORIG-SALE-ID==
001260          ==DKSH-SALE-DT-R==        BY ==DKRH-SALE-DT-R==
001270          ==DKSH-SALE-DT==          BY ==DKRH-SALE-DT==
001280          ==DKSH-SALE-CCYY==        BY ==DKRH-SALE-CCYY==
001290          ==DKSH-SALE-MM==          BY ==DKRH-SALE-MM==
001300          ==DKSH-SALE-DD==          BY ==DKRH-SALE-DD==
001310          ==DKSH-LOCATION-ID==      BY ==DKRH-LOCATION-ID==
001320          ==DKSH-SUBTOTAL==         BY ==DKRH-SUBTOTAL==
001330          ==DKSH-DISC-PCT==         BY ==DKRH-DISC-PCT==
001340          ==DKSH-DISC-AMT==         BY ==DKRH-DISC-AMT==
001350          ==DKSH-TOTAL==            BY ==DKRH-TOTAL==
001360          ==DKSH-PAY-STATUS==       BY ==DKRH-PAY-STATUS==
001370          ==DKSH-STAT-UNPAID==      BY ==DKRH-STAT-UNPAID==
001380          ==DKSH-STAT-PARTIAL==     BY ==DKRH-STAT-PARTIAL==
001390          ==DKSH-STAT-PAID==        BY ==DKRH-STAT-PAID==
001400          ==DKSH-AMT-PAID==         BY ==DKRH-AMT-PAID==
001410          ==DKSH-AMT-DUE==          BY ==DKRH-AMT-DUE==
001420          ==DKSH-ITEM-COUNT==       BY ==DKRH-ITEM-COUNT==.
001430     COPY DKSALEI REPLACING
001440          ==DK-SALE-ITEM-RECORD== BY ==DK-REQ-ITEM==
001450          ==DKSI-SALE-ID==        BY ==DKRI-SALE-ID==
001460          ==DKSI-ITEM-ID==        BY ==DKRI-ITEM-ID==
001470          ==DKSI-VARIANT-ID==     BY ==DKRI-VARIANT-ID==
001480          ==DKSI-QTY==            BY ==DKRI-QTY==
001490          ==DKSI-UNIT-PRICE==     BY ==DKRI-UNIT-PRICE==
001500          ==DKSI-DISC-PCT==       BY ==DKRI-DISC-PCT==
001510          ==DKSI-DISC-AMT==       BY ==DKRI-DISC-AMT==
001520          ==DKSI-LINE-TOTAL==     BY ==DKRI-LINE-TOTAL==.
001530*              V E N T A S   P O S T E A D A S
001540 FD  SALEOUT.
001550     COPY DKSALEH.
001560     COPY DKSALEI.
001570*              B I T A C O R A   D E   I N V E N T A R I O
001580 FD  ITXNOUT.
001590     COPY DKITXN.
001600*              A L I M E N T A D O R   D E   T O T A L E S
001610 FD  DKCTOT.
001620     COPY DKCTOT REPLACING ==DK-CONTROL-TOTALS-RECORD==
001630                          BY ==DK-CTOT-OUT-RECORD==.
001640 WORKING-STORAGE SECTION.
001650******************************************************************
001660*           R E C U R S O S   D E   F I L E   S T A T U S        *
001670******************************************************************
001680 01  WKS-FILE-STATUS.
001690     05  FS-CUSTMI                 PIC XX VALUE SPACES.
001700     05  FS-CUSTMO                 PIC XX VALUE SPACES.
001710     05  FS-INVBI                  PIC XX VALUE SPACES.
001720     05  FS-INVBO                  PIC XX VALUE SPACES.
001730     05  FS-VTAREQ                 PIC XX VALUE SPACES.
001740     05  FS-SALEOUT                PIC XX VALUE SPACES.
001750     05  FS-ITXNOUT                PIC XX VALUE SPACES.
001760     05  FS-DKCTOT                 PIC XX VALUE SPACES.
001770     05  FILLER                    PIC X(04) VALUE SPACES.
001780 01  WKS-PARAM-ERROR.
001790     05  WKS-PROGRAMA              PIC X(08) VALUE 'DKS1010'.
001800     05  WKS-ARCHIVO               PIC X(08) VALUE SPACES.
001810     05  WKS-ACCION                PIC X(10) VALUE SPACES.
001820     05  WKS-LLAVE                 PIC X(20) VALUE SPACES.
001830     05  FILLER                    PIC X(04) VALUE SPACES.
001840******************************************************************
001850*                 B A N D E R A S   D E   F I N                  *
001860******************************************************************
001870 01  WKS-FLAGS.
001880     05  WKS-FIN-CUSTMI            PIC X(01) VALUE 'N'.
001890         88  FIN-CUSTMI                    VALUE 'Y'.
001900     05  WKS-FIN-INVBI             PIC X(01) VALUE 'N'.
001910         88  FIN-INVBI                     VALUE 'Y'.
001920     05  WKS-FIN-VTAREQ            PIC X(01) VALUE 'N'.
001930         88  FIN-VTAREQ                    VALUE 'Y'.
001940     05  WKS-VENTA-RECHAZADA       PIC X(01) VALUE 'N'.
001950         88  VENTA-RECHAZADA               VALUE 'Y'.
001960     05  WKS-MODO-PRUEBA           PIC X(01) VALUE 'N'.
001970     05  FILLER                    PIC X(04) VALUE SPACES.
001980******************************************************************
001990*          T A B L A   D E   C L I E N T E S  ( 300 )            *
002000*   PREFIJO TBC- (TABLA DE CLIENTES) - DISTINTO DE DKCU- PARA    *
002010*   EVITAR AMBIGUEDAD CON LOS REGISTROS DE CUSTMI/CUSTMO.        *
002020******************************************************************
002030 01  WKS-TABLA-CLIENTES.
002040     05  WKS-CU-TOTAL              PIC 9(05) COMP VALUE ZERO.
002050     05  FILLER                    PIC X(04) VALUE SPACES.
002060     05  WKS-CU-ENTRY OCCURS 300 TIMES
002070                      INDEXED BY WKS-CU-IDX.
002080         10  TBC-CUST-ID           PIC X(08).
002090         10  TBC-CUST-NAME         PIC X(30).
002100         10  TBC-CUST-TYPE         PIC X(10).
002110         10  TBC-TIER-DISC         PIC S9(3)V99.
002120         10  TBC-CREDIT-LIMIT      PIC S9(9)V99.
002130         10  TBC-CURR-BALANCE      PIC S9(9)V99.
002140         10  TBC-STATUS            PIC X(08).
002150         10  TBC-IS-DEFAULT        PIC X(01).
002160         10  TBC-LACT-CCYY         PIC 9(04).
002170         10  TBC-LACT-MM           PIC 9(02).
002180         10  TBC-LACT-DD           PIC 9(02).
002190         10  TBC-ADDR-LINE1        PIC X(25).
002200         10  TBC-ADDR-TOWN         PIC X(15).
002210         10  TBC-ADDR-PHONE        PIC X(13).
002220******************************************************************
002230*       T A B L A   D E   I N V E N T A R I O  ( 2000 )          *
002240*   PREFIJO TBI- (TABLA DE INVENTARIO).                          *
002250******************************************************************
002260 01  WKS-TABLA-INVENTARIO.
002270     05  WKS-IB-TOTAL              PIC 9(05) COMP VALUE ZERO.
002280     05  FILLER                    PIC X(04) VALUE SPACES.
002290     05  WKS-IB-ENTRY OCCURS 2000 TIMES
002300                      INDEXED BY WKS-IB-IDX.
002310         10  TBI-VARIANT-ID        PIC X(08).
002320         10  TBI-LOCATION-ID       PIC X(08).
002330         10  TBI-QTY-ON-HAND       PIC S9(7).
002340         10  TBI-MIN-STOCK         PIC 9(05).
002350         10  TBI-LMOVE-CCYY        PIC 9(04).
002360         10  TBI-LMOVE-MM          PIC 9(02).
002370         10  TBI-LMOVE-DD          PIC 9(02).
002380******************************************************************
002390*               C O N T A D O R E S   D E   C O N T R O L        *
002400******************************************************************
002410 01  WKS-CONTADORES.
002420     05  WKS-CTR-LEIDAS            PIC 9(07) COMP VALUE ZERO.
002430     05  WKS-CTR-POSTEADAS         PIC 9(07) COMP VALUE ZERO.
002440     05  WKS-CTR-RECHAZADAS        PIC 9(07) COMP VALUE ZERO.
002450     05  WKS-CTR-SERIAL-FACT       PIC 9(07) COMP VALUE ZERO.
002460     05  WKS-CTR-KES-POSTEADO      PIC S9(9)V99 VALUE ZERO.
002470     05  FILLER                    PIC X(04) VALUE SPACES.
002480******************************************************************
002490*            S U B I N D I C E S   Y   A U X I L I A R E S       *
002500******************************************************************
002510 01  WKS-AUXILIARES.
002520     05  WKS-SUB-1                 PIC 9(04) COMP VALUE ZERO.
002530     05  WKS-SUB-ITEM              PIC 9(04) COMP VALUE ZERO.
002540     05  WKS-NUM-RENGLONES         PIC 9(03) COMP VALUE ZERO.
002550     05  WKS-ENCONTRADO            PIC X(01) VALUE 'N'.
002560         88  ENCONTRADO                    VALUE 'Y'.
002570     05  WKS-EXISTE-BODEGA         PIC X(01) VALUE 'N'.
002580         88  EXISTE-BODEGA                 VALUE 'Y'.
002590     05  WKS-EXISTE-CLIENTE        PIC X(01) VALUE 'N'.
002600         88  EXISTE-CLIENTE                VALUE 'Y'.
002610     05  WKS-CLIENTE-IDX           PIC 9(05) COMP VALUE ZERO.
002620     05  WKS-PCT-DESCUENTO         PIC S9(3)V99 VALUE ZERO.
002630     05  WKS-EXT-RENGLON           PIC S9(9)V99 VALUE ZERO.
002640     05  WKS-SUBTOTAL-VTA          PIC S9(9)V99 VALUE ZERO.
002650     05  WKS-DESCUENTO-VTA         PIC S9(9)V99 VALUE ZERO.
002660     05  WKS-TOTAL-VTA             PIC S9(9)V99 VALUE ZERO.
002670     05  WKS-SALDO-DISPONIBLE      PIC S9(9)V99 VALUE ZERO.
002680     05  WKS-SALDO-NUEVO           PIC S9(9)V99 VALUE ZERO.
002690     05  WKS-FECHA-CORRIDA         PIC 9(08) VALUE ZERO.
002700     05  FILLER                    PIC X(04) VALUE SPACES.
002710******************************************************************
002720*   R E G L O N E S   D E   L A   S O L I C I T U D  ( 30 )      *
002730******************************************************************
002740 01  WKS-TABLA-RENGLONES.
002750     05  WKS-RG-ENTRY OCCURS 30 TIMES INDEXED BY WKS-RG-IDX.
002760         10  WKS-RG-VARIANT-ID     PIC X(08).
002770         10  WKS-RG-QTY            PIC S9(5).
002780         10  WKS-RG-PRECIO         PIC S9(7)V99.
002790         10  FILLER                PIC X(05).
002800******************************************************************
002810*              N U M E R O   D E   D O C U M E N T O             *
002820******************************************************************
002830 01  WKS-NUM-DOCUMENTO.
002840     05  WKS-DOC-PREFIJO           PIC X(04) VALUE 'INV-'.
002850     05  WKS-DOC-SERIAL            PIC 9(06) VALUE ZERO.
002860 01  WKS-NUM-DOCUMENTO-R REDEFINES WKS-NUM-DOCUMENTO
002870                                   PIC X(10).
002880******************************************************************
002890 PROCEDURE DIVISION.
002900******************************************************************
002910*                 S E C C I O N   P R I N C I P A L              *
002920******************************************************************
002930 000-MAIN SECTION.
002940     PERFORM 100-APERTURA-ARCHIVOS
002950     PERFORM 110-CARGA-CLIENTES
002960     PERFORM 120-CARGA-INVENTARIO
002970     PERFORM 200-LEE-VTAREQ
002980     PERFORM 210-PROCESA-SOLICITUD UNTIL FIN-VTAREQ
002990     PERFORM 800-GRABA-CLIENTES
003000     PERFORM 810-GRABA-INVENTARIO
003010     PERFORM 820-GRABA-TOTALES
003020     PERFORM 900-ESTADISTICAS
003030     PERFORM 950-CIERRA-ARCHIVOS
003040     STOP RUN.
003050 000-MAIN-E. EXIT.
003060
003070*                 A P E R T U R A   D E   A R C H I V O S
003080 100-APERTURA-ARCHIVOS SECTION.
003090     ACCEPT WKS-FECHA-CORRIDA FROM DATE YYYYMMDD
003100     OPEN INPUT  CUSTMI INVBI VTAREQ
003110     OPEN OUTPUT CUSTMO INVBO SALEOUT ITXNOUT DKCTOT
003120     IF FS-CUSTMI NOT = '00' AND '10'
003130        MOVE 'CUSTMI'  TO WKS-ARCHIVO
003140        MOVE 'OPEN'    TO WKS-ACCION
003150        CALL 'DKERR01' USING WKS-PROGRAMA, WKS-ARCHIVO,
003160             WKS-ACCION, WKS-LLAVE, FS-CUSTMI
003170        MOVE 91 TO RETURN-CODE
003180        STOP RUN
003190     END-IF
003200     IF FS-INVBI NOT = '00' AND '10'
003210        MOVE 'INVBI'   TO WKS-ARCHIVO
003220        MOVE 'OPEN'    TO WKS-ACCION
003230        CALL 'DKERR01' USING WKS-PROGRAMA, WKS-ARCHIVO,
003240             WKS-ACCION, WKS-LLAVE, FS-INVBI
003250        MOVE 91 TO RETURN-CODE
003260        STOP RUN
003270     END-IF.
003280 100-APERTURA-ARCHIVOS-E. EXIT.
003290
003300*                 C A R G A   D E   C L I E N T E S
003310 110-CARGA-CLIENTES SECTION.
003320     READ CUSTMI
003330          AT END SET FIN-CUSTMI TO TRUE
003340     END-READ
003350     PERFORM 111-AGREGA-CLIENTE UNTIL FIN-CUSTMI.
003360 110-CARGA-CLIENTES-E. EXIT.
003370
003380 111-AGREGA-CLIENTE SECTION.
003390     ADD 1 TO WKS-CU-TOTAL
003400     SET WKS-CU-IDX TO WKS-CU-TOTAL
003410     MOVE DKCU-CUST-ID      OF DK-CUSTOMER-RECORD
003420          TO TBC-CUST-ID       (WKS-CU-IDX)
003430     MOVE DKCU-CUST-NAME    OF DK-CUSTOMER-RECORD
003440          TO TBC-CUST-NAME     (WKS-CU-IDX)
003450     MOVE DKCU-CUST-TYPE    OF DK-CUSTOMER-RECORD
003460          TO TBC-CUST-TYPE     (WKS-CU-IDX)
003470     MOVE DKCU-TIER-DISC    OF DK-CUSTOMER-RECORD
003480          TO TBC-TIER-DISC     (WKS-CU-IDX)
003490     MOVE DKCU-CREDIT-LIMIT OF DK-CUSTOMER-RECORD
003500          TO TBC-CREDIT-LIMIT  (WKS-CU-IDX)
003510     MOVE DKCU-CURR-BALANCE OF DK-CUSTOMER-RECORD
003520          TO TBC-CURR-BALANCE  (WKS-CU-IDX)
003530     MOVE DKCU-STATUS       OF DK-CUSTOMER-RECORD
003540          TO TBC-STATUS        (WKS-CU-IDX)
003550     MOVE DKCU-IS-DEFAULT   OF DK-CUSTOMER-RECORD
003560          TO TBC-IS-DEFAULT    (WKS-CU-IDX)
003570     MOVE DKCU-LACT-CCYY    OF DK-CUSTOMER-RECORD
003580          TO TBC-LACT-CCYY     (WKS-CU-IDX)
003590     MOVE DKCU-LACT-MM      OF DK-CUSTOMER-RECORD
003600          TO TBC-LACT-MM       (WKS-CU-IDX)
003610     MOVE DKCU-LACT-DD      OF DK-CUSTOMER-RECORD
003620          TO TBC-LACT-DD       (WKS-CU-IDX)
003630     MOVE DKCU-ADDR-LINE1   OF DK-CUSTOMER-RECORD
003640          TO TBC-ADDR-LINE1    (WKS-CU-IDX)
003650     MOVE DKCU-ADDR-TOWN    OF DK-CUSTOMER-RECORD
003660          TO TBC-ADDR-TOWN     (WKS-CU-IDX)
003670     MOVE DKCU-ADDR-PHONE   OF DK-CUSTOMER-RECORD
003680          TO TBC-ADDR-PHONE    (WKS-CU-IDX)
003690     READ CUSTMI
003700          AT END SET FIN-CUSTMI TO TRUE
003710     END-READ.
003720 111-AGREGA-CLIENTE-E. EXIT.
003730
003740*                 C A R G A   D E   I N V E N T A R I O
003750 120-CARGA-INVENTARIO SECTION.
003760     READ INVBI
003770          AT END SET FIN-INVBI TO TRUE
003780     END-READ
003790     PERFORM 121-AGREGA-SALDO UNTIL FIN-INVBI.
003800 120-CARGA-INVENTARIO-E. EXIT.
003810
003820 121-AGREGA-SALDO SECTION.
003830     ADD 1 TO WKS-IB-TOTAL
003840     SET WKS-IB-IDX TO WKS-IB-TOTAL
003850     MOVE DKIB-VARIANT-ID  OF DK-INVENTORY-BAL-RECORD
003860          TO TBI-VARIANT-ID  (WKS-IB-IDX)
003870     MOVE DKIB-LOCATION-ID OF DK-INVENTORY-BAL-RECORD
003880          TO TBI-LOCATION-ID (WKS-IB-IDX)
003890     MOVE DKIB-QTY-ON-HAND OF DK-INVENTORY-BAL-RECORD
003900          TO TBI-QTY-ON-HAND (WKS-IB-IDX)
003910     MOVE DKIB-MIN-STOCK   OF DK-INVENTORY-BAL-RECORD
003920          TO TBI-MIN-STOCK   (WKS-IB-IDX)
003930     MOVE DKIB-LMOVE-CCYY  OF DK-INVENTORY-BAL-RECORD
003940          TO TBI-LMOVE-CCYY  (WKS-IB-IDX)
003950     MOVE DKIB-LMOVE-MM    OF DK-INVENTORY-BAL-RECORD
003960          TO TBI-LMOVE-MM    (WKS-IB-IDX)
003970     MOVE DKIB-LMOVE-DD    OF DK-INVENTORY-BAL-RECORD
003980          TO TBI-LMOVE-DD    (WKS-IB-IDX)
003990     READ INVBI
004000          AT END SET FIN-INVBI TO TRUE
004010     END-READ.
004020 121-AGREGA-SALDO-E. EXIT.
004030
004040*                 L E C T U R A   D E   S O L I C I T U D
004050 200-LEE-VTAREQ SECTION.
004060     READ VTAREQ
004070          AT END SET FIN-VTAREQ TO TRUE
004080     END-READ.
004090 200-LEE-VTAREQ-E. EXIT.
004100
004110*      P R O C E S O   D E   U N A   S O L I C I T U D
004120******************************************************************
004130*  UNA SOLICITUD ES UN ENCABEZADO (DK-REQ-HEADER) SEGUIDO   *
004140*  DKRH-ITEM-COUNT RENGLONES (DK-REQ-ITEM).  SE LEEN LOS         *
004150*  RENGLONES A LA TABLA WKS-TABLA-RENGLONES ANTES DE VALIDAR.    *
004160******************************************************************
004170 210-PROCESA-SOLICITUD SECTION.
004180     ADD 1 TO WKS-CTR-LEIDAS
004190     MOVE 'N' TO WKS-VENTA-RECHAZADA
004200     MOVE ZERO TO WKS-NUM-RENGLONES
004210     MOVE DKRH-ITEM-COUNT TO WKS-NUM-RENGLONES
004220     PERFORM 205-LEE-RENGLON VARYING WKS-SUB-ITEM FROM 1 BY 1
004230             UNTIL WKS-SUB-ITEM > WKS-NUM-RENGLONES
004240     PERFORM 300-VALIDA-CLIENTE
004250     IF NOT VENTA-RECHAZADA
004260        PERFORM 310-VALIDA-UBICACION
004270     END-IF
004280     IF NOT VENTA-RECHAZADA
004290        PERFORM 320-VALIDA-EXISTENCIAS
004300     END-IF
004310     IF NOT VENTA-RECHAZADA
004320        PERFORM 330-CALCULA-MONTOS
004330     END-IF
004340     IF NOT VENTA-RECHAZADA
004350        PERFORM 340-VALIDA-LIMITE-CREDITO
004360     END-IF
004370     IF NOT VENTA-RECHAZADA
004380        PERFORM 350-ASIGNA-NUMERO
004390        PERFORM 360-ESCRIBE-VENTA
004400        PERFORM 370-APLICA-INVENTARIO-SALIDA
004410        PERFORM 380-ACTUALIZA-SALDO-CLIENTE
004420        ADD 1 TO WKS-CTR-POSTEADAS
004430        ADD WKS-TOTAL-VTA TO WKS-CTR-KES-POSTEADO
004440     ELSE
004450        ADD 1 TO WKS-CTR-RECHAZADAS
004460     END-IF
004470     PERFORM 200-LEE-VTAREQ.
004480 210-PROCESA-SOLICITUD-E. EXIT.
004490
004500 205-LEE-RENGLON SECTION.
004510     READ VTAREQ
004520          AT END SET FIN-VTAREQ TO TRUE
004530     END-READ
004540     MOVE DKRI-VARIANT-ID  TO WKS-RG-VARIANT-ID (WKS-SUB-ITEM)
004550     MOVE DKRI-QTY         TO WKS-RG-QTY (WKS-SUB-ITEM)
004560     MOVE DKRI-UNIT-PRICE  TO WKS-RG-PRECIO (WKS-SUB-ITEM).
004570 205-LEE-RENGLON-E. EXIT.
004580
004590*                 V A L I D A   C L I E N T E
004600 300-VALIDA-CLIENTE SECTION.
004610     MOVE 'N' TO WKS-EXISTE-CLIENTE
004620     SET WKS-CU-IDX TO 1
004630     SEARCH WKS-CU-ENTRY
004640        AT END
004650           MOVE 'N' TO WKS-EXISTE-CLIENTE
004660        WHEN TBC-CUST-ID (WKS-CU-IDX) = DKRH-CUST-ID
004670           MOVE 'Y' TO WKS-EXISTE-CLIENTE
004680           SET WKS-CLIENTE-IDX TO WKS-CU-IDX
004690     END-SEARCH
004700     IF NOT EXISTE-CLIENTE
004710        MOVE 'Y' TO WKS-VENTA-RECHAZADA
004720        DISPLAY 'DKS1010 - CLIENTE NO EXISTE: ' DKRH-CUST-ID
004730                UPON CONSOLE
004740     ELSE
004750        MOVE TBC-TIER-DISC (WKS-CLIENTE-IDX)
004760                          TO WKS-PCT-DESCUENTO
004770     END-IF.
004780 300-VALIDA-CLIENTE-E. EXIT.
004790
004800*                 V A L I D A   U B I C A C I O N
004810 310-VALIDA-UBICACION SECTION.
004820     MOVE 'N' TO WKS-EXISTE-BODEGA
004830     SET WKS-IB-IDX TO 1
004840     SEARCH WKS-IB-ENTRY
004850        AT END
004860           MOVE 'N' TO WKS-EXISTE-BODEGA
004870        WHEN TBI-LOCATION-ID (WKS-IB-IDX) = DKRH-LOCATION-ID
004880           MOVE 'Y' TO WKS-EXISTE-BODEGA
004890     END-SEARCH
004900     IF NOT EXISTE-BODEGA
004910        MOVE 'Y' TO WKS-VENTA-RECHAZADA
004920        DISPLAY 'DKS1010 - UBICACION NO EXISTE: '
004930                DKRH-LOCATION-ID UPON CONSOLE
004940     END-IF.
004950 310-VALIDA-UBICACION-E. EXIT.
004960
004970*                 V A L I D A   E X I S T E N C I A S
004980 320-VALIDA-EXISTENCIAS SECTION.
004990     SET WKS-SUB-ITEM TO 1
005000     PERFORM 321-VALIDA-UN-RENGLON
005010             UNTIL WKS-SUB-ITEM > WKS-NUM-RENGLONES
005020                OR VENTA-RECHAZADA.
005030 320-VALIDA-EXISTENCIAS-E. EXIT.
005040
005050 321-VALIDA-UN-RENGLON SECTION.
005060     IF WKS-RG-QTY (WKS-SUB-ITEM) > ZERO
005070        MOVE 'N' TO WKS-ENCONTRADO
005080        SET WKS-IB-IDX TO 1
005090        SEARCH WKS-IB-ENTRY
005100           AT END
005110              MOVE 'N' TO WKS-ENCONTRADO
005120           WHEN TBI-VARIANT-ID (WKS-IB-IDX) =
005130                WKS-RG-VARIANT-ID (WKS-SUB-ITEM)
005140            AND TBI-LOCATION-ID (WKS-IB-IDX) = DKRH-LOCATION-ID
005150              MOVE 'Y' TO WKS-ENCONTRADO
005160        END-SEARCH
005170        IF NOT ENCONTRADO
005180           MOVE 'Y' TO WKS-VENTA-RECHAZADA
005190           DISPLAY 'DKS1010 - SIN EXISTENCIA: '
005200                   WKS-RG-VARIANT-ID (WKS-SUB-ITEM)
005210                   UPON CONSOLE
005220        ELSE
005230           IF TBI-QTY-ON-HAND (WKS-IB-IDX) <
005240              WKS-RG-QTY (WKS-SUB-ITEM)
005250              MOVE 'Y' TO WKS-VENTA-RECHAZADA
005260              DISPLAY 'DKS1010 - EXISTENCIA INSUFICIENTE: '
005270                      WKS-RG-VARIANT-ID (WKS-SUB-ITEM)
005280                      UPON CONSOLE
005290           END-IF
005300        END-IF
005310     END-IF
005320     ADD 1 TO WKS-SUB-ITEM.
005330 321-VALIDA-UN-RENGLON-E. EXIT.
005340
005350*                 C A L C U L A   M O N T O S
005360 330-CALCULA-MONTOS SECTION.
005370     MOVE ZERO TO WKS-SUBTOTAL-VTA
005380     SET WKS-SUB-ITEM TO 1
005390     PERFORM 331-EXTIENDE-UN-RENGLON
005400             UNTIL WKS-SUB-ITEM > WKS-NUM-RENGLONES
005410     COMPUTE WKS-DESCUENTO-VTA ROUNDED =
005420             WKS-SUBTOTAL-VTA * WKS-PCT-DESCUENTO / 100
005430     COMPUTE WKS-TOTAL-VTA =
005440             WKS-SUBTOTAL-VTA - WKS-DESCUENTO-VTA.
005450 330-CALCULA-MONTOS-E. EXIT.
005460
005470 331-EXTIENDE-UN-RENGLON SECTION.
005480     COMPUTE WKS-EXT-RENGLON =
005490             WKS-RG-QTY (WKS-SUB-ITEM) *
005500             WKS-RG-PRECIO (WKS-SUB-ITEM)
005510     ADD WKS-EXT-RENGLON TO WKS-SUBTOTAL-VTA
005520     ADD 1 TO WKS-SUB-ITEM.
005530 331-EXTIENDE-UN-RENGLON-E. EXIT.
005540
005550*                 V A L I D A   L I M I T E   D E   C R E D I T O
005560 340-VALIDA-LIMITE-CREDITO SECTION.
005570     IF TBC-CUST-TYPE (WKS-CLIENTE-IDX) NOT = 'WALK-IN'
005580        COMPUTE WKS-SALDO-NUEVO =
005590                TBC-CURR-BALANCE (WKS-CLIENTE-IDX) +
005600                WKS-TOTAL-VTA
005610        IF WKS-SALDO-NUEVO > TBC-CREDIT-LIMIT (WKS-CLIENTE-IDX)
005620           MOVE 'Y' TO WKS-VENTA-RECHAZADA
005630           COMPUTE WKS-SALDO-DISPONIBLE =
005640                   TBC-CREDIT-LIMIT (WKS-CLIENTE-IDX) -
005650                   TBC-CURR-BALANCE (WKS-CLIENTE-IDX)
005660           IF WKS-SALDO-DISPONIBLE < ZERO
005670              MOVE ZERO TO WKS-SALDO-DISPONIBLE
005680           END-IF
005690           DISPLAY 'DKS1010 - LIMITE DE CREDITO EXCEDIDO. '
005700                   'DISPONIBLE: ' WKS-SALDO-DISPONIBLE
005710                   UPON CONSOLE
005720        END-IF
005730     END-IF.
005740 340-VALIDA-LIMITE-CREDITO-E. EXIT.
005750
005760*                 A S I G N A   N U M E R O   D E   F A C T U R A
005770 350-ASIGNA-NUMERO SECTION.
005780     ADD 1 TO WKS-CTR-SERIAL-FACT
005790     MOVE 'INV-' TO WKS-DOC-PREFIJO
005800     MOVE WKS-CTR-SERIAL-FACT TO WKS-DOC-SERIAL.
005810 350-ASIGNA-NUMERO-E. EXIT.
005820
005830*                 E S C R I B E   V E N T A
005840 360-ESCRIBE-VENTA SECTION.
005850     INITIALIZE DK-SALE-HEADER-RECORD
005860     MOVE WKS-CTR-SERIAL-FACT TO DKSH-SALE-ID
005870     MOVE WKS-NUM-DOCUMENTO-R TO DKSH-SALE-NUMBER
005880     SET DKSH-TYPE-INVOICE    TO TRUE
005890     MOVE DKRH-CUST-ID        TO DKSH-CUST-ID
005900     MOVE SPACES              TO DKSH-ORIG-SALE-ID
005910     MOVE WKS-FECHA-CORRIDA   TO DKSH-SALE-DT
005920     MOVE DKRH-LOCATION-ID    TO DKSH-LOCATION-ID
005930     MOVE WKS-SUBTOTAL-VTA    TO DKSH-SUBTOTAL
005940     MOVE WKS-PCT-DESCUENTO   TO DKSH-DISC-PCT
005950     MOVE WKS-DESCUENTO-VTA   TO DKSH-DISC-AMT
005960     MOVE WKS-TOTAL-VTA       TO DKSH-TOTAL
005970     SET DKSH-STAT-UNPAID     TO TRUE
005980     MOVE ZERO                TO DKSH-AMT-PAID
005990     MOVE WKS-TOTAL-VTA       TO DKSH-AMT-DUE
006000     MOVE WKS-NUM-RENGLONES   TO DKSH-ITEM-COUNT
006010     WRITE DK-SALE-HEADER-RECORD
006020     SET WKS-SUB-ITEM TO 1
006030     PERFORM 361-ESCRIBE-UN-RENGLON
006040             UNTIL WKS-SUB-ITEM > WKS-NUM-RENGLONES.
006050 360-ESCRIBE-VENTA-E. EXIT.
006060
006070 361-ESCRIBE-UN-RENGLON SECTION.
006080     INITIALIZE DK-SALE-ITEM-RECORD
006090     MOVE WKS-CTR-SERIAL-FACT TO DKSI-SALE-ID
006100     MOVE WKS-SUB-ITEM        TO DKSI-ITEM-ID
006110     MOVE WKS-RG-VARIANT-ID (WKS-SUB-ITEM) TO DKSI-VARIANT-ID
006120     MOVE WKS-RG-QTY        (WKS-SUB-ITEM) TO DKSI-QTY
006130     MOVE WKS-RG-PRECIO     (WKS-SUB-ITEM) TO DKSI-UNIT-PRICE
006140     MOVE WKS-PCT-DESCUENTO TO DKSI-DISC-PCT
006150     COMPUTE DKSI-DISC-AMT ROUNDED =
006160             WKS-RG-QTY (WKS-SUB-ITEM) *
006170             WKS-RG-PRECIO (WKS-SUB-ITEM) *
006180             WKS-PCT-DESCUENTO / 100
006190     COMPUTE DKSI-LINE-TOTAL =
006200             WKS-RG-QTY (WKS-SUB-ITEM) *
006210             WKS-RG-PRECIO (WKS-SUB-ITEM) - DKSI-DISC-AMT
006220     WRITE DK-SALE-ITEM-RECORD
006230     ADD 1 TO WKS-SUB-ITEM.
006240 361-ESCRIBE-UN-RENGLON-E. EXIT.
006250
006260*              A P L I C A  I N V E N T A R I O (S A L I D A)
006270 370-APLICA-INVENTARIO-SALIDA SECTION.
006280     SET WKS-SUB-ITEM TO 1
006290     PERFORM 371-APLICA-UN-RENGLON
006300             UNTIL WKS-SUB-ITEM > WKS-NUM-RENGLONES.
006310 370-APLICA-INVENTARIO-SALIDA-E. EXIT.
006320
006330 371-APLICA-UN-RENGLON SECTION.
006340     IF WKS-RG-QTY (WKS-SUB-ITEM) > ZERO
006350        SET WKS-IB-IDX TO 1
006360        SEARCH WKS-IB-ENTRY
006370           WHEN TBI-VARIANT-ID (WKS-IB-IDX) =
006380                WKS-RG-VARIANT-ID (WKS-SUB-ITEM)
006390            AND TBI-LOCATION-ID (WKS-IB-IDX) = DKRH-LOCATION-ID
006400              SUBTRACT WKS-RG-QTY (WKS-SUB-ITEM) FROM
006410                       TBI-QTY-ON-HAND (WKS-IB-IDX)
006420              MOVE WKS-FECHA-CORRIDA (1:4) TO
006430                   TBI-LMOVE-CCYY (WKS-IB-IDX)
006440              MOVE WKS-FECHA-CORRIDA (5:2) TO
006450                   TBI-LMOVE-MM   (WKS-IB-IDX)
006460              MOVE WKS-FECHA-CORRIDA (7:2) TO
006470                   TBI-LMOVE-DD   (WKS-IB-IDX)
006480        END-SEARCH
006490        INITIALIZE DK-INV-TXN-RECORD
006500        MOVE WKS-CTR-SERIAL-FACT TO DKIT-TXN-ID
006510        MOVE WKS-RG-VARIANT-ID (WKS-SUB-ITEM) TO DKIT-VARIANT-ID
006520        SET DKIT-TYPE-OUT TO TRUE
006530        MOVE WKS-RG-QTY (WKS-SUB-ITEM) TO DKIT-QTY
006540        MOVE DKRH-LOCATION-ID TO DKIT-FROM-LOC
006550        MOVE SPACES TO DKIT-TO-LOC
006560        SET DKIT-REF-SALE TO TRUE
006570        MOVE WKS-CTR-SERIAL-FACT TO DKIT-REF-ID
006580        MOVE ZERO TO DKIT-UNIT-COST DKIT-TOTAL-COST
006590                     DKIT-AMT-PAID DKIT-AMT-DUE
006600        SET DKIT-STAT-PAID TO TRUE
006610        MOVE WKS-FECHA-CORRIDA TO DKIT-TXN-DT
006620        WRITE DK-INV-TXN-RECORD
006630     END-IF
006640     ADD 1 TO WKS-SUB-ITEM.
006650 371-APLICA-UN-RENGLON-E. EXIT.
006660
006670*              A C T U A L I Z A  S A L D O  D E L  C L I E N T E
006680 380-ACTUALIZA-SALDO-CLIENTE SECTION.
006690     ADD WKS-TOTAL-VTA TO
006700         TBC-CURR-BALANCE (WKS-CLIENTE-IDX)
006710     MOVE WKS-FECHA-CORRIDA (1:4) TO
006720          TBC-LACT-CCYY (WKS-CLIENTE-IDX)
006730     MOVE WKS-FECHA-CORRIDA (5:2) TO
006740          TBC-LACT-MM   (WKS-CLIENTE-IDX)
006750     MOVE WKS-FECHA-CORRIDA (7:2) TO
006760          TBC-LACT-DD   (WKS-CLIENTE-IDX).
006770 380-ACTUALIZA-SALDO-CLIENTE-E. EXIT.
006780
006790*                 G R A B A   M A E S T R O S
006800 800-GRABA-CLIENTES SECTION.
006810     SET WKS-CU-IDX TO 1
006820     PERFORM 801-GRABA-UN-CLIENTE
006830             UNTIL WKS-CU-IDX > WKS-CU-TOTAL.
006840 800-GRABA-CLIENTES-E. EXIT.
006850
006860 801-GRABA-UN-CLIENTE SECTION.
006870     MOVE TBC-CUST-ID      (WKS-CU-IDX)
006880          TO DKCU-CUST-ID      OF DK-CUSTMO-RECORD
006890     MOVE TBC-CUST-NAME    (WKS-CU-IDX)
006900          TO DKCU-CUST-NAME    OF DK-CUSTMO-RECORD
006910     MOVE TBC-CUST-TYPE    (WKS-CU-IDX)
006920          TO DKCU-CUST-TYPE    OF DK-CUSTMO-RECORD
006930     MOVE TBC-TIER-DISC    (WKS-CU-IDX)
006940          TO DKCU-TIER-DISC    OF DK-CUSTMO-RECORD
006950     MOVE TBC-CREDIT-LIMIT (WKS-CU-IDX)
006960          TO DKCU-CREDIT-LIMIT OF DK-CUSTMO-RECORD
006970     MOVE TBC-CURR-BALANCE (WKS-CU-IDX)
006980          TO DKCU-CURR-BALANCE OF DK-CUSTMO-RECORD
006990     MOVE TBC-STATUS       (WKS-CU-IDX)
007000          TO DKCU-STATUS       OF DK-CUSTMO-RECORD
007010     MOVE TBC-IS-DEFAULT   (WKS-CU-IDX)
007020          TO DKCU-IS-DEFAULT   OF DK-CUSTMO-RECORD
007030     MOVE TBC-LACT-CCYY    (WKS-CU-IDX)
007040          TO DKCU-LACT-CCYY    OF DK-CUSTMO-RECORD
007050     MOVE TBC-LACT-MM      (WKS-CU-IDX)
007060          TO DKCU-LACT-MM      OF DK-CUSTMO-RECORD
007070     MOVE TBC-LACT-DD      (WKS-CU-IDX)
007080          TO DKCU-LACT-DD      OF DK-CUSTMO-RECORD
007090     MOVE TBC-ADDR-LINE1   (WKS-CU-IDX)
007100          TO DKCU-ADDR-LINE1   OF DK-CUSTMO-RECORD
007110     MOVE TBC-ADDR-TOWN    (WKS-CU-IDX)
007120          TO DKCU-ADDR-TOWN    OF DK-CUSTMO-RECORD
007130     MOVE TBC-ADDR-PHONE   (WKS-CU-IDX)
007140          TO DKCU-ADDR-PHONE   OF DK-CUSTMO-RECORD
007150     WRITE DK-CUSTMO-RECORD
007160     SET WKS-CU-IDX UP BY 1.
007170 801-GRABA-UN-CLIENTE-E. EXIT.
007180
007190 810-GRABA-INVENTARIO SECTION.
007200     SET WKS-IB-IDX TO 1
007210     PERFORM 811-GRABA-UN-SALDO
007220             UNTIL WKS-IB-IDX > WKS-IB-TOTAL.
007230 810-GRABA-INVENTARIO-E. EXIT.
007240
007250 811-GRABA-UN-SALDO SECTION.
007260     MOVE TBI-VARIANT-ID  (WKS-IB-IDX)
007270          TO DKIB-VARIANT-ID  OF DK-INVBO-RECORD
007280     MOVE TBI-LOCATION-ID (WKS-IB-IDX)
007290          TO DKIB-LOCATION-ID OF DK-INVBO-RECORD
007300     MOVE TBI-QTY-ON-HAND (WKS-IB-IDX)
007310          TO DKIB-QTY-ON-HAND OF DK-INVBO-RECORD
007320     MOVE TBI-MIN-STOCK   (WKS-IB-IDX)
007330          TO DKIB-MIN-STOCK   OF DK-INVBO-RECORD
007340     MOVE TBI-LMOVE-CCYY  (WKS-IB-IDX)
007350          TO DKIB-LMOVE-CCYY  OF DK-INVBO-RECORD
007360     MOVE TBI-LMOVE-MM    (WKS-IB-IDX)
007370          TO DKIB-LMOVE-MM    OF DK-INVBO-RECORD
007380     MOVE TBI-LMOVE-DD    (WKS-IB-IDX)
007390          TO DKIB-LMOVE-DD    OF DK-INVBO-RECORD
007400     WRITE DK-INVBO-RECORD
007410     SET WKS-IB-IDX UP BY 1.
007420 811-GRABA-UN-SALDO-E. EXIT.
007430
007440 820-GRABA-TOTALES SECTION.
007450     INITIALIZE DK-CTOT-OUT-RECORD
007460     MOVE 'SALE-POSTING'    TO DKCT-ENGINE-NAME
007470     MOVE WKS-CTR-LEIDAS    TO DKCT-RECS-READ
007480     MOVE WKS-CTR-POSTEADAS TO DKCT-RECS-POSTED
007490     MOVE WKS-CTR-RECHAZADAS TO DKCT-RECS-REJECTED
007500     MOVE WKS-CTR-KES-POSTEADO TO DKCT-KES-TOTAL
007510     WRITE DK-CTOT-OUT-RECORD.
007520 820-GRABA-TOTALES-E. EXIT.
007530
007540*                 E S T A D I S T I C A S
007550 900-ESTADISTICAS SECTION.
007560     DISPLAY '============================================'
007570             UPON CONSOLE
007580     DISPLAY 'DKS1010 - VENTAS LEIDAS     : ' WKS-CTR-LEIDAS
007590             UPON CONSOLE
007600     DISPLAY 'DKS1010 - VENTAS POSTEADAS  : ' WKS-CTR-POSTEADAS
007610             UPON CONSOLE
007620     DISPLAY 'DKS1010 - VENTAS RECHAZADAS : '
007630             WKS-CTR-RECHAZADAS UPON CONSOLE
007640     DISPLAY 'DKS1010 - TOTAL KES POSTEADO: '
007650             WKS-CTR-KES-POSTEADO UPON CONSOLE
007660     DISPLAY '============================================'
007670             UPON CONSOLE.
007680 900-ESTADISTICAS-E. EXIT.
007690
007700*                 C I E R R A   A R C H I V O S
007710 950-CIERRA-ARCHIVOS SECTION.
007720     CLOSE CUSTMI CUSTMO INVBI INVBO VTAREQ SALEOUT
007730           ITXNOUT DKCTOT.
007740 950-CIERRA-ARCHIVOS-E. EXIT.
