000100******************************************************************
000110*    D K I T X N   -   B I T A C O R A   D E   I N V E N T A R I O
000120******************************************************************
000130*AUTOR      : E. RAMIREZ (EDR)                DUKA/SHOP-MGMT     *
000140*FECHA      : 20/02/1991                                         *
000150*DESCRIPCION: TRANSACCION DE AUDITORIA DE CADA MOVIMIENTO DE     *
000160*           : INVENTARIO (ENTRADA/SALIDA/TRASLADO/AJUSTE).  ES   *
000170*           : ARCHIVO DE SOLO-AGREGAR (APPEND); UN REVERSO NUNCA *
000180*           : BORRA EL ORIGINAL, ESCRIBE UNA CONTRAPARTIDA.      *
000190******************************************************************
000200 01  DK-INV-TXN-RECORD.
000210     05  DKIT-TXN-ID               PIC X(08).
000220     05  DKIT-VARIANT-ID           PIC X(08).
000230     05  DKIT-TXN-TYPE             PIC X(10).
000240         88  DKIT-TYPE-IN                  VALUE 'IN'.
000250         88  DKIT-TYPE-OUT                 VALUE 'OUT'.
000260         88  DKIT-TYPE-TRANSFER            VALUE 'TRANSFER'.
000270         88  DKIT-TYPE-ADJUST              VALUE 'ADJUSTMENT'.
000280     05  DKIT-QTY                  PIC 9(07).
000290     05  DKIT-FROM-LOC             PIC X(08).
000300     05  DKIT-TO-LOC               PIC X(08).
000310     05  DKIT-REF-TYPE             PIC X(10).
000320         88  DKIT-REF-SALE                 VALUE 'SALE'.
000330         88  DKIT-REF-REVERSAL             VALUE 'REVERSAL'.
000340     05  DKIT-REF-ID               PIC X(08).
000350     05  DKIT-UNIT-COST            PIC S9(7)V99.
000360     05  DKIT-TOTAL-COST           PIC S9(9)V99.
000370     05  DKIT-PAY-STATUS           PIC X(07).
000380         88  DKIT-STAT-UNPAID              VALUE 'UNPAID'.
000390         88  DKIT-STAT-PARTIAL              VALUE 'PARTIAL'.
000400         88  DKIT-STAT-PAID                VALUE 'PAID'.
000410     05  DKIT-AMT-PAID             PIC S9(9)V99.
000420     05  DKIT-AMT-DUE              PIC S9(9)V99.
000430     05  DKIT-TXN-DT.
000440         10  DKIT-TXN-CCYY         PIC 9(04).
000450         10  DKIT-TXN-MM           PIC 9(02).
000460         10  DKIT-TXN-DD           PIC 9(02).
000470     05  DKIT-TXN-DT-R REDEFINES DKIT-TXN-DT PIC 9(08).
000480     05  FILLER                    PIC X(10).
