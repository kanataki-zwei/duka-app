000100******************************************************************
000110* FECHA       : 15/03/1991                                       *
000120* PROGRAMADOR : ERICK RAMIREZ (EDR)                              *
000130* APLICACION  : DUKA - ADMINISTRACION DE TIENDA                  *
000140* PROGRAMA    : DKERR01                                          *
000150* TIPO        : SUBRUTINA (CALLED)                           *
000160* DESCRIPCION : RUTINA COMUN DE MANEJO DE FILE STATUS.  RECIBE   *
000170*             : EL NOMBRE DEL PROGRAMA, ARCHIVO Y ACCION QUE     *
000180*             : FALLO Y EL FILE STATUS, Y LO DESPLIEGA A         *
000190*             : CONSOLA EN FORMATO UNIFORME PARA TODOS LOS       *
000200*             : MOTORES DE POSTEO DE DUKA.                       *
000210* ARCHIVOS    : NO APLICA (SOLO DESPLIEGUE)                  *
000220* ACCION (ES) : N/A                                              *
000230* PROGRAMA(S) : LLAMADO POR DKS1010,DKS1020,DKS1030,DKE1010,     *
000240*             : DKE1020,DKI1010,DKP1010,DKR1010,DKR1020          *
000250* INSTALADO   : 15/03/1991                                       *
000260* BPM/RATIONAL: DK-0001                                          *
000270******************************************************************
000280 IDENTIFICATION DIVISION.
000290 PROGRAM-ID.    DKERR01.
000300 AUTHOR.        ERICK RAMIREZ.
000310 INSTALLATION.  DUKA SHOP-MANAGEMENT.
000320 DATE-WRITTEN.  15/03/1991.
000330 DATE-COMPILED.
000340 SECURITY.      NO CONFIDENCIAL.
000350******************************************************************
000360*                    B I T A C O R A   D E   C A M B I O S       *
000370******************************************************************
000380*15/03/1991 (EDR) DK-0001 PROGRAMA ORIGINAL.                      DK-0001
000390*02/09/1993 (EDR) DK-0014 SE AGREGA HORA DEL SISTEMA AL MENSAJE.  DK-0014
000400*19/06/1996 (LMQ) DK-0027 SE ESTANDARIZA ANCHO DE LA LINEA A 60.  DK-0027
000410*29/12/1998 (EDR) DK-0059 AJUSTE MILENIO - FECHA DE CONSOLA A     DK-0059
000420*                 CCYYMMDD EN LUGAR DE AAMMDD.                    DK-0059
000430*11/05/2004 (RPP) DK-0083 SE AGREGA PARAMETRO DE LLAVE AL         DK-0083
000440*                 MENSAJE PARA FACILITAR EL DIAGNOSTICO.          DK-0083
000441*17/04/2007 (JLM) DK-0104 SE RENOMBRA EL LINKAGE SECTION DE      DK-0104
000442*                 LKS- A LOS NOMBRES SIN PREFIJO (PROGRAMA,      DK-0104
000443*                 ARCHIVO, ACCION, LLAVE, FILE-STATUS) - EL       DK-0104
000444*                 PREFIJO NO SE USA EN NINGUN OTRO PROGRAMA DE    DK-0104
000445*                 LA TIENDA.  REPORTADO POR AUDITORIA.            DK-0104
000450******************************************************************
000460 ENVIRONMENT DIVISION.
000470 CONFIGURATION SECTION.
000480 SPECIAL-NAMES.
000490     C01 IS TOP-OF-FORM.
000500 DATA DIVISION.
000510 WORKING-STORAGE SECTION.
000520 01  WKS-FECHA-HORA.
000530     05  WKS-FECHA                PIC 9(08).
000540     05  WKS-HORA                 PIC 9(08).
000550     05  FILLER                   PIC X(04) VALUE SPACES.
000560 01  WKS-FECHA-R  REDEFINES WKS-FECHA-HORA.
000570     05  WKS-FR-AGNO              PIC 9(04).
000580     05  WKS-FR-MES               PIC 9(02).
000590     05  WKS-FR-DIA               PIC 9(02).
000600     05  FILLER                   PIC X(10).
000610 01  WKS-FECHA-HORA-ALFA  REDEFINES WKS-FECHA-HORA.
000620     05  WKS-FHA-TEXTO            PIC X(16).
000630     05  FILLER                   PIC X(04).
000640 01  WKS-HORA-INDEP.
000650     05  WKS-HR-HORAS             PIC 9(02).
000660     05  WKS-HR-MINUTOS           PIC 9(02).
000670     05  WKS-HR-SEGUNDOS          PIC 9(02).
000680     05  WKS-HR-CENTESIMAS        PIC 9(02).
000690 01  WKS-HORA-INDEP-R  REDEFINES WKS-HORA-INDEP.
000700     05  WKS-HORA-COMPLETA        PIC 9(08).
000710 01  WKS-CONTADORES.
000720     05  WKS-CONTADOR-LLAMADAS    PIC 9(05) COMP VALUE ZEROES.
000730     05  FILLER                   PIC X(04) VALUE SPACES.
000740 LINKAGE SECTION.
000750 01  PROGRAMA                 PIC X(08).
000760 01  ARCHIVO                  PIC X(08).
000770 01  ACCION                   PIC X(10).
000780 01  LLAVE                    PIC X(20).
000790 01  FILE-STATUS              PIC X(02).
000800******************************************************************
000810 PROCEDURE DIVISION USING PROGRAMA, ARCHIVO, ACCION,
000820                           LLAVE, FILE-STATUS.
000830 000-MAIN SECTION.
000840     ADD 1 TO WKS-CONTADOR-LLAMADAS
000850     ACCEPT WKS-FECHA FROM DATE YYYYMMDD
000860     ACCEPT WKS-HORA  FROM TIME
000870     DISPLAY "============================================"
000880             UPON CONSOLE
000890     DISPLAY "DKERR01 - ERROR DE ARCHIVO EN " PROGRAMA
000900             UPON CONSOLE
000910     DISPLAY "  ARCHIVO . . : " ARCHIVO UPON CONSOLE
000920     DISPLAY "  ACCION  . . : " ACCION UPON CONSOLE
000930     DISPLAY "  LLAVE   . . : " LLAVE UPON CONSOLE
000940     DISPLAY "  ESTATUS . . : " FILE-STATUS UPON CONSOLE
000950     DISPLAY "  FECHA/HORA  : " WKS-FECHA "/" WKS-HORA
000960             UPON CONSOLE
000970     DISPLAY "============================================"
000980             UPON CONSOLE.
000990 000-MAIN-E.
001000     EXIT PROGRAM.
