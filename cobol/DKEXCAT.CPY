000100******************************************************************
000110*  D K E X C A T  -  C A T A L O G O   D E   C A T E G O R I A S *
000120******************************************************************
000130*AUTOR      : E. RAMIREZ (EDR)                DUKA/SHOP-MGMT     *
000140*FECHA      : 08/03/1991                                         *
000150*DESCRIPCION: CATALOGO DE CATEGORIAS DE GASTO, DE SOLO LECTURA   *
000160*           : PARA DKE1010.  EL MANTENIMIENTO (ALTA/BAJA) DE     *
000170*           : ESTE CATALOGO NO ES PARTE DE ESTE SISTEMA BATCH -  *
000180*           : SE MANTIENE POR OTRO SUBSISTEMA.                   *
000190******************************************************************
000200 01  DK-EXP-CATEGORY-RECORD.
000210     05  DKEC-CATEGORY-ID          PIC X(08).
000220     05  DKEC-CATEGORY-NAME        PIC X(30).
000230     05  DKEC-CATEGORY-TYPE        PIC X(10).
000240         88  DKEC-TYPE-BUSINESS            VALUE 'BUSINESS'.
000250         88  DKEC-TYPE-SALES               VALUE 'SALES'.
000260     05  DKEC-ACTIVE               PIC X(01).
000270         88  DKEC-IS-ACTIVE                VALUE 'Y'.
000280         88  DKEC-IS-INACTIVE              VALUE 'N'.
000290     05  FILLER                    PIC X(15).
