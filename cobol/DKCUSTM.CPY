000100******************************************************************
000110*    D K C U S T M   -   M A E S T R O   D E   C L I E N T E S   *
000120******************************************************************
000130*AUTOR      : E. RAMIREZ (EDR)                DUKA/SHOP-MGMT     *
000140*FECHA      : 14/02/1991                                         *
000150*DESCRIPCION: LAYOUT DEL MAESTRO DE CLIENTES.  UN REGISTRO POR   *
000160*           : CLIENTE, INCLUYENDO EL CLIENTE "MOSTRADOR" (WALK-  *
000170*           : IN) POR DEFECTO QUE NO USA LIMITE DE CREDITO.      *
000180*           : EL SALDO SE ACTUALIZA EN CADA MOTOR DE VENTAS,     *
000190*           : NOTAS DE CREDITO Y PAGOS.                          *
000200******************************************************************
000210*05/03/1997 (EDR) TICKET DK-0031 SE AGREGA BLOQUE DE DIRECCION   *
000220*                 PARA EL ENCABEZADO DE FACTURA.                 *
000230*22/09/1999 (JLM) TICKET DK-0058 AJUSTE MILENIO - SE EXPANDE     *
000240*                 FECHA DE ULTIMA ACTIVIDAD A CCYY-MM-DD.        *
000250******************************************************************
000260 01  DK-CUSTOMER-RECORD.
000270     05  DKCU-CUST-ID              PIC X(08).
000280     05  DKCU-CUST-NAME            PIC X(30).
000290     05  DKCU-CUST-TYPE            PIC X(10).
000300         88  DKCU-WALK-IN                  VALUE 'WALK-IN'.
000310         88  DKCU-RETAIL                   VALUE 'RETAIL'.
000320         88  DKCU-WHOLESALE                VALUE 'WHOLESALE'.
000330     05  DKCU-TIER-DISC            PIC S9(3)V99.
000340     05  DKCU-CREDIT-LIMIT         PIC S9(9)V99.
000350     05  DKCU-CURR-BALANCE         PIC S9(9)V99.
000360     05  DKCU-STATUS               PIC X(08).
000370         88  DKCU-ACTIVE                   VALUE 'ACTIVE'.
000380         88  DKCU-INACTIVE                 VALUE 'INACTIVE'.
000390     05  DKCU-IS-DEFAULT           PIC X(01).
000400         88  DKCU-DEFAULT-WALKIN           VALUE 'Y'.
000410     05  DKCU-LAST-ACTIVITY-DT.
000420         10  DKCU-LACT-CCYY        PIC 9(04).
000430         10  DKCU-LACT-MM          PIC 9(02).
000440         10  DKCU-LACT-DD          PIC 9(02).
000450     05  DKCU-LAST-ACTIVITY-R REDEFINES DKCU-LAST-ACTIVITY-DT
000460                                   PIC 9(08).
000470     05  DKCU-ADDRESS-BLOCK.
000480         10  DKCU-ADDR-LINE1       PIC X(25).
000490         10  DKCU-ADDR-TOWN        PIC X(15).
000500         10  DKCU-ADDR-PHONE       PIC X(13).
000510     05  FILLER                    PIC X(20).
