000100******************************************************************
000110*   D K C T O T   -   A L I M E N T A D O R   D E   T O T A L E S
000120******************************************************************
000130*AUTOR      : E. RAMIREZ (EDR)                DUKA/SHOP-MGMT     *
000140*FECHA      : 15/03/1991                                         *
000150*DESCRIPCION: CADA MOTOR DE POSTEO (DKS1010, DKS1020, DKS1030,   *
000160*           : DKE1010, DKE1020, DKI1010) AGREGA UN REGISTRO A    *
000170*           : ESTE ARCHIVO DE TRABAJO AL TERMINAR SU CORRIDA.    *
000180*           : DKR1020 LO LEE PARA ARMAR EL REPORTE DE CONTROL.   *
000190*           : NO ES UN ARCHIVO DEL NEGOCIO, ES UNA BITACORA      *
000200*           : INTERNA DE TOTALES DE CORRIDA.                     *
000210******************************************************************
000220 01  DK-CONTROL-TOTALS-RECORD.
000230     05  DKCT-ENGINE-NAME          PIC X(20).
000240     05  DKCT-RECS-READ            PIC 9(07).
000250     05  DKCT-RECS-POSTED          PIC 9(07).
000260     05  DKCT-RECS-REJECTED        PIC 9(07).
000270     05  DKCT-KES-TOTAL            PIC S9(9)V99.
000280     05  FILLER                    PIC X(15).
