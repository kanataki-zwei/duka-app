000100******************************************************************
000110*    D K I N V B   -   S A L D O   D E   I N V E N T A R I O     *
000120******************************************************************
000130*AUTOR      : E. RAMIREZ (EDR)                DUKA/SHOP-MGMT     *
000140*FECHA      : 20/02/1991                                         *
000150*DESCRIPCION: SALDO DE EXISTENCIAS POR VARIANTE Y BODEGA.  ESTE  *
000160*           : MAESTRO SE LEE, SE APLICA EL MOVIMIENTO DEL DIA Y  *
000170*           : SE REESCRIBE (REWRITE) EN EL MISMO CORRIDO POR     *
000180*           : DKS1010, DKS1020 Y DKI1010.  NUNCA QUEDA NEGATIVO. *
000190******************************************************************
000200 01  DK-INVENTORY-BAL-RECORD.
000210     05  DKIB-VARIANT-ID           PIC X(08).
000220     05  DKIB-LOCATION-ID          PIC X(08).
000230     05  DKIB-QTY-ON-HAND          PIC S9(7).
000240     05  DKIB-MIN-STOCK            PIC 9(05).
000250     05  DKIB-LAST-MOVE-DT.
000260         10  DKIB-LMOVE-CCYY       PIC 9(04).
000270         10  DKIB-LMOVE-MM         PIC 9(02).
000280         10  DKIB-LMOVE-DD         PIC 9(02).
000290     05  DKIB-LAST-MOVE-R REDEFINES DKIB-LAST-MOVE-DT PIC 9(08).
000300     05  FILLER                    PIC X(15).
